000100******************************************************************
000200*    COPYBOOK    GVKSCH
000300*    TITLE       SCHEME-MASTER  -  master record for one
000400*                agricultural welfare scheme (one line per
000500*                scheme, active or not)
000600*    USED BY     GVK100-ENGRUN
000700******************************************************************
000800*    CHANGE LOG
000900*    30/06/1988  RG  TCK-0002  Creation - first draft layout
001000*    14/02/1990  RG  TCK-0022  Added S-GROUP-COUNT (group count)
001100*    11/11/1993  DP  TCK-0088  Added S-STATE-NAME (state/central)
001200*    03/09/1998  RG  TCK-0119  Y2K - date zones widened CCYYMMDD
001300*    05/05/1999  RG  TCK-0125  Year-2000 leap-year check
001400*    22/01/2004  SN  TCK-0207  Added S-BENEFIT-DETAILS 150 chars
001500*    17/08/2009  MK  TCK-0311  Added S-CATEGORY (grouping)
001600*    01/03/2014  AT  TCK-0402  Redefined view S-SCHEME-ID-ALPHA
001700******************************************************************
001800 01  S-SCHEME-MASTER-REC.
001900*
002000*        SCHEME IDENTIFICATION
002100     05  S-SCHEME-ID              PIC 9(5).
002110*
002120*        SHORT MNEMONIC CODE (E.G. PM-KISAN STYLE), CARRIED
002130*        FORWARD TO THE CONTROL LISTING ALPHA VIEW BELOW
002200     05  S-SCHEME-CODE            PIC X(20).
002300     05  S-SCHEME-NAME            PIC X(60).
002400*
002500*        SCHEME CLASSIFICATION
002600     05  S-CATEGORY               PIC X(20).
002700         88  S-CAT-AGRICULTURE        VALUE "AGRICULTURE".
002800         88  S-CAT-HEALTH             VALUE "HEALTH".
002900         88  S-CAT-EDUCATION          VALUE "EDUCATION".
003000         88  S-CAT-HOUSING            VALUE "HOUSING".
003100     05  S-STATE-NAME             PIC X(20).
003200         88  S-CENTRAL-SCHEME         VALUE SPACE.
003300*
003400*        BENEFIT DESCRIPTION (truncated on display)
003500     05  S-BENEFIT-DETAILS        PIC X(150).
003600*
003700*        ACTIVE FLAG AND GROUP COUNT
003800     05  S-IS-ACTIVE              PIC 9(1).
003900         88  S-SCHEME-ACTIVE          VALUE 1.
004000         88  S-SCHEME-INACTIVE        VALUE 0.
004010*
004020*        HOW MANY ELIGIBILITY-GROUP ROWS BELONG TO THIS
004030*        SCHEME - DRIVES THE VARYING LIMIT ON 4000-EVAL-GROUP
004100     05  S-GROUP-COUNT            PIC 9(3).
004200*
004300*        REVISION DATE WORK AREA (Y2K, TCK-0119)
004400     05  S-LAST-REVISION-DATE.
004500         10  S-LRD-CCYY           PIC 9(4).
004600         10  S-LRD-MM             PIC 9(2).
004700         10  S-LRD-DD             PIC 9(2).
004800*
004900     05  FILLER                   PIC X(30).
005000*
005100*    01/03/2014  AT  TCK-0402
005200*    ALPHA VIEW OF S-SCHEME-ID FOR CONTROL LISTINGS
005300     05  S-SCHEME-ID-ALPHA REDEFINES S-SCHEME-ID
005400                                  PIC X(5).
