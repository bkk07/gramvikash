000100******************************************************************
000200*    COPYBOOK    GVKGRP
000300*    TITLE       ELIGIBILITY-GROUP  -  a rule group belonging
000400*                to a scheme (linked via S-SCHEME-ID)
000500*    USED BY     GVK100-ENGRUN
000600******************************************************************
000700*    CHANGE LOG
000800*    14/02/1990  RG  TCK-0022  Creation - one group = one AND/OR
000900*    11/11/1993  DP  TCK-0089  Added G-GROUP-NAME (label)
001000******************************************************************
001100 01  G-ELIGIBILITY-GROUP-REC.
001110*
001120*        ONE ROW PER RULE GROUP - A SCHEME MAY OWN SEVERAL
001130*        GROUPS, EACH COMBINED AND/OR AGAINST THE OTHERS (SEE
001140*        S-GROUP-COUNT ON THE SCHEME MASTER)
001200     05  G-GROUP-ID               PIC 9(5).
001210*
001220*        PARENT SCHEME - JOIN KEY BACK TO S-SCHEME-MASTER-REC
001300     05  G-SCHEME-ID              PIC 9(5).
001310*
001320*        SHORT LABEL FOR THE GROUP, USED ONLY IN OPERATOR
001330*        LISTINGS - PLAYS NO PART IN EVALUATION
001400     05  G-GROUP-NAME             PIC X(20).
001410*
001420*        AND/OR COMBINATION WITHIN THIS GROUP'S OWN RULES -
001430*        CASE-FOLDED ON LOAD (TCK-0516), SO A LOWERCASE VALUE
001440*        ON THE INPUT FILE IS AS GOOD AS UPPERCASE
001500     05  G-GROUP-OPERATOR         PIC X(3).
001600         88  G-OPERATOR-IS-AND        VALUE "AND".
001700         88  G-OPERATOR-IS-OR         VALUE "OR ".
001800     05  FILLER                   PIC X(20).
