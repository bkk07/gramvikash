000100******************************************************************
000200*    COPYBOOK    GVKRES
000300*    TITLE       ELIGIBILITY-RESULT  -  determination reached
000400*                for a scheme, for one farmer
000500*    USED BY     GVK100-ENGRUN, GVK900-SUMRPT
000600******************************************************************
000700*    CHANGE LOG
000800*    14/02/1990  RG  TCK-0022  Creation
000900*    11/11/1993  DP  TCK-0089  Added D-MODE (DISCOVER/VERIFY)
001000*    22/01/2004  SN  TCK-0207  Widened D-REASON-MESSAGE
001100*    17/08/2009  MK  TCK-0311  Added D-MISSING-FIELD-COUNT
001200******************************************************************
001300 01  D-ELIGIBILITY-RESULT-REC.
001310*
001320*        ONE ROW PER (FARMER, SCHEME) DETERMINATION - THE
001330*        FINAL OUTPUT OF GVK100-ENGRUN'S SCHEME SWEEP, READ
001340*        BACK BY GVK900-SUMRPT FOR THE LISTING
001400     05  D-FARMER-ID              PIC 9(7).
001500     05  D-SCHEME-ID              PIC 9(5).
001600     05  D-SCHEME-NAME            PIC X(60).
001610*
001620*        WHICH RUN MODE PRODUCED THIS ROW - CARRIED THROUGH
001630*        FROM THE RUN-CONTROL-CARD SO THE LISTING CAN LABEL
001640*        EACH LINE
001700     05  D-MODE                   PIC X(8).
001800         88  D-MODE-IS-DISCOVER       VALUE "DISCOVER".
001900         88  D-MODE-IS-VERIFY         VALUE "VERIFY  ".
002000*    NOTE: INELIGIBLE (10 chars) is truncated to 9 in this zone
002010*        BUSINESS RULE 6 THREE-WAY CLASSIFICATION - SEE
002020*        4950-CLASSIFY-SCHEME
002050     05  D-CLASSIFICATION         PIC X(9).
002100         88  D-CLASS-ELIGIBLE         VALUE "ELIGIBLE".
002200         88  D-CLASS-ALMOST           VALUE "ALMOST   ".
002300         88  D-CLASS-INELIGIBLE       VALUE "INELIGIBL".
002310*
002320*        RULE COUNT AND FAILURE COUNT - FAILED = 1 IS THE
002330*        ALMOST-ELIGIBLE TRIGGER (BUSINESS RULE 6)
002400     05  D-TOTAL-RULES            PIC 9(3).
002500     05  D-FAILED-RULE-COUNT      PIC 9(3).
002510*
002520*        HOW MANY RULES COULD NOT BE EVALUATED FOR WANT OF A
002530*        FARMER FIELD VALUE (DISCOVER-MODE LENIENCY, RULES 4-5)
002600     05  D-MISSING-FIELD-COUNT    PIC 9(2).
002610*
002620*        FARMER-FACING EXPLANATION ASSEMBLED BY 6000-BUILD-
002630*        REASON, ONE HINT PHRASE PER FAILED OR MISSING RULE
002700     05  D-REASON-MESSAGE         PIC X(200).
002800     05  FILLER                   PIC X(20).
