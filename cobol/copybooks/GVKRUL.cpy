000100******************************************************************
000200*    COPYBOOK    GVKRUL
000300*    TITLE       ELIGIBILITY-RULE  -  one unit rule of a group
000400*                (linked via G-GROUP-ID)
000500*    USED BY     GVK100-ENGRUN
000600******************************************************************
000700*    CHANGE LOG
000800*    14/02/1990  RG  TCK-0022  Creation - one rule per line
000900*    05/05/1999  RG  TCK-0125  IN operator (value list)
001000*    17/08/2009  MK  TCK-0311  Redefined view R-RULE-VALUE-NUM
001100******************************************************************
001200 01  U-ELIGIBILITY-RULE-REC.
001210*
001220*        ONE ROW PER UNIT RULE - THE SMALLEST TESTABLE
001230*        CONDITION IN THE ENGINE (BUSINESS RULE 3)
001300     05  U-RULE-ID                PIC 9(5).
001310*
001320*        PARENT GROUP - JOIN KEY BACK TO G-ELIGIBILITY-GROUP-REC
001400     05  U-GROUP-ID               PIC 9(5).
001410*
001420*        NAME OF THE FARMER FIELD THIS RULE TESTS - LOOKED UP
001430*        BY LINEAR SEARCH OF THE FARMER'S OWN FIELD TABLE
001440*        (4400-FIND-FIELD)
001500     05  U-FIELD-NAME             PIC X(20).
001510*
001520*        COMPARISON OPERATOR - CASE-FOLDED ON LOAD (TCK-0516)
001600     05  U-OPERATOR               PIC X(2).
001700         88  U-OP-EQ                  VALUE "= ".
001800         88  U-OP-GT                  VALUE "> ".
001900         88  U-OP-LT                  VALUE "< ".
002000         88  U-OP-GE                  VALUE ">=".
002100         88  U-OP-LE                  VALUE "<=".
002200         88  U-OP-NE                  VALUE "!=".
002300         88  U-OP-IN                  VALUE "IN".
002310*
002320*        VALUE TO TEST AGAINST - A SINGLE VALUE FOR MOST
002330*        OPERATORS, OR A COMMA LIST WHEN U-OP-IN IS SET
002340*        (TCK-0521 SPLITS BOTH SIDES OF AN IN TEST)
002400     05  U-RULE-VALUE             PIC X(40).
002410*
002420*        DRIVES 4500-EVAL-RULE'S DISPATCH TO THE NUMBER,
002430*        STRING OR BOOLEAN COMPARISON PARAGRAPH
002500     05  U-FIELD-TYPE             PIC X(7).
002600         88  U-TYPE-IS-NUMBER         VALUE "NUMBER ".
002700         88  U-TYPE-IS-STRING         VALUE "STRING ".
002800         88  U-TYPE-IS-BOOLEAN        VALUE "BOOLEAN".
002900     05  FILLER                   PIC X(15).
003000*
003100*    17/08/2009  MK  TCK-0311
003200*    NUMERIC VIEW OF U-RULE-VALUE (FIELD-TYPE NUMBER rules)
003300     05  U-RULE-VALUE-NUM REDEFINES U-RULE-VALUE
003400                                  PIC S9(9)V9(9).
