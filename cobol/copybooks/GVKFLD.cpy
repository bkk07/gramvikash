000100******************************************************************
000200*    COPYBOOK    GVKFLD
000300*    TITLE       FARMER-FIELD  -  one known or supplied field
000400*                row for a farmer (attribute = value)
000500*    USED BY     GVK010-FLDBLD, GVK020-FLDMRG, GVK100-ENGRUN
000600******************************************************************
000700*    CHANGE LOG
000800*    10/01/1992  RG  TCK-0031  Creation - taken from the profile
000900*    03/09/1998  RG  TCK-0119  Y2K - CCYYMMDD date zone
001000*    22/01/2004  SN  TCK-0207  Added V-SOURCE-CODE (traceability)
001100******************************************************************
001200 01  V-FARMER-FIELD-REC.
001210*
001220*        ONE ROW PER (FARMER, FIELD) PAIR - THE FLAT ROW
001230*        FORMAT LETS A NEW FIELD ENTER THE ENGINE WITHOUT A
001240*        LAYOUT CHANGE (SEE TITLE ABOVE)
001300     05  V-FARMER-ID              PIC 9(7).
001310*
001320*        NAME OF THE FIELD BEING CARRIED (E.G. LANDSIZE,
001330*        STATE, CROPTYPE) - MATCHED BY U-FIELD-NAME ON THE
001340*        RULE SIDE, CASE-INSENSITIVE
001400     05  V-FIELD-NAME             PIC X(20).
001410*
001420*        VALUE AS SUPPLIED OR STORED - LEFT AS TEXT REGARDLESS
001430*        OF TYPE ; SEE V-FIELD-VALUE-NUM BELOW FOR THE NUMERIC
001440*        READING OF A NUMBER-TYPE ROW
001500     05  V-FIELD-VALUE            PIC X(40).
001510*
001520*        WHICH OF THE THREE TYPES BUSINESS RULE 3 SHOULD
001530*        DISPATCH ON WHEN THE ENGINE EVALUATES A RULE AGAINST
001540*        THIS FIELD
001600     05  V-FIELD-TYPE             PIC X(7).
001700         88  V-TYPE-IS-NUMBER         VALUE "NUMBER ".
001800         88  V-TYPE-IS-STRING         VALUE "STRING ".
001900         88  V-TYPE-IS-BOOLEAN        VALUE "BOOLEAN".
002000*        22/01/2004  SN  TCK-0207
002010*        WHICH BUILD STEP LAID THIS ROW DOWN - USED ONLY FOR
002020*        TRACING A BAD VALUE BACK TO ITS SOURCE FILE, PLAYS NO
002030*        PART IN ELIGIBILITY EVALUATION
002100     05  V-SOURCE-CODE            PIC X(01).
002200         88  V-SOURCE-PROFILE         VALUE "P".
002300         88  V-SOURCE-KNOWNFLD        VALUE "K".
002400         88  V-SOURCE-ADDITIONAL      VALUE "A".
002500     05  FILLER                   PIC X(25).
002600*
002700*    ALTERNATE VIEW - NUMERIC READING OF V-FIELD-VALUE
002800*    (used when V-TYPE-IS-NUMBER is true)
002900     05  V-FIELD-VALUE-NUM REDEFINES V-FIELD-VALUE
003000                                  PIC S9(9)V9(9).
