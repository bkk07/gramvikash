000100******************************************************************
000200* PROGRAM:    GVK010-FLDBLD
000300* PURPOSE:    Reads the farmer master profile and derives the
000400*             four base eligibility-file fields (AGE, STATE,
000500*             DISTRICT, CROPTYPE) that feed the known-fields
000600*             table.
000700*
000800*             THIS IS THE FIRST STEP OF THE BATCH FLOW - THE
000900*             ROWS IT WRITES TO V-FARMER-FIELD-OUT ARE MERGED
001000*             WITH THE SUPPLIED KNOWN-FIELDS FILE BY
001100*             GVK020-FLDMRG BEFORE GVK100-ENGRUN EVER SEES A
001200*             FARMER.  A FIELD NOT DERIVED HERE AND NOT ON THE
001300*             KNOWN-FIELDS FILE SIMPLY DOES NOT EXIST FOR THE
001400*             ENGINE - THAT IS BUSINESS RULE 5 (MISSING FIELD).
001500*
001600*             ONLY FOUR FIELDS ARE DERIVED HERE.  ANY OTHER
001700*             FIELD A RULE MAY TEST (INCOME, LAND HOLDING,
001800*             CATEGORY AND SO ON) MUST ARRIVE ON THE SUPPLIED
001900*             KNOWN-FIELDS FILE AND IS NEVER TOUCHED BY THIS
002000*             PROGRAM.
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    GVK010-FLDBLD.
002400 AUTHOR.        R. GAIKWAD.
002500 INSTALLATION.  GRAMVIKASH DATA CENTRE, PUNE.
002600 DATE-WRITTEN.  14/03/1989.
002700 DATE-COMPILED.
002800 SECURITY.      DEPARTMENTAL USE ONLY.
002900*
003000*    FARMER-ID, NAME AND DATE OF BIRTH ARE PERSONAL DATA -
003100*    THE OUTPUT FILE FROM THIS PROGRAM IS FOR INTERNAL
003200*    ELIGIBILITY PROCESSING ONLY, NOT FOR EXTERNAL RELEASE
003300******************************************************************
003400*    CHANGE LOG
003500*    ------------------------------------------------------------
003600*    14/03/1989  RG  TCK-0001  Creation - read farmer profile
003700*    14/03/1989  RG  TCK-0001  and compute age
003800*    02/09/1990  RG  TCK-0014  Added DISTRICT field
003900*    19/06/1992  DP  TCK-0037  Joined crop list (CROPTYPE)
004000*    11/11/1993  DP  TCK-0089  Leap year fix in AGE computation
004100*    03/09/1998  RG  TCK-0119  Y2K - date zone widened to 8
004200*    03/09/1998  RG  TCK-0119  positions CCYYMMDD (was 6 position
004300*    03/09/1998  RG  TCK-0119  YYMMDD - cf DP memo 98-041)
004400*    05/05/1999  RG  TCK-0125  Leap-year check for year 2000
004500*    05/05/1999  RG  TCK-0125  (rule of 400)
004600*    22/01/2004  SN  TCK-0207  Stamp V-SOURCE-CODE = "P" on
004700*    22/01/2004  SN  TCK-0207  every field row this pgm emits
004800*    17/08/2009  MK  TCK-0311  Skip blank crop entries when
004900*    17/08/2009  MK  TCK-0311  joining the crop list (user tkt)
005000*    01/03/2014  AT  TCK-0402  COMP record counter
005100*    01/03/2014  AT  TCK-0402  Alpha view of the record counter
005200*    01/03/2014  AT  TCK-0402  was requested then dropped - not
005300*    01/03/2014  AT  TCK-0402  needed, WS-REC-COUNT prints fine
005400*    09/07/2019  MK  TCK-0455  Confirmed CROP-TAB stays at 10
005500*    09/07/2019  MK  TCK-0455  occurrences - no farmer on file
005600*    09/07/2019  MK  TCK-0455  has grown past that in 30 years
005700*    15/06/2022  PL  TCK-0523  Standalone 77-level run flags -
005800*    15/06/2022  PL  TCK-0523  first-record banner and an
005900*    15/06/2022  PL  TCK-0523  empty-input abend flag
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200******************************************************************
006300* SPECIAL-NAMES - SAME UPSI-0 TEST-MODE SWITCH CONVENTION USED
006400* ACROSS THE WHOLE SUITE ; C01 IS DECLARED FOR CONSISTENCY EVEN
006500* THOUGH THIS PROGRAM WRITES NO PRINTED OUTPUT OF ITS OWN
006600*
006700* INDIAN-DIGIT IS NOT REFERENCED IN THE PROCEDURE DIVISION OF
006800* THIS PARTICULAR PROGRAM - IT IS DECLARED BECAUSE IT IS PART
006900* OF THE SHOP'S STANDARD SPECIAL-NAMES BOILERPLATE, COPIED INTO
007000* EVERY NEW PROGRAM OFF THE DEPARTMENTAL SKELETON JCL/SOURCE SET
007100******************************************************************
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS INDIAN-DIGIT IS "0" THRU "9"
007600     UPSI-0 ON STATUS IS GVK010-TEST-MODE.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100*    THE FARMER MASTER PROFILE - ONE ROW PER FARMER, MAINTAINED
008200*    ELSEWHERE AND SIMPLY READ HERE
008300     SELECT F-FARMER-PROFILE ASSIGN TO "FARMPROF"
008400         ORGANIZATION LINE SEQUENTIAL.
008500
008600*    OUTPUT - ONE (FARMER, FIELD) ROW PER DERIVED FIELD, LAYOUT
008700*    SHARED WITH GVK020-FLDMRG AND GVK100-ENGRUN (COPYBOOK GVKFLD)
008800     SELECT V-FARMER-FIELD-OUT ASSIGN TO "FARMFLD1"
008900         ORGANIZATION LINE SEQUENTIAL.
009000
009100******************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500*    ONE ROW PER FARMER ON THE MASTER PROFILE
009600*    LINE SEQUENTIAL - ONE FARMER PER PHYSICAL RECORD, NO
009700*    BLOCK-AND-DEBLOCK CONCERNS FOR THIS FILE
009800 FD  F-FARMER-PROFILE.
009900 01  P-FARMER-PROFILE-REC.
010000*
010100*        PRIMARY KEY - SEVEN DIGITS, ASSIGNED WHEN THE FARMER
010200*        FIRST REGISTERS AT THE TALUKA OFFICE
010300     05  P-FARMER-ID              PIC 9(7).
010400     05  P-FARMER-NAME            PIC X(30).
010500*
010600*        BROKEN OUT INTO CCYY/MM/DD RATHER THAN ONE PACKED
010700*        FIELD SO 2100-COMPUTE-AGE CAN COMPARE MONTH AND DAY
010800*        SEPARATELY WITHOUT AN INTRINSIC FUNCTION
010900     05  P-DATE-OF-BIRTH.
011000         10  P-DOB-CCYY           PIC 9(4).
011100         10  P-DOB-MM             PIC 9(2).
011200         10  P-DOB-DD             PIC 9(2).
011300*
011400*        STATE AND DISTRICT ARE THE TWO GEOGRAPHY FIELDS THE
011500*        ENGINE'S RULES MAY TEST - EITHER MAY BE BLANK ON THE
011600*        PROFILE IF THE FARMER RECORD IS INCOMPLETE, IN WHICH
011700*        CASE 2300/2400 BELOW WRITE NO FIELD ROW AT ALL
011800     05  P-STATE-NAME             PIC X(20).
011900     05  P-DISTRICT-NAME          PIC X(20).
012000*
012100*        HOW MANY OF THE 10 CROP-TABLE SLOTS BELOW ARE ACTUALLY
012200*        IN USE FOR THIS FARMER
012300     05  P-CROP-COUNT             PIC 9(2).
012400*
012500*        UP TO 10 CROPS GROWN BY THIS FARMER, ONE PER SLOT -
012600*        JOINED INTO A SINGLE COMMA LIST (CROPTYPE) BY
012700*        2500-BUILD-CROPTYPE BELOW
012800     05  P-CROP-TAB OCCURS 10 TIMES
012900                                  PIC X(15).
013000     05  FILLER                   PIC X(19).
013100*
013200*    19/06/1992  DP  TCK-0037 - combined CCYYMMDD view for
013300*    direct comparison against the system date
013400     05  P-DOB-CCYYMMDD REDEFINES P-DATE-OF-BIRTH
013500                                  PIC 9(8).
013600*
013700*    17/08/2009  MK  TCK-0311 - flat view of the crop list for
013800*    a fast whole-record comparison
013900     05  P-CROP-TAB-FLAT REDEFINES P-CROP-TAB
014000                                  PIC X(150).
014100
014200*    ONE ROW PER (FARMER, FIELD) DERIVED VALUE - THE COPYBOOK
014300*    LAYOUT IS SHARED WITH GVK020-FLDMRG AND GVK100-ENGRUN SO
014400*    THE THREE PROGRAMS AGREE ON THE FIELD-ROW FORMAT WITHOUT
014500*    A COMMON DATA DICTIONARY BEHIND IT
014600 FD  V-FARMER-FIELD-OUT.
014700     COPY GVKFLD.
014800
014900******************************************************************
015000* WORKING-STORAGE SECTION NOTES
015100*
015200* THE 77-LEVEL ITEMS BELOW ARE KEPT SEPARATE FROM THE 01-LEVEL
015300* GROUPS THAT FOLLOW - HOUSE CONVENTION IS THAT STANDALONE RUN
015400* FLAGS (A FIRST-RECORD MARKER, AN ABEND MARKER) LIVE AT THE
015500* 77 LEVEL, WHILE RELATED WORKING FIELDS ARE GROUPED UNDER 01
015600******************************************************************
015700 WORKING-STORAGE SECTION.
015800
015900*    15/06/2022  PL  TCK-0523 - standalone run flags, house
016000*    convention (kept at 77-level, not folded into a group)
016100 77  WS-77-FIRST-TIME-SW      PIC X(01) VALUE "Y".
016200     88  WS-77-FIRST-TIME         VALUE "Y".
016300 77  WS-77-ABEND-SW           PIC X(01) VALUE "N".
016400     88  WS-77-ABEND-RUN          VALUE "Y".
016500
016600*    THE ONE EOF FLAG - SET BY 1100-READ-PROFILE, TESTED BY THE
016700*    MAIN-LINE PERFORM UNTIL LOOP BELOW
016800 01  WS-SWITCHES.
016900     05  WS-EOF-SWITCH            PIC X(01) VALUE SPACE.
017000         88  EOF-YES                  VALUE "Y".
017100         88  EOF-NO                   VALUE "N", SPACE.
017200     05  FILLER                   PIC X(01) VALUE SPACE.
017300
017400*    COMP BECAUSE ALL FOUR OF THESE ARE USED ONLY AS TALLIES
017500*    AND SUBSCRIPTS, NEVER PRINTED OR MOVED TO A DISPLAY FIELD
017600 01  WS-COUNTERS COMP.
017700     05  WS-REC-COUNT             PIC 9(7)  VALUE ZERO.
017800*
017900*        SUBSCRIPT DRIVING THE VARYING ON 2510-JOIN-ONE-CROP
018000     05  WS-CROP-IDX              PIC 9(2)  VALUE ZERO.
018100*
018200*        RUNNING LENGTH OF THE JOINED CROP LIST BUILT SO FAR
018300     05  WS-CROP-OUT-LEN          PIC 9(3)  VALUE ZERO.
018400*
018500*        LENGTH OF THE CROP ENTRY CURRENTLY BEING APPENDED,
018600*        SET BY 2520-CROP-LENGTH
018700     05  WS-ONE-CROP-LEN          PIC 9(2)  VALUE ZERO.
018800     05  FILLER                   PIC X(01) VALUE SPACE.
018900
019000*    TODAY'S DATE, ACCEPTED ONCE AT 1000-INITIALIZE - THE AGE
019100*    COMPUTATION IS THEREFORE STABLE FOR THE WHOLE RUN EVEN IF
019200*    THE JOB CROSSES MIDNIGHT
019300 01  WS-CURRENT-DATE.
019400     05  WS-CUR-CCYY              PIC 9(4).
019500     05  WS-CUR-MM                PIC 9(2).
019600     05  WS-CUR-DD                PIC 9(2).
019700*
019800*    01/03/2014  AT  TCK-0402 - combined view for comparison
019900 01  WS-CUR-CCYYMMDD REDEFINES WS-CURRENT-DATE
020000                                  PIC 9(8).
020100
020200*    S9(3) SO THE INTERMEDIATE SUBTRACTION IN 2100-COMPUTE-AGE
020300*    CAN GO NEGATIVE BEFORE THE ZERO-FLOOR CHECK CLAMPS IT BACK
020400 01  WS-AGE-WORK.
020500     05  WS-AGE                   PIC S9(3)  VALUE ZERO.
020600     05  WS-AGE-DISPLAY           PIC 9(3)   VALUE ZERO.
020700     05  FILLER                   PIC X(01) VALUE SPACE.
020800
020900*    THE COMMA-JOINED CROPTYPE STRING BUILT ONE CROP AT A TIME
021000*    BY 2500-BUILD-CROPTYPE, THEN EMITTED AS A SINGLE FIELD ROW
021100 01  WS-CROPTYPE-WORK.
021200     05  WS-CROPTYPE-TEXT         PIC X(40)  VALUE SPACE.
021300*
021400*        SINGLE COMMA - CHOSEN BECAUSE NO CROP NAME IN THE
021500*        MASTER FILE HAS EVER CONTAINED ONE (CF DP MEMO 92-014)
021600     05  WS-CROP-SEPARATOR        PIC X(01)  VALUE ",".
021700     05  FILLER                   PIC X(01) VALUE SPACE.
021800
021900******************************************************************
022000* PROCEDURE DIVISION NOTES
022100*
022200* THIS PROGRAM FOLLOWS THE HOUSE NUMBERING CONVENTION -
022300*   0000  MAIN-LINE, THREE PERFORMS AND STOP RUN
022400*   1000  OPEN FILES, ACCEPT THE SYSTEM DATE, PRIME THE READ
022500*   1100  SHARED READ PARAGRAPH (PRIMING READ AND LOOP READ)
022600*   2000  ONE FARMER - COMPUTE AGE THEN EMIT UP TO FOUR FIELD
022700*         ROWS (AGE, STATE, DISTRICT, CROPTYPE)
022800*   2100  AGE COMPUTATION
022900*   2200-2600  ONE PARAGRAPH PER EMITTED FIELD ROW
023000*   2500/2510/2520/2525  CROPTYPE JOIN AND ITS TRIM HELPER
023100*   9000  CLOSE FILES, PRINT THE RUN RECAP
023200******************************************************************
023300 PROCEDURE DIVISION.
023400
023500*    THREE-STEP SHAPE - INITIALIZE, PROCESS EVERY FARMER,
023600*    TERMINATE - SEE TCK-0023 FOR THE ORIGINAL BATCH-SHAPE MEMO
023700 0000-MAIN.
023800*    STEP 1 - OPEN FILES, GET THE SYSTEM DATE, PRIME THE READ
023900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
024000*    STEP 2 - ONE PASS PER FARMER PROFILE ROW
024100     PERFORM 2000-PROCESS-ONE-FARMER THRU 2000-EXIT
024200         UNTIL EOF-YES.
024300*    STEP 3 - CLOSE FILES AND PRINT THE RUN RECAP
024400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
024500     STOP RUN.
024600
024700*----------------------------------------------------------------
024800*    INITIALIZATION
024900*----------------------------------------------------------------
025000 1000-INITIALIZE.
025100     OPEN INPUT F-FARMER-PROFILE.
025200     OPEN OUTPUT V-FARMER-FIELD-OUT.
025300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
025400*    PRIMING READ - THE FIRST FARMER IS ALREADY IN THE RECORD
025500*    AREA BY THE TIME 0000-MAIN TESTS EOF-YES FOR THE FIRST TIME
025600     PERFORM 1100-READ-PROFILE THRU 1100-EXIT.
025700 1000-EXIT.
025800     EXIT.
025900
026000*    SHARED BETWEEN THE PRIMING READ ABOVE AND THE LOOP READ AT
026100*    THE BOTTOM OF 2000-PROCESS-ONE-FARMER - ONE READ PARAGRAPH,
026200*    ONE PLACE THE RECORD COUNT IS INCREMENTED
026300 1100-READ-PROFILE.
026400     READ F-FARMER-PROFILE
026500         AT END
026600             SET EOF-YES TO TRUE
026700             GO TO 1100-EXIT
026800     END-READ.
026900     ADD 1 TO WS-REC-COUNT.
027000 1100-EXIT.
027100     EXIT.
027200*
027300*    NOTE - WS-REC-COUNT IS INCREMENTED ON EVERY SUCCESSFUL READ,
027400*    INCLUDING THE PRIMING READ ABOVE, SO IT ALWAYS MATCHES THE
027500*    NUMBER OF FARMER-PROFILE ROWS ACTUALLY SEEN ON THIS RUN
027600
027700*----------------------------------------------------------------
027800*    PROCESS ONE FARMER PROFILE
027900*----------------------------------------------------------------
028000 2000-PROCESS-ONE-FARMER.
028100*    15/06/2022  PL  TCK-0523 - one-line banner the first time
028200*    this paragraph runs, so an operator watching the console
028300*    knows the profile file actually opened with data on it
028400     IF WS-77-FIRST-TIME
028500         DISPLAY "GVK010-FLDBLD - FIRST PROFILE RECORD BUILT"
028600         MOVE "N" TO WS-77-FIRST-TIME-SW
028700     END-IF.
028800*    AGE IS COMPUTED ONCE PER FARMER, THEN REUSED BY THE AGE
028900*    FIELD ROW BELOW
029000     PERFORM 2100-COMPUTE-AGE THRU 2100-EXIT.
029100*    UP TO FOUR FIELD ROWS PER FARMER - AGE ALWAYS EMITS, THE
029200*    OTHER THREE ONLY WHEN THE UNDERLYING PROFILE DATA IS PRESENT
029300     PERFORM 2200-EMIT-AGE-FIELD THRU 2200-EXIT.
029400     PERFORM 2300-EMIT-STATE-FIELD THRU 2300-EXIT.
029500     PERFORM 2400-EMIT-DISTRICT-FIELD THRU 2400-EXIT.
029600     PERFORM 2500-BUILD-CROPTYPE THRU 2500-EXIT.
029700     PERFORM 2600-EMIT-CROPTYPE-FIELD THRU 2600-EXIT.
029800     PERFORM 1100-READ-PROFILE THRU 1100-EXIT.
029900 2000-EXIT.
030000     EXIT.
030100
030200*    11/11/1993  DP  TCK-0089 / 05/05/1999  RG  TCK-0125 -
030300*    age only advances once the birth month/day has already
030400*    passed in the current year
030500*    FIRST TAKE THE STRAIGHT YEAR DIFFERENCE, THEN BACK OFF ONE
030600*    YEAR IF THE BIRTHDAY HAS NOT YET OCCURRED IN THE CURRENT
030700*    YEAR - MONTH COMPARED FIRST, DAY ONLY WHEN MONTHS ARE EQUAL
030800 2100-COMPUTE-AGE.
030900     COMPUTE WS-AGE = WS-CUR-CCYY - P-DOB-CCYY.
031000     IF WS-CUR-MM < P-DOB-MM
031100         SUBTRACT 1 FROM WS-AGE
031200     ELSE
031300         IF WS-CUR-MM = P-DOB-MM AND WS-CUR-DD < P-DOB-DD
031400             SUBTRACT 1 FROM WS-AGE
031500         END-IF
031600     END-IF.
031700*    A DATE-OF-BIRTH ERROR ON THE PROFILE (FUTURE DATE) SHOULD
031800*    NEVER PRODUCE A NEGATIVE AGE ON THE OUTPUT FIELD ROW
031900     IF WS-AGE < 0
032000         MOVE ZERO TO WS-AGE
032100     END-IF.
032200     MOVE WS-AGE TO WS-AGE-DISPLAY.
032300 2100-EXIT.
032400     EXIT.
032500
032600*    AGE ROW ALWAYS EMITS - EVERY FARMER HAS A DATE OF BIRTH
032700 2200-EMIT-AGE-FIELD.
032800     MOVE P-FARMER-ID       TO V-FARMER-ID.
032900     MOVE "AGE"             TO V-FIELD-NAME.
033000     MOVE WS-AGE-DISPLAY    TO V-FIELD-VALUE.
033100     MOVE "NUMBER "         TO V-FIELD-TYPE.
033200     MOVE "P"               TO V-SOURCE-CODE.
033300     WRITE V-FARMER-FIELD-REC.
033400 2200-EXIT.
033500     EXIT.
033600
033700*    IF THE STATE NAME WAS NEVER KEYED ON THE PROFILE, NO STATE
033800*    ROW IS WRITTEN - THE ENGINE THEN SEES STATE AS A MISSING
033900*    FIELD (BUSINESS RULE 5), NOT AS AN EMPTY-STRING MATCH
034000 2300-EMIT-STATE-FIELD.
034100     IF P-STATE-NAME = SPACE
034200         GO TO 2300-EXIT
034300     END-IF.
034400     MOVE P-FARMER-ID       TO V-FARMER-ID.
034500     MOVE "STATE"           TO V-FIELD-NAME.
034600     MOVE P-STATE-NAME      TO V-FIELD-VALUE.
034700     MOVE "STRING "         TO V-FIELD-TYPE.
034800     MOVE "P"               TO V-SOURCE-CODE.
034900     WRITE V-FARMER-FIELD-REC.
035000 2300-EXIT.
035100     EXIT.
035200
035300*    SAME BLANK-SKIP RULE AS THE STATE FIELD ABOVE, APPLIED TO
035400*    DISTRICT
035500 2400-EMIT-DISTRICT-FIELD.
035600     IF P-DISTRICT-NAME = SPACE
035700         GO TO 2400-EXIT
035800     END-IF.
035900     MOVE P-FARMER-ID       TO V-FARMER-ID.
036000     MOVE "DISTRICT"        TO V-FIELD-NAME.
036100     MOVE P-DISTRICT-NAME   TO V-FIELD-VALUE.
036200     MOVE "STRING "         TO V-FIELD-TYPE.
036300     MOVE "P"               TO V-SOURCE-CODE.
036400     WRITE V-FARMER-FIELD-REC.
036500 2400-EXIT.
036600     EXIT.
036700
036800*    17/08/2009  MK  TCK-0311 - a blank crop entry in the table
036900*    is skipped (it does not extend the joined list)
037000*    THE JOINED STRING BUILT HERE FEEDS THE ENGINE'S IN-OPERATOR
037100*    SET-INTERSECTION LOGIC (4735-SPLIT-FIELD-CSV, TCK-0521) -
037200*    EACH CROP NAME MUST APPEAR SEPARATED BY A SINGLE COMMA WITH
037300*    NO SURROUNDING SPACES FOR THAT SPLIT TO WORK CORRECTLY
037400 2500-BUILD-CROPTYPE.
037500     MOVE SPACE TO WS-CROPTYPE-TEXT.
037600     MOVE ZERO  TO WS-CROP-OUT-LEN.
037700     MOVE 1     TO WS-CROP-IDX.
037800     PERFORM 2510-JOIN-ONE-CROP THRU 2510-EXIT
037900         VARYING WS-CROP-IDX FROM 1 BY 1
038000         UNTIL WS-CROP-IDX > P-CROP-COUNT.
038100 2500-EXIT.
038200     EXIT.
038300
038400*    APPENDS ONE CROP-TABLE SLOT TO THE JOINED STRING, PREFIXING
038500*    A COMMA SEPARATOR WHEN THIS IS NOT THE FIRST CROP APPENDED
038600 2510-JOIN-ONE-CROP.
038700     IF P-CROP-TAB (WS-CROP-IDX) = SPACE
038800         GO TO 2510-EXIT
038900     END-IF.
039000     IF WS-CROP-OUT-LEN > 0
039100         MOVE WS-CROP-SEPARATOR
039200             TO WS-CROPTYPE-TEXT (WS-CROP-OUT-LEN + 1 : 1)
039300         ADD 1 TO WS-CROP-OUT-LEN
039400     END-IF.
039500     PERFORM 2520-CROP-LENGTH THRU 2520-EXIT.
039600     MOVE P-CROP-TAB (WS-CROP-IDX)
039700         TO WS-CROPTYPE-TEXT (WS-CROP-OUT-LEN + 1 :
039800             WS-ONE-CROP-LEN).
039900     ADD WS-ONE-CROP-LEN TO WS-CROP-OUT-LEN.
040000 2510-EXIT.
040100     EXIT.
040200
040300*    USEFUL LENGTH OF ONE CROP ENTRY (NO INTRINSIC FUNCTION) -
040400*    trailing spaces are trimmed one character at a time
040500*    STARTS AT THE FULL 15-CHARACTER TABLE-SLOT WIDTH AND WALKS
040600*    BACKWARD UNTIL A NON-SPACE CHARACTER IS FOUND
040700 2520-CROP-LENGTH.
040800     MOVE 15 TO WS-ONE-CROP-LEN.
040900     PERFORM 2525-TRIM-ONE-CHAR THRU 2525-EXIT
041000         UNTIL WS-ONE-CROP-LEN = 0
041100         OR P-CROP-TAB (WS-CROP-IDX) (WS-ONE-CROP-LEN : 1)
041200             NOT = SPACE.
041300 2520-EXIT.
041400     EXIT.
041500
041600*    ONE BACKWARD STEP OF THE TRAILING-SPACE TRIM ABOVE
041700 2525-TRIM-ONE-CHAR.
041800     SUBTRACT 1 FROM WS-ONE-CROP-LEN.
041900 2525-EXIT.
042000     EXIT.
042100
042200*    NO CROPTYPE ROW AT ALL IF THE FARMER HAS NO CROPS ON FILE -
042300*    SAME MISSING-FIELD TREATMENT AS STATE AND DISTRICT ABOVE
042400 2600-EMIT-CROPTYPE-FIELD.
042500     IF WS-CROP-OUT-LEN = 0
042600         GO TO 2600-EXIT
042700     END-IF.
042800     MOVE P-FARMER-ID       TO V-FARMER-ID.
042900     MOVE "CROPTYPE"        TO V-FIELD-NAME.
043000     MOVE WS-CROPTYPE-TEXT  TO V-FIELD-VALUE.
043100     MOVE "STRING "         TO V-FIELD-TYPE.
043200     MOVE "P"               TO V-SOURCE-CODE.
043300     WRITE V-FARMER-FIELD-REC.
043400 2600-EXIT.
043500     EXIT.
043600
043700*----------------------------------------------------------------
043800*    END OF RUN
043900*----------------------------------------------------------------
044000 9000-TERMINATE.
044100*    15/06/2022  PL  TCK-0523 - flag an all-blank run as an
044200*    abend condition rather than a silent, empty success
044300     IF WS-REC-COUNT = ZERO
044400         SET WS-77-ABEND-RUN TO TRUE
044500     END-IF.
044600     CLOSE F-FARMER-PROFILE V-FARMER-FIELD-OUT.
044700     IF WS-77-ABEND-RUN
044800         DISPLAY "GVK010-FLDBLD - NO PROFILE RECORDS ON INPUT"
044900     ELSE
045000         DISPLAY "GVK010-FLDBLD - RECORDS PROCESSED: "
045100             WS-REC-COUNT
045200     END-IF.
045300 9000-EXIT.
045400     EXIT.
045500*
045600*    END OF GVK010-FLDBLD - CONTROL RETURNS TO THE JCL STEP
045700*    THAT INVOKED THIS PROGRAM, WHICH NORMALLY CHAINS DIRECTLY
045800*    INTO THE GVK020-FLDMRG MERGE STEP
045900******************************************************************
