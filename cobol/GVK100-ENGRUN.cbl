000100******************************************************************
000200* PROGRAM:    GVK100-ENGRUN
000300* PURPOSE:    Eligibility determination engine - sweeps the
000400*             active schemes on SCHEME-MASTER-FILE and computes,
000500*             for a given farmer the eligibility for each one
000600*             (ELIGIBLE / ALMOST / INELIGIBLE) based on the groups
000700*             and rules attached to the scheme.
000800*
000900*             THIS IS THE THIRD STEP OF THE BATCH FLOW - THE
001000*             RUN-CONTROL CARD NAMES ONE FARMER AND A MODE
001100*             (DISCOVER OR VERIFY), AND THE MERGED FIELD TABLE
001200*             PRODUCED BY GVK020-FLDMRG SUPPLIES THAT FARMER'S
001300*             VALUES.  FOR EVERY ACTIVE SCHEME ON THE MASTER
001400*             THIS PROGRAM WRITES ONE ELIGIBILITY-RESULT ROW,
001500*             WHICH GVK900-SUMRPT LATER READS BACK TO PRODUCE
001600*             THE CONTROL LISTING.
001700*
001800*             DISCOVER MODE IS LENIENT - A RULE WHOSE FIELD IS
001900*             NOT SUPPLIED IS TREATED AS "NOT YET KNOWN" RATHER
002000*             THAN AS A FAILURE, SO A FARMER CAN SEE WHAT THEY
002100*             ARE ALREADY ELIGIBLE FOR BEFORE FILLING IN EVERY
002200*             FIELD ON THE APPLICATION FORM.  VERIFY MODE HAS
002300*             NO SUCH LENIENCY - A MISSING FIELD FAILS THE RULE
002400*             OUTRIGHT, THE WAY IT WOULD AT FINAL SANCTION.
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    GVK100-ENGRUN.
002800 AUTHOR.        R. GAIKWAD.
002900 INSTALLATION.  GRAMVIKASH DATA CENTRE, PUNE.
003000 DATE-WRITTEN.  02/09/1990.
003100 DATE-COMPILED.
003200 SECURITY.      DEPARTMENTAL USE ONLY.
003300*
003400*    THE ELIGIBILITY-RESULT ROWS THIS PROGRAM WRITES CARRY THE
003500*    FARMER'S ID, EVERY SCHEME'S CLASSIFICATION FOR HIM AND THE
003600*    PLAIN-LANGUAGE REASON MESSAGE - HANDLE THE OUTPUT FILE AND
003700*    ANY LISTING PRODUCED FROM IT WITH THE SAME CARE AS THE
003800*    SOURCE FIELD DATA
003900******************************************************************
004000*    CHANGE LOG
004100*    ------------------------------------------------------------
004200*    02/09/1990  RG  TCK-0015  Creation - AND/OR rule engine
004300*    02/09/1990  RG  TCK-0015  over groups and unit rules
004400*    19/06/1992  DP  TCK-0037  Added VERIFY mode (alongside
004500*    19/06/1992  DP  TCK-0037  DISCOVER) on the parameter card
004600*    11/11/1993  DP  TCK-0089  Added ALMOST classification when
004700*    11/11/1993  DP  TCK-0089  only one rule fails
004800*    03/09/1998  RG  TCK-0119  Y2K REVIEW - no date field in
004900*    03/09/1998  RG  TCK-0119  this program, review complete
005000*    05/05/1999  RG  TCK-0125  IN operator (value list)
005100*    05/05/1999  RG  TCK-0125  on STRING-type rules
005200*    22/01/2004  SN  TCK-0207  Built the plain-language help
005300*    22/01/2004  SN  TCK-0207  message (REASON-MESSAGE) for the
005400*    22/01/2004  SN  TCK-0207  farmer
005500*    17/08/2009  MK  TCK-0311  Lakh/thousand formatting of
005600*    17/08/2009  MK  TCK-0311  a NUMBER value cited by name in
005700*    17/08/2009  MK  TCK-0311  the help message
005800*    01/03/2014  AT  TCK-0402  Control totals for the summary
005900*    01/03/2014  AT  TCK-0402  sweep (see GVK900)
006000*    14/07/2018  RG  TCK-0455  Field-name humanization table
006100*    14/07/2018  RG  TCK-0455  (WS-HUMANIZE-TAB) loaded via
006200*    14/07/2018  RG  TCK-0455  VALUE / REDEFINES
006300*    09/11/2021  PL  TCK-0512  S-FMAP-FILE pointed at FARMFLD2
006400*    09/11/2021  PL  TCK-0512  (was wrongly FARMFLD3) - GVK020
006500*    09/11/2021  PL  TCK-0512  produces nothing under that name
006600*    09/11/2021  PL  TCK-0513  Fixed OR group: the pass flag was
006700*    09/11/2021  PL  TCK-0513  short-circuiting the group's 1st
006800*    09/11/2021  PL  TCK-0513  rule before evaluation - added
006900*    09/11/2021  PL  TCK-0513  flag WS-OR-RULE-HIT-SW
007000*    09/11/2021  PL  TCK-0514  Reworded the hint text (6150) to
007100*    09/11/2021  PL  TCK-0514  match the vocabulary required of
007200*    09/11/2021  PL  TCK-0514  the farmer for every rule operator
007300*    15/12/2021  PL  TCK-0515  BOOLEAN rules now parse both
007400*    15/12/2021  PL  TCK-0515  sides into TRUE/FALSE (8150)
007500*    15/12/2021  PL  TCK-0515  before comparing instead of
007600*    15/12/2021  PL  TCK-0515  comparing the raw upper-cased text
007700*    15/12/2021  PL  TCK-0516  MODE, GROUP-OPERATOR and rule
007800*    15/12/2021  PL  TCK-0516  OPERATOR are now case-folded on
007900*    15/12/2021  PL  TCK-0516  load, matching the FIELD-TYPE
008000*    15/12/2021  PL  TCK-0516  normalization already in place
008100*    15/06/2022  PL  TCK-0521  IN operator was a one-sided
008200*    15/06/2022  PL  TCK-0521  search (rule list against the
008300*    15/06/2022  PL  TCK-0521  first field token only) - now a
008400*    15/06/2022  PL  TCK-0521  proper set intersection ; the
008500*    15/06/2022  PL  TCK-0521  farmer field is split into its
008600*    15/06/2022  PL  TCK-0521  own token table (new paragraphs
008700*    15/06/2022  PL  TCK-0521  4735/4736/4737/4742, 4740/4741
008800*    15/06/2022  PL  TCK-0521  rewritten)
008900*    15/06/2022  PL  TCK-0522  6150-ASSEMBLE-HINT-TEXT had no
009000*    15/06/2022  PL  TCK-0522  WHEN OTHER - an operator without
009100*    15/06/2022  PL  TCK-0522  a phrase produced a blank hint ;
009200*    15/06/2022  PL  TCK-0522  now falls back to a plain
009300*    15/06/2022  PL  TCK-0522  "field operator value" phrase
009400*    15/06/2022  PL  TCK-0523  Standalone 77-level run flags -
009500*    15/06/2022  PL  TCK-0523  first-active-scheme trace and
009600*    15/06/2022  PL  TCK-0523  no-active-scheme-found warning
009700*    15/06/2022  PL  TCK-0524  Comment pass only - no logic
009800*    15/06/2022  PL  TCK-0524  changed, expanded rationale
009900*    15/06/2022  PL  TCK-0524  notes across all four divisions
010000******************************************************************
010100 ENVIRONMENT DIVISION.
010200******************************************************************
010300* SPECIAL-NAMES - UPSI-0 IS THE HOUSE TEST-MODE SWITCH (SET ON
010400* THE JCL PARM CARD TO RUN AGAINST THE TEST COPIES OF THE
010500* SCHEME/GROUP/RULE FILES WITHOUT DISTURBING PRODUCTION) ;
010600* CLASS INDIAN-DIGIT IS CARRIED FOR SYMMETRY WITH THE OTHER
010700* THREE PROGRAMS IN THE SUITE, THOUGH THIS PROGRAM DOES NOT
010800* ITSELF TEST IT ; C01 NAMES THE PRINTER CHANNEL FOR A FUTURE
010900* PAGE-EJECT LISTING SHOULD ONE EVER BE ADDED HERE DIRECTLY
011000* INSTEAD OF VIA GVK900-SUMRPT
011100******************************************************************
011200 CONFIGURATION SECTION.
011300 SPECIAL-NAMES.
011400     C01 IS TOP-OF-FORM
011500     CLASS INDIAN-DIGIT IS "0" THRU "9"
011600     UPSI-0 ON STATUS IS GVK100-TEST-MODE.
011700
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000*
012100*    SIX FILES FOR THIS PROGRAM - THREE SCHEME REFERENCE FILES
012200*    (READ ONCE, HELD IN TABLES FOR THE WHOLE RUN), ONE FARMER
012300*    FIELD-MAP FILE (THE OUTPUT OF GVK020-FLDMRG), THE ONE-CARD
012400*    RUN-CONTROL PARAMETER FILE, AND THE OUTPUT RESULT FILE
012500*
012600*    FILE FLOW THROUGH THE BATCH SUITE:
012700*
012800*        GVK010-FLDBLD --> FARMFLD1 --> GVK020-FLDMRG --+
012900*                                                       |
013000*        RUNCTL (this farmer/mode) ----------------+--> FARMFLD2
013100*                                                   |
013200*        SCHEMAST / SCHEMGRP / SCHEMRUL (rules) ----+
013300*                              |
013400*                              V
013500*                    GVK100-ENGRUN (this program)
013600*                              |
013700*                              V
013800*                        ELIGRSLT --> GVK900-SUMRPT --> listing
013900
014000     SELECT S-SCHEME-MASTER ASSIGN TO "SCHEMAST"
014100         ORGANIZATION LINE SEQUENTIAL.
014200*        ONE ROW PER SCHEME - ACTIVE AND INACTIVE - THE DRIVING
014300*        FILE OF 2000-SCHEME-SWEEP
014400
014500     SELECT S-GROUP-FILE ASSIGN TO "SCHEMGRP"
014600         ORGANIZATION LINE SEQUENTIAL.
014700*        ONE ROW PER ELIGIBILITY GROUP (AND/OR) OF EVERY SCHEME -
014800*        LOADED WHOLESALE INTO WS-GROUP-TABLE AT 1000-INITIALIZE
014900
015000     SELECT S-RULE-FILE ASSIGN TO "SCHEMRUL"
015100         ORGANIZATION LINE SEQUENTIAL.
015200*        ONE ROW PER UNIT RULE OF EVERY GROUP - LOADED WHOLESALE
015300*        INTO WS-RULE-TABLE AT 1000-INITIALIZE
015400
015500     SELECT S-FMAP-FILE ASSIGN TO "FARMFLD2"
015600         ORGANIZATION LINE SEQUENTIAL.
015700*        09/11/2021  PL  TCK-0512 - THIS MUST STAY POINTED AT
015800*        FARMFLD2, THE NAME GVK020-FLDMRG ACTUALLY WRITES ; ONLY
015900*        THE ROWS FOR WS-RUN-FARMER-ID ARE KEPT (3220-STORE-FMAP)
016000
016100     SELECT R-RUN-CONTROL ASSIGN TO "RUNCTL"
016200         ORGANIZATION LINE SEQUENTIAL.
016300*        ONE-CARD PARAMETER FILE - FARMER ID AND RUN MODE
016400*        (DISCOVER/VERIFY), READ ONCE BY 1100-READ-CONTROL-CARD
016500
016600     SELECT D-RESULT-FILE ASSIGN TO "ELIGRSLT"
016700         ORGANIZATION LINE SEQUENTIAL.
016800*        ONE ROW PER (FARMER, SCHEME) DETERMINATION - READ BACK
016900*        BY GVK900-SUMRPT FOR THE CONTROL LISTING
017000
017100******************************************************************
017200 DATA DIVISION.
017300 FILE SECTION.
017400
017500*    ONE SCHEME-MASTER RECORD READ EVERY 2100-READ-SCHEME - THIS
017600*    IS THE ONLY REFERENCE FILE READ ONE-AT-A-TIME ; THE OTHER
017700*    TWO ARE READ WHOLESALE AT STARTUP INTO WORKING-STORAGE
017800 FD  S-SCHEME-MASTER.
017900     COPY GVKSCH.
018000
018100*    LOADED WHOLESALE INTO WS-GROUP-TABLE BY 3000-LOAD-GROUPS -
018200*    SEE THE WORKING-STORAGE SECTION NOTES BELOW FOR WHY
018300 FD  S-GROUP-FILE.
018400     COPY GVKGRP.
018500
018600*    LOADED WHOLESALE INTO WS-RULE-TABLE BY 3100-LOAD-RULES
018700 FD  S-RULE-FILE.
018800     COPY GVKRUL.
018900
019000*    09/11/2021  PL  TCK-0512 - THE FIELD-MAP OUTPUT OF
019100*    GVK020-FLDMRG ; ONLY THE ROWS MATCHING WS-RUN-FARMER-ID
019200*    ARE KEPT (SEE 3220-STORE-FMAP)
019300 FD  S-FMAP-FILE.
019400     COPY GVKFLD.
019500
019600*    19/06/1992  DP  TCK-0037 - parameter card for the run: the
019700*    farmer to process and the DISCOVER / VERIFY mode
019800 FD  R-RUN-CONTROL.
019900 01  R-RUN-CONTROL-REC.
020000     05  R-CTL-FARMER-ID          PIC 9(7).
020100     05  R-CTL-MODE               PIC X(8).
020200         88  R-CTL-MODE-DISCOVER      VALUE "DISCOVER".
020300         88  R-CTL-MODE-VERIFY        VALUE "VERIFY  ".
020400     05  FILLER                   PIC X(10).
020500*
020600*    01/03/2014  AT  TCK-0402
020700*    ALPHA VIEW OF THE FARMER NUMBER FOR CONTROL LISTINGS
020800*    OF THE PARAMETER CARD
020900     05  R-CTL-FARMER-ID-A REDEFINES R-CTL-FARMER-ID
021000                                  PIC X(7).
021100
021200 FD  D-RESULT-FILE.
021300     COPY GVKRES.
021400
021500******************************************************************
021600 WORKING-STORAGE SECTION.
021700******************************************************************
021800* WORKING-STORAGE SECTION NOTES
021900* ------------------------------------------------------------
022000* HOUSE CONVENTION: A STANDALONE COUNTER OR SWITCH THAT IS
022100* NOT PART OF A NATURAL GROUP STAYS AT THE 77-LEVEL ; RELATED
022200* FIELDS ARE GROUPED UNDER AN 01 WITH A TRAILING FILLER PAD.
022300*
022400* THIS PROGRAM IS THE HEAVIEST OF THE SUITE FOR WORKING
022500* STORAGE - IT HOLDS THREE REFERENCE TABLES (SCHEME GROUPS,
022600* UNIT RULES, AND THE CURRENT FARMER'S FIELD MAP) BUILT ONCE
022700* AT STARTUP AND HELD FOR THE WHOLE RUN, PLUS SEVERAL SMALL
022800* WORK AREAS BORROWED FROM OTHER DEPARTMENTS' ROUTINES (TRIM,
022900* NUMBER PARSE, CSV SPLIT) FOR WANT OF INTRINSIC FUNCTIONS ON
023000* THIS COMPILER.
023100******************************************************************
023200******************************************************************
023300* TABLE CAPACITY RATIONALE
023400* ------------------------------------------------------------
023500* WS-GROUP-TABLE  200 ROWS - LARGEST SCHEME ON FILE (TCK-0207
023600*                 REVIEW) CARRIES 11 GROUPS ; 200 GIVES ROOM
023700*                 FOR EVERY SCHEME'S GROUPS TO BE HELD AT ONCE
023800*                 SINCE THE TABLE IS SHARED ACROSS THE WHOLE RUN
023900* WS-RULE-TABLE   999 ROWS - SAME REASONING, ONE ROW PER UNIT
024000*                 RULE OF EVERY GROUP OF EVERY SCHEME
024100* WS-FMAP-TABLE    50 ROWS - ONE FARMER'S FIELD MAP ONLY
024200*                 (TCK-0480 CONFIRMED 27 FIELDS IS THE WIDEST
024300*                 FARMER RECORD SEEN TO DATE)
024400* WS-HINT-TABLE    20 ROWS - CAPS THE NUMBER OF FAILED-RULE
024500*                 HINTS SHOWN PER SCHEME (TCK-0207)
024600* NONE OF THESE CAPS RAISE AN ERROR IF EXCEEDED - ROWS PAST
024700* THE CAP ARE SIMPLY NOT LOADED OR NOT RECORDED. THIS HAS NOT
024800* BEEN AN ISSUE IN PRACTICE SINCE THE ORIGINAL SIZING REVIEW.
024900******************************************************************
025000*    15/06/2022  PL  TCK-0523 - standalone run flags, house
025100*    convention (kept at 77-level, not folded into a group)
025200 77  WS-77-FIRST-SCHEME-SW    PIC X(01) VALUE "Y".
025300     88  WS-77-FIRST-SCHEME       VALUE "Y".
025400 77  WS-77-NO-ACTIVE-SW       PIC X(01) VALUE "Y".
025500     88  WS-77-NO-ACTIVE-SCHEME   VALUE "Y".
025600 01  WS-SWITCHES.
025700*        DRIVES THE MAIN PERFORM UNTIL IN 0000-MAIN-PROCEDURE
025800     05  WS-EOF-SCHEME            PIC X(01) VALUE SPACE.
025900         88  SCHEME-EOF-YES           VALUE "Y".
026000*        SET BY 4400-FIND-FIELD, TESTED BY 4500-EVAL-RULE
026100     05  WS-FIELD-FOUND-SW        PIC X(01) VALUE SPACE.
026200         88  WS-FIELD-FOUND           VALUE "Y".
026300         88  WS-FIELD-NOT-FOUND       VALUE "N".
026400*        OUTCOME OF ONE UNIT RULE, SET BY 4650/4700/4720,
026500*        CONSUMED BY 4560-ACCOUNT-AND-RESULT/4570-ACCOUNT-OR
026600     05  WS-RULE-STATUS           PIC X(01) VALUE SPACE.
026700         88  WS-RULE-IS-PASS          VALUE "P".
026800         88  WS-RULE-IS-FAIL          VALUE "F".
026900         88  WS-RULE-IS-MISSING       VALUE "M".
027000*        OUTCOME OF ONE GROUP, SET BY 4560/4570, TESTED BY
027100*        4900-COMBINE-GROUPS TO ROLL UP THE WHOLE SCHEME
027200     05  WS-GROUP-PASSED-SW       PIC X(01) VALUE SPACE.
027300         88  WS-GROUP-PASSED          VALUE "Y".
027400         88  WS-GROUP-FAILED          VALUE "N".
027500*
027600*    05/05/1999  RG  TCK-0125 - separate flag "a rule of the OR
027700*    group has already passed" ; used as a short-circuit in
027800*    4500-EVAL-RULE - DO NOT reuse WS-GROUP-PASSED-SW, which
027900*    starts at Y for AND groups and would corrupt the test
028000     05  WS-OR-RULE-HIT-SW        PIC X(01) VALUE SPACE.
028100         88  WS-OR-RULE-HIT           VALUE "Y".
028200         88  WS-OR-RULE-NOT-HIT       VALUE SPACE.
028300*        RESET AT THE TOP OF EVERY SCHEME BY 2000-SCHEME-SWEEP,
028400*        FLIPPED FAILED BY 4900-COMBINE-GROUPS, TESTED BY
028500*        4950-CLASSIFY-SCHEME AND 6000-BUILD-REASON
028600     05  WS-SCHEME-PASSED-SW      PIC X(01) VALUE SPACE.
028700         88  WS-SCHEME-PASSED         VALUE "Y".
028800         88  WS-SCHEME-FAILED         VALUE "N".
028900*        OUTCOME OF 8100-PARSE-NUMBER - CALLERS MUST CHECK
029000*        THIS BEFORE TRUSTING WS-PARSE-RESULT
029100     05  WS-PARSE-OK-SW           PIC X(01) VALUE SPACE.
029200         88  WS-PARSE-VALID           VALUE "Y".
029300         88  WS-PARSE-INVALID         VALUE "N".
029400     05  FILLER                   PIC X(05).
029500
029600*    19/06/1992  DP  TCK-0037 - run processing mode, read from
029700*    R-RUN-CONTROL (DISCOVER tolerates missing fields,
029800*    VERIFY requires that every field be supplied)
029900 01  WS-RUN-MODE-AREA.
030000     05  WS-RUN-MODE              PIC X(8) VALUE "DISCOVER".
030100         88  WS-MODE-IS-VERIFY        VALUE "VERIFY  ".
030200     05  WS-RUN-FARMER-ID         PIC 9(7) VALUE ZERO.
030300     05  FILLER                   PIC X(05).
030400
030500*    01/03/2014  AT  TCK-0402 - control counters picked up at
030600*    end of run by GVK900-SUMRPT for the summary lines at the
030700*    foot of the control listing (all four kept in COMP)
030800 01  WS-CONTROL-TOTALS.
030900     05  WS-SCHEME-CNT            PIC 9(5) COMP VALUE ZERO.
031000     05  WS-ELIG-CNT              PIC 9(5) COMP VALUE ZERO.
031100     05  WS-ALMOST-CNT            PIC 9(5) COMP VALUE ZERO.
031200     05  WS-INELIG-CNT            PIC 9(5) COMP VALUE ZERO.
031300     05  FILLER                   PIC X(05).
031400
031500*    Work table - map of the farmer's known fields
031600*    (loaded once for the whole run, by 3200-LOAD-FMAP, from
031700*    S-FMAP-FILE ; searched by 4400-FIND-FIELD for every rule)
031800*    Work table - the current farmer's own field values, loaded
031900*    once by 3200-LOAD-FMAP from the rows GVK020-FLDMRG produced
032000*    for WS-RUN-FARMER-ID ; searched by 4400-FIND-FIELD
032100 01  WS-FMAP-TABLE.
032200     05  WS-FMAP-COUNT            PIC 9(3) COMP VALUE ZERO.
032300     05  WS-FMAP-ROW OCCURS 50 TIMES
032400                     INDEXED BY WS-FMAP-IX.
032500*            FIELD NAME, E.G. "AGE" OR "CROPTYPE"
032600         10  WS-FMAP-NAME         PIC X(20).
032700*            FIELD VALUE, TEXT REGARDLESS OF FIELD TYPE
032800         10  WS-FMAP-VALUE        PIC X(40).
032900*            NUMBER / STRING / BOOLEAN - DRIVES 4500-EVAL-RULE
033000         10  WS-FMAP-TYPE         PIC X(7).
033100         10  FILLER               PIC X(05).
033200
033300*    Work table - rule groups of all active schemes
033400*    (loaded once for the whole run, by 3000-LOAD-GROUPS ;
033500*    the AND/OR operator drives 4560/4570 accounting)
033600 01  WS-GROUP-TABLE.
033700     05  WS-GRP-COUNT             PIC 9(3) COMP VALUE ZERO.
033800     05  WS-GRP-ROW OCCURS 200 TIMES
033900                     INDEXED BY WS-GRP-IX.
034000         10  WS-GRP-ID            PIC 9(5).
034100         10  WS-GRP-SCHEME-ID     PIC 9(5).
034200         10  WS-GRP-NAME          PIC X(20).
034300         10  WS-GRP-OPERATOR      PIC X(3).
034400             88  WS-GRP-IS-AND        VALUE "AND".
034500             88  WS-GRP-IS-OR         VALUE "OR ".
034600         10  FILLER               PIC X(05).
034700
034800*    Work table - unit rules of all active schemes
034900*    (loaded once for the whole run, by 3100-LOAD-RULES ;
035000*    WS-RUL-FIELD-TYPE drives the branch in 4500-EVAL-RULE
035100*    to the NUMBER/STRING/BOOLEAN evaluation paragraph)
035200 01  WS-RULE-TABLE.
035300     05  WS-RUL-COUNT             PIC 9(4) COMP VALUE ZERO.
035400     05  WS-RUL-ROW OCCURS 999 TIMES
035500                     INDEXED BY WS-RUL-IX.
035600         10  WS-RUL-ID            PIC 9(5).
035700         10  WS-RUL-GROUP-ID      PIC 9(5).
035800         10  WS-RUL-FIELD-NAME    PIC X(20).
035900         10  WS-RUL-OPERATOR      PIC X(2).
036000         10  WS-RUL-VALUE         PIC X(40).
036100         10  WS-RUL-FIELD-TYPE    PIC X(7).
036200         10  FILLER               PIC X(05).
036300
036400*    14/07/2018  RG  TCK-0455 - field-name humanization table
036500*    for the help message - loaded via VALUE / REDEFINES
036600*    (same technique as the accounts department's currency
036700*    lookup table)
036800*    FIXED AT 9 ROWS, ONE PER FIELD NAME THE SCHEME DESIGN OFFICE
036900*    RECOGNIZES TODAY (SEE 6200-HUMANIZE-FIELD) - A FIELD NAME
037000*    ADDED TO GVKFLD WITHOUT A MATCHING ROW HERE FALLS BACK TO
037100*    ITS RAW SPELLING RATHER THAN ABENDING
037200 01  WS-HUMANIZE-LOAD.
037300     05  FILLER PIC X(40) VALUE
037400         "AGE                 age                 ".
037500     05  FILLER PIC X(40) VALUE
037600         "LANDSIZE            land size           ".
037700     05  FILLER PIC X(40) VALUE
037800         "INCOME              annual income       ".
037900     05  FILLER PIC X(40) VALUE
038000         "ISBPL               BPL status          ".
038100     05  FILLER PIC X(40) VALUE
038200         "MINORITY            minority status     ".
038300     05  FILLER PIC X(40) VALUE
038400         "GENDER              gender              ".
038500     05  FILLER PIC X(40) VALUE
038600         "CROPTYPE            crop type           ".
038700     05  FILLER PIC X(40) VALUE
038800         "STATE               state               ".
038900     05  FILLER PIC X(40) VALUE
039000         "DISTRICT            district            ".
039100 01  WS-HUMANIZE-TABLE REDEFINES WS-HUMANIZE-LOAD.
039200     05  WS-HUM-ROW OCCURS 9 TIMES
039300                     INDEXED BY WS-HUM-IX.
039400         10  WS-HUM-RAW-NAME      PIC X(20).
039500         10  WS-HUM-TEXT          PIC X(20).
039600
039700*    Work table - up to 20 hints per failed scheme,
039800*    assembled into WS-REASON-TEXT
039900 01  WS-HINT-TABLE.
040000     05  WS-HINT-COUNT            PIC 9(2) COMP VALUE ZERO.
040100     05  WS-HINT-ROW OCCURS 20 TIMES
040200                     INDEXED BY WS-HINT-IX
040300                                  PIC X(100).
040400
040500*    PER-SCHEME EVALUATION WORK AREA - RESET AT THE TOP OF
040600*    EVERY ITERATION OF 2000-SCHEME-SWEEP, ACCUMULATED BY
040700*    4560/4570 AS EACH RULE IS ACCOUNTED FOR
040800 01  WS-EVAL-WORK.
040900     05  WS-EVAL-GRP-PASS-CNT     PIC 9(3) COMP VALUE ZERO.
041000     05  WS-EVAL-GRP-FAIL-CNT     PIC 9(3) COMP VALUE ZERO.
041100     05  WS-EVAL-TOTAL-RULES      PIC 9(3) COMP VALUE ZERO.
041200     05  WS-EVAL-FAILED-CNT       PIC 9(3) COMP VALUE ZERO.
041300     05  WS-EVAL-MISSING-CNT      PIC 9(2) COMP VALUE ZERO.
041400*        05/05/1999  RG  TCK-0125 - counts for the OR-group
041500*        leniency test at the foot of 4000-EVAL-GROUP
041600     05  WS-EVAL-OR-OUTRIGHT-FAIL PIC 9(1) COMP VALUE ZERO.
041700     05  WS-EVAL-OR-DISC-MISSING  PIC 9(1) COMP VALUE ZERO.
041800     05  WS-EVAL-SCHEME-IDX       PIC 9(3) COMP VALUE ZERO.
041900     05  FILLER                   PIC X(05).
042000
042100*    Work area for splitting/parsing a numeric value held
042200*    as text (farmer field or rule value)
042300 01  WS-PARSE-AREA.
042400*        RAW TEXT AS RECEIVED, BEFORE THE SIGN IS STRIPPED
042500     05  WS-PARSE-TEXT            PIC X(40).
042600     05  WS-PARSE-SIGN            PIC X(01) VALUE SPACE.
042700*        SIGN-STRIPPED TEXT, SPLIT BELOW ON THE DECIMAL POINT
042800     05  WS-PARSE-UNSIGNED        PIC X(40).
042900     05  WS-PARSE-INT-TEXT        PIC X(20).
043000     05  WS-PARSE-FRAC-TEXT       PIC X(20).
043100*        RIGHT-PADDED TO 9 DIGITS SO EVERY VALUE SCALES THE
043200*        SAME WAY REGARDLESS OF HOW MANY DECIMALS WERE TYPED
043300     05  WS-PARSE-FRAC-DIGITS     PIC X(09) VALUE ZERO.
043400     05  WS-PARSE-DELIM-CNT       PIC 9(1) COMP VALUE ZERO.
043500     05  WS-PARSE-FRAC-LEN        PIC 9(2) COMP VALUE ZERO.
043600     05  WS-PARSE-SCALE-IDX       PIC 9(2) COMP VALUE ZERO.
043700     05  WS-PARSE-INT-NUM         PIC 9(9) VALUE ZERO.
043800     05  WS-PARSE-FRAC-NUM        PIC 9(9) VALUE ZERO.
043900*        FINAL ASSEMBLED VALUE, SIGNED, NINE DECIMAL PLACES
044000     05  WS-PARSE-RESULT          PIC S9(9)V9(9) VALUE ZERO.
044100*
044200*    17/08/2009  MK  TCK-0311
044300*    EDITED VIEW OF THE RESULT FOR TRACING ON ERROR LISTINGS
044400     05  WS-PARSE-RESULT-ED REDEFINES WS-PARSE-RESULT
044500                                  PIC S9(9)V9(9).
044600     05  FILLER                   PIC X(05).
044700
044800 01  WS-FIELD-NUM-AREA.
044900     05  WS-FIELD-NUM             PIC S9(9)V9(9) VALUE ZERO.
045000     05  WS-RULE-NUM              PIC S9(9)V9(9) VALUE ZERO.
045100     05  FILLER                   PIC X(05).
045200
045300*    Work area - splitting of a comma-separated list for
045400*    the IN operator on STRING-type rules
045500 01  WS-CSV-WORK.
045600     05  WS-CSV-TEXT              PIC X(41).
045700     05  WS-CSV-LEN               PIC 9(2) COMP VALUE ZERO.
045800     05  WS-CSV-PTR               PIC 9(2) COMP VALUE 1.
045900     05  WS-CSV-RAW-TOKEN         PIC X(20).
046000     05  WS-CSV-TOK-COUNT         PIC 9(2) COMP VALUE ZERO.
046100     05  WS-CSV-TOK-TAB OCCURS 10 TIMES
046200                     INDEXED BY WS-CSV-TOK-IX
046300                                  PIC X(20).
046400*
046500*    15/06/2022  PL  TCK-0521 - the IN operator is a set
046600*    intersection test, not a one-sided list search ; the
046700*    farmer field itself may be a comma list too (CROPTYPE
046800*    is the textbook case), so it gets split into its own
046900*    token table the same way the rule value does
047000     05  WS-CSV-FLD-TOK-COUNT     PIC 9(2) COMP VALUE ZERO.
047100     05  WS-CSV-FLD-TOK-TAB OCCURS 10 TIMES
047200                     INDEXED BY WS-CSV-FLD-TOK-IX
047300                                  PIC X(20).
047400     05  WS-CSV-MATCH-SW          PIC X(01) VALUE SPACE.
047500         88  WS-CSV-MATCH-FOUND       VALUE "Y".
047600
047700*    Upper-case conversion constants (STRING/IN comparison
047800*    is case-insensitive - see house convention on alphabet
047900*    lookup tables)
048000     05  FILLER                   PIC X(05).
048100 01  WS-CASE-CONST.
048200     05  WS-LOWER-ALPHA           PIC X(26) VALUE
048300         "abcdefghijklmnopqrstuvwxyz".
048400     05  WS-UPPER-ALPHA           PIC X(26) VALUE
048500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048600     05  FILLER                   PIC X(05).
048700
048800 01  WS-BOOL-AREA.
048900*        UPPER-CASED COPY OF THE FARMER'S FIELD VALUE, ANY
049000*        FIELD TYPE - ALSO REUSED BY 4720 FOR STRING RULES
049100     05  WS-BOOL-FIELD-TEXT       PIC X(40).
049200*        UPPER-CASED COPY OF THE RULE'S VALUE
049300     05  WS-BOOL-RULE-TEXT        PIC X(40).
049400*
049500*    15/12/2021  PL  TCK-0515 - parsed TRUE/FALSE indicator
049600*    for a BOOLEAN-type field or rule value (only the literal
049700*    text TRUE, any case, is truthy - blank or anything else
049800*    parses to FALSE)
049900     05  WS-BOOL-FIELD-IND        PIC X(01).
050000         88  WS-BOOL-FIELD-IS-TRUE    VALUE "T".
050100         88  WS-BOOL-FIELD-IS-FALSE   VALUE "F".
050200     05  WS-BOOL-RULE-IND         PIC X(01).
050300         88  WS-BOOL-RULE-IS-TRUE     VALUE "T".
050400         88  WS-BOOL-RULE-IS-FALSE    VALUE "F".
050500     05  FILLER                   PIC X(05).
050600
050700*    Work area - Lakh/thousand formatting of a NUMBER
050800*    value for the help message (TCK-0311)
050900 01  WS-FMT-WORK.
051000*        VALUE TO FORMAT, UNPARSED TEXT IN / FORMATTED TEXT OUT
051100     05  WS-FMT-TEXT              PIC X(40).
051200     05  WS-FMT-RESULT            PIC X(40).
051300*        LAKH AND THOUSANDS SCALED/EDITED WORK FIELDS - ONLY
051400*        ONE OF THE TWO IS USED PER CALL, PER 6300-FORMAT-VALUE
051500     05  WS-FMT-LAKH              PIC 9(5)V9(1) VALUE ZERO.
051600     05  WS-FMT-LAKH-DISP         PIC ZZZZ9.9.
051700     05  WS-FMT-THOU              PIC 9(5) VALUE ZERO.
051800     05  WS-FMT-THOU-DISP         PIC ZZZZ9.
051900*        RUPEE SYMBOL PREFIXED TO EVERY FORMATTED AMOUNT
052000     05  WS-RUPEE-SIGN            PIC X(03) VALUE "₹".
052100     05  FILLER                   PIC X(05).
052200
052300*    Generic work area for trimming leading/trailing
052400*    blanks (technique taken from the payroll department's
052500*    field-justification routine)
052600 01  WS-TRIM-WORK.
052700     05  WS-TRIM-SRC              PIC X(40).
052800     05  WS-TRIM-START            PIC 9(2) COMP VALUE 1.
052900     05  WS-TRIM-ENDP             PIC 9(2) COMP VALUE 0.
053000     05  WS-TRIM-MAXLEN           PIC 9(2) COMP VALUE 40.
053100
053200*    Work area - humanization and assembly of the help
053300*    message (REASON-MESSAGE) for a scheme
053400 01  WS-HINT-WORK.
053500*        THE FAILED RULE'S OWN FOUR COLUMNS, COPIED OVER FROM
053600*        WS-RUL-ROW BY 4580-STORE-HINT BEFORE 6100 IS CALLED
053700     05  WS-HINT-FIELD-NAME       PIC X(20).
053800     05  WS-HINT-OPERATOR         PIC X(2).
053900     05  WS-HINT-RULE-VALUE       PIC X(40).
054000     05  WS-HINT-FIELD-TYPE       PIC X(7).
054100*        RULE VALUE AFTER FORMATTING (LAKH/THOUSAND FOR
054200*        NUMBERS, VERBATIM OTHERWISE)
054300     05  WS-HINT-VALUE-TEXT       PIC X(40).
054400     05  WS-HUMANIZED-TEXT        PIC X(20).
054500     05  WS-HINT-TEXT             PIC X(100).
054600*        TRIMMED SUBSTRING BOUNDS FOR THE HUMANIZED FIELD NAME
054700     05  WS-HUM-START             PIC 9(2) COMP VALUE 1.
054800     05  WS-HUM-ENDP              PIC 9(2) COMP VALUE 0.
054900*        TRIMMED SUBSTRING BOUNDS FOR THE FORMATTED VALUE
055000     05  WS-VAL-START             PIC 9(2) COMP VALUE 1.
055100     05  WS-VAL-ENDP              PIC 9(2) COMP VALUE 0.
055200*        ACCUMULATED " and "-JOINED HINT TEXT FOR THE WHOLE
055300*        SCHEME, BUILT BY 6050/6060
055400     05  WS-JOINED-TEXT           PIC X(200).
055500     05  WS-JOIN-IDX              PIC 9(2) COMP VALUE ZERO.
055600     05  WS-JOIN-LEN              PIC 9(3) COMP VALUE ZERO.
055700     05  WS-HINT-SEG-LEN          PIC 9(3) COMP VALUE ZERO.
055800     05  FILLER                   PIC X(05).
055900
056000*    Housekeeping read counts - display-only, no downstream
056100*    use beyond confirming the load sizes on an abend dump
056200 01  WS-REC-COUNTS.
056300     05  WS-SCHEME-READ-CNT       PIC 9(5) COMP VALUE ZERO.
056400     05  WS-GROUP-READ-CNT        PIC 9(5) COMP VALUE ZERO.
056500     05  WS-RULE-READ-CNT         PIC 9(5) COMP VALUE ZERO.
056600     05  WS-FMAP-READ-CNT         PIC 9(5) COMP VALUE ZERO.
056700     05  FILLER                   PIC X(05).
056800
056900*    End-of-file switches for the three tables loaded
057000*    wholesale at 1000-INITIALIZE (WS-EOF-SCHEME lives in
057100*    WS-SWITCHES above, not here, since it drives the main
057200*    PERFORM UNTIL in 0000-MAIN-PROCEDURE)
057300 01  WS-FILE-EOF-SWITCHES.
057400     05  WS-EOF-GROUP             PIC X(01) VALUE SPACE.
057500         88  GROUP-EOF-YES            VALUE "Y".
057600     05  WS-EOF-RULE              PIC X(01) VALUE SPACE.
057700         88  RULE-EOF-YES             VALUE "Y".
057800     05  WS-EOF-FMAP              PIC X(01) VALUE SPACE.
057900         88  FMAP-EOF-YES             VALUE "Y".
058000     05  FILLER                   PIC X(05).
058100
058200******************************************************************
058300 PROCEDURE DIVISION.
058400******************************************************************
058500* PROCEDURE DIVISION NOTES
058600* ------------------------------------------------------------
058700* HOUSE PARAGRAPH-NUMBERING CONVENTION FOR THIS PROGRAM:
058800*   0000        MAIN LINE
058900*   1000-1100   STARTUP - OPEN FILES, READ THE PARAMETER CARD
059000*   2000-2100   THE SCHEME SWEEP (ONE ITERATION PER SCHEME)
059100*   3000-3220   ONE-TIME LOAD OF THE THREE REFERENCE TABLES
059200*   4000-4950   RULE-ENGINE PROPER - GROUP EVALUATION, UNIT
059300*               RULE EVALUATION BY FIELD TYPE, IN-OPERATOR
059400*               TOKEN SPLIT/COMPARE, AND FINAL CLASSIFICATION
059500*   5000        WRITE THE ELIGIBILITY-RESULT RECORD
059600*   6000-6320   BUILD THE FARMER-FACING HELP MESSAGE
059700*   8000-8150   GENERIC WORK ROUTINES (TRIM, NUMBER PARSE,
059800*               BOOLEAN PARSE) - NO INTRINSIC FUNCTIONS ON
059900*               THIS COMPILER, SO THESE ARE HAND-ROLLED
060000*   9000        END OF RUN - CLOSE FILES
060100*
060200* EOF LOOPS THROUGHOUT USE THE READ-AHEAD PATTERN (READ ONE
060300* RECORD AT INITIALIZATION, THEN AGAIN AT THE FOOT OF EVERY
060400* PROCESSING PARAGRAPH) SO THE MAIN PERFORM UNTIL NEVER HAS TO
060500* TEST FOR EOF BEFORE PROCESSING A RECORD IT HAS ALREADY READ.
060600******************************************************************
060700******************************************************************
060800* BUSINESS RULE CROSS-REFERENCE (for the next programmer to
060900* touch this - matched against the eligibility specification
061000* on file with the scheme design office)
061100* ------------------------------------------------------------
061200* RULE 1  - ONLY ACTIVE SCHEMES ARE SWEPT............2000/2100
061300* RULE 2  - A SCHEME PASSES ONLY IF EVERY GROUP OF IT
061400*           PASSES (LOGICAL AND ACROSS GROUPS)..........4900
061500* RULE 3  - AND-GROUP RULES ALL MUST PASS ; OR-GROUP
061600*           NEEDS ONE HIT (OR ONE MISSING-IN-DISCOVER
061700*           WITH NO OUTRIGHT FAILURE)..............4560/4570
061800* RULE 4  - DISCOVER MODE TREATS A MISSING FARMER FIELD
061900*           AS "NOT YET KNOWN", NOT A FAILURE............4560
062000* RULE 5  - VERIFY MODE HAS NO SUCH LENIENCY - MISSING
062100*           FAILS THE RULE OUTRIGHT...............4560/4570
062200* RULE 6  - EXACTLY ONE OUTSTANDING RULE = ALMOST,
062300*           TWO OR MORE = INELIGIBLE....................4950
062400* RULE 7  - EVERY OPERATOR PRODUCES A HINT PHRASE, EVEN
062500*           ONES ADDED AFTER THIS TABLE WAS WRITTEN.......6150
062600* RULE 8  - AN IN-OPERATOR COMPARISON ON A STRING FIELD
062700*           IS A SET INTERSECTION, NOT A ONE-SIDED
062800*           MEMBERSHIP TEST..........................4735-4742
062900******************************************************************
063000
063100 0000-MAIN-PROCEDURE.
063200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
063300     PERFORM 2000-SCHEME-SWEEP THRU 2000-EXIT
063400         UNTIL SCHEME-EOF-YES.
063500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
063600     STOP RUN.
063700
063800******************************************************************
063900* INITIALIZATION - open the files, read the parameter card,
064000* load the reference tables
064100******************************************************************
064200 1000-INITIALIZE.
064300*    OPEN ORDER MATCHES THE ORDER THE TABLES ARE LOADED BELOW -
064400*    GROUPS BEFORE RULES BEFORE THE FARMER'S OWN FIELD MAP
064500     OPEN INPUT  S-SCHEME-MASTER
064600                 S-GROUP-FILE
064700                 S-RULE-FILE
064800                 S-FMAP-FILE
064900                 R-RUN-CONTROL
065000     OPEN OUTPUT D-RESULT-FILE.
065100     PERFORM 1100-READ-CONTROL-CARD THRU 1100-EXIT.
065200     PERFORM 3000-LOAD-GROUPS THRU 3000-EXIT.
065300     PERFORM 3100-LOAD-RULES THRU 3100-EXIT.
065400     PERFORM 3200-LOAD-FMAP THRU 3200-EXIT.
065500*    READ-AHEAD - PRIMES SCHEME-EOF-YES FOR THE PERFORM UNTIL
065600*    IN 0000-MAIN-PROCEDURE
065700     PERFORM 2100-READ-SCHEME THRU 2100-EXIT.
065800 1000-EXIT.
065900     EXIT.
066000
066100 1100-READ-CONTROL-CARD.
066200     READ R-RUN-CONTROL
066300         AT END
066400             MOVE ZERO TO WS-RUN-FARMER-ID
066500         NOT AT END
066600             MOVE R-CTL-FARMER-ID TO WS-RUN-FARMER-ID
066700             MOVE R-CTL-MODE TO WS-RUN-MODE
066800*            15/12/2021  PL  TCK-0516 - MODE on the parameter
066900*            card is case-insensitive, same as GROUP-OPERATOR
067000*            and rule OPERATOR below
067100             INSPECT WS-RUN-MODE
067200                 CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA
067300     END-READ.
067400     CLOSE R-RUN-CONTROL.
067500 1100-EXIT.
067600     EXIT.
067700
067800******************************************************************
067900* SCHEME SWEEP - one output record per ACTIVE scheme
068000* encountered on SCHEME-MASTER-FILE
068100******************************************************************
068200 2000-SCHEME-SWEEP.
068300*    15/06/2022  PL  TCK-0523 - flip the no-active-scheme
068400*    warning switch off the moment one active scheme turns up
068500     IF S-SCHEME-ACTIVE
068600         MOVE "N" TO WS-77-NO-ACTIVE-SW
068700     END-IF.
068800     IF S-SCHEME-ACTIVE
068900*        15/06/2022  PL  TCK-0523 - one-time trace line, first
069000*        active scheme only, useful when chasing a run that
069100*        appears to have produced no ELIGIBLE rows at all
069200         IF WS-77-FIRST-SCHEME
069300             DISPLAY "GVK100-ENGRUN - FIRST ACTIVE SCHEME: "
069400                     S-SCHEME-CODE
069500             MOVE "N" TO WS-77-FIRST-SCHEME-SW
069600         END-IF
069700         ADD 1 TO WS-SCHEME-CNT
069800*        RESET THE PER-SCHEME COUNTERS BEFORE THE GROUP SWEEP -
069900*        AN AND GROUP AT WS-GRP-IX = 1 STARTS THE SCHEME PASSED,
070000*        4900-COMBINE-GROUPS FLIPS IT ON THE FIRST FAILED GROUP
070100         MOVE ZERO TO WS-EVAL-TOTAL-RULES
070200         MOVE ZERO TO WS-EVAL-FAILED-CNT
070300         MOVE ZERO TO WS-EVAL-MISSING-CNT
070400         MOVE ZERO TO WS-HINT-COUNT
070500         SET WS-SCHEME-PASSED TO TRUE
070600         PERFORM 4000-EVAL-GROUP THRU 4000-EXIT
070700             VARYING WS-GRP-IX FROM 1 BY 1
070800             UNTIL WS-GRP-IX > WS-GRP-COUNT
070900         PERFORM 4950-CLASSIFY-SCHEME THRU 4950-EXIT
071000         PERFORM 6000-BUILD-REASON THRU 6000-EXIT
071100         PERFORM 5000-EMIT-RESULT THRU 5000-EXIT
071200     END-IF.
071300*    READ-AHEAD FOR THE NEXT ITERATION (OR EOF) OF THE MAIN
071400*    PERFORM UNTIL IN 0000-MAIN-PROCEDURE
071500     PERFORM 2100-READ-SCHEME THRU 2100-EXIT.
071600 2000-EXIT.
071700     EXIT.
071800
071900 2100-READ-SCHEME.
072000     ADD 1 TO WS-SCHEME-READ-CNT.
072100     READ S-SCHEME-MASTER
072200         AT END
072300             SET SCHEME-EOF-YES TO TRUE
072400     END-READ.
072500 2100-EXIT.
072600     EXIT.
072700
072800******************************************************************
072900* LOAD THE REFERENCE TABLES (once only for the whole run
073000* - see the TCK-0311 note on the cost of reloading them
073100* for every scheme)
073200*
073300*    3000-LOAD-GROUPS, 3100-LOAD-RULES AND 3200-LOAD-FMAP EACH
073400*    RUN EXACTLY ONCE, BEFORE THE FIRST SCHEME IS READ, AND
073500*    FILL WS-GROUP-TABLE / WS-RULE-TABLE / WS-FMAP-TABLE FOR
073600*    THE FULL LIFE OF THE JOB (SEE THE "TABLE CAPACITY
073700*    RATIONALE" NOTE UP IN WORKING-STORAGE FOR THE ROW LIMITS).
073800*    TCK-0311 CAME IN BECAUSE AN EARLIER DRAFT OF THIS PROGRAM
073900*    RE-READ GVKGRP AND GVKRUL ONCE PER SCHEME-MASTER RECORD -
074000*    HARMLESS ON THE PILOT DISTRICT'S FEW HUNDRED SCHEMES, BUT
074100*    THE STATE ROLL-OUT'S FULL SCHEME MASTER MADE THE JOB'S
074200*    ELAPSED TIME BALLOON, SINCE THE GROUP AND RULE FILES ARE
074300*    SORTED BY SCHEME-ID AND WERE BEING RE-OPENED, RE-READ AND
074400*    RE-POSITIONED FOR EACH ONE.  LOADING ONCE INTO WORKING
074500*    STORAGE AND SEARCHING THE IN-MEMORY TABLE PER SCHEME (SEE
074600*    4000-EVAL-GROUP) COST MORE STORAGE BUT FAR LESS RUN TIME.
074700******************************************************************
074800 3000-LOAD-GROUPS.
074900*    READ-AHEAD / STORE-UNTIL-EOF PAIR - THE SAME SHAPE AS
075000*    3100-LOAD-RULES AND 3200-LOAD-FMAP BELOW
075100     PERFORM 3010-READ-GROUP THRU 3010-EXIT.
075200     PERFORM 3020-STORE-GROUP THRU 3020-EXIT
075300         UNTIL GROUP-EOF-YES.
075400 3000-EXIT.
075500     EXIT.
075600
075700 3010-READ-GROUP.
075800*    READ-AHEAD - CALLED BY 3000-LOAD-GROUPS UNTIL GROUP-EOF-YES
075900     READ S-GROUP-FILE
076000         AT END
076100             SET GROUP-EOF-YES TO TRUE
076200     END-READ.
076300     IF NOT GROUP-EOF-YES
076400         ADD 1 TO WS-GROUP-READ-CNT
076500     END-IF.
076600 3010-EXIT.
076700     EXIT.
076800
076900 3020-STORE-GROUP.
077000*    22/01/2004  SN  TCK-0207 - TABLE CAP AT 200 GROUPS ; NO
077100*    OVERFLOW SIGNAL IS RAISED IF THE FILE HAS MORE, ROWS PAST
077200*    THE CAP ARE SIMPLY SKIPPED (SEE THE SAME CAP CONVENTION
077300*    ON WS-RUL-COUNT AND WS-FMAP-COUNT BELOW)
077400     IF WS-GRP-COUNT < 200
077500         ADD 1 TO WS-GRP-COUNT
077600         MOVE G-GROUP-ID TO WS-GRP-ID (WS-GRP-COUNT)
077700         MOVE G-SCHEME-ID TO WS-GRP-SCHEME-ID (WS-GRP-COUNT)
077800         MOVE G-GROUP-NAME TO WS-GRP-NAME (WS-GRP-COUNT)
077900         MOVE G-GROUP-OPERATOR TO
078000             WS-GRP-OPERATOR (WS-GRP-COUNT)
078100*        15/12/2021  PL  TCK-0516 - GROUP-OPERATOR is
078200*        case-insensitive (AND/and, OR/or, ...)
078300         INSPECT WS-GRP-OPERATOR (WS-GRP-COUNT)
078400             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA
078500     END-IF.
078600     PERFORM 3010-READ-GROUP THRU 3010-EXIT.
078700 3020-EXIT.
078800     EXIT.
078900
079000 3100-LOAD-RULES.
079100*    999-ROW CAP - SEE THE NOTE ON 3020-STORE-GROUP
079200     PERFORM 3110-READ-RULE THRU 3110-EXIT.
079300     PERFORM 3120-STORE-RULE THRU 3120-EXIT
079400         UNTIL RULE-EOF-YES.
079500 3100-EXIT.
079600     EXIT.
079700
079800 3110-READ-RULE.
079900*    READ-AHEAD - CALLED BY 3100-LOAD-RULES UNTIL RULE-EOF-YES
080000     READ S-RULE-FILE
080100         AT END
080200             SET RULE-EOF-YES TO TRUE
080300     END-READ.
080400     IF NOT RULE-EOF-YES
080500         ADD 1 TO WS-RULE-READ-CNT
080600     END-IF.
080700 3110-EXIT.
080800     EXIT.
080900
081000 3120-STORE-RULE.
081100*    999-ROW CAP MATCHES THE TABLE CAPACITY RATIONALE NOTE UP
081200*    IN WORKING-STORAGE - ROWS BEYOND IT ARE SILENTLY DROPPED
081300     IF WS-RUL-COUNT < 999
081400         ADD 1 TO WS-RUL-COUNT
081500         MOVE U-RULE-ID TO WS-RUL-ID (WS-RUL-COUNT)
081600         MOVE U-GROUP-ID TO WS-RUL-GROUP-ID (WS-RUL-COUNT)
081700         MOVE U-FIELD-NAME TO
081800             WS-RUL-FIELD-NAME (WS-RUL-COUNT)
081900         MOVE U-OPERATOR TO WS-RUL-OPERATOR (WS-RUL-COUNT)
082000*        15/12/2021  PL  TCK-0516 - rule OPERATOR is
082100*        case-insensitive (e.g. "in" as well as "IN")
082200         INSPECT WS-RUL-OPERATOR (WS-RUL-COUNT)
082300             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA
082400         MOVE U-RULE-VALUE TO WS-RUL-VALUE (WS-RUL-COUNT)
082500         MOVE U-FIELD-TYPE TO
082600             WS-RUL-FIELD-TYPE (WS-RUL-COUNT)
082700         INSPECT WS-RUL-FIELD-TYPE (WS-RUL-COUNT)
082800             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA
082900     END-IF.
083000     PERFORM 3110-READ-RULE THRU 3110-EXIT.
083100 3120-EXIT.
083200     EXIT.
083300
083400 3200-LOAD-FMAP.
083500*    50-ROW CAP - SEE THE NOTE ON 3020-STORE-GROUP ; TCK-0480
083600*    CONFIRMED THIS IS STILL AMPLE (LARGEST FARMER RECORD ON
083700*    FILE CARRIES 27 DISTINCT FIELDS)
083800     PERFORM 3210-READ-FMAP THRU 3210-EXIT.
083900     PERFORM 3220-STORE-FMAP THRU 3220-EXIT
084000         UNTIL FMAP-EOF-YES.
084100 3200-EXIT.
084200     EXIT.
084300
084400 3210-READ-FMAP.
084500*    READ-AHEAD - CALLED BY 3200-LOAD-FMAP UNTIL FMAP-EOF-YES
084600     READ S-FMAP-FILE
084700         AT END
084800             SET FMAP-EOF-YES TO TRUE
084900     END-READ.
085000     IF NOT FMAP-EOF-YES
085100         ADD 1 TO WS-FMAP-READ-CNT
085200     END-IF.
085300 3210-EXIT.
085400     EXIT.
085500
085600 3220-STORE-FMAP.
085700*    S-FMAP-FILE (ASSIGN "FARMFLD2") CARRIES EVERY FARMER'S
085800*    FIELD MAP - ONLY ROWS MATCHING THE RUN-CONTROL FARMER ARE
085900*    KEPT, THE REST ARE READ AND DISCARDED
086000     IF NOT FMAP-EOF-YES
086100         IF V-FARMER-ID = WS-RUN-FARMER-ID
086200             IF WS-FMAP-COUNT < 50
086300                 ADD 1 TO WS-FMAP-COUNT
086400                 MOVE V-FIELD-NAME TO
086500                     WS-FMAP-NAME (WS-FMAP-COUNT)
086600                 MOVE V-FIELD-VALUE TO
086700                     WS-FMAP-VALUE (WS-FMAP-COUNT)
086800                 MOVE V-FIELD-TYPE TO
086900                     WS-FMAP-TYPE (WS-FMAP-COUNT)
087000                 INSPECT WS-FMAP-TYPE (WS-FMAP-COUNT)
087100                     CONVERTING WS-LOWER-ALPHA TO
087200                         WS-UPPER-ALPHA
087300             END-IF
087400         END-IF
087500     END-IF.
087600     PERFORM 3210-READ-FMAP THRU 3210-EXIT.
087700 3220-EXIT.
087800     EXIT.
087900
088000******************************************************************
088100* EVALUATE A RULE GROUP (AND/OR) FOR THE CURRENT SCHEME -
088200* business rule TCK-0015 / TCK-0037
088300* ------------------------------------------------------------
088400* CALLED ONCE PER ROW OF WS-GROUP-TABLE FOR THE WHOLE FILE,
088500* NOT JUST THE ROWS FOR THE CURRENT SCHEME - THE FIRST TEST
088600* BELOW SKIPS ANY GROUP BELONGING TO A DIFFERENT SCHEME. THIS
088700* IS SIMPLER THAN INDEXING DIRECTLY TO THE CURRENT SCHEME'S
088800* GROUP RANGE, AT THE COST OF SCANNING THE WHOLE TABLE ONCE
088900* PER SCHEME - ACCEPTABLE GIVEN THE 200-ROW CAP.
089000******************************************************************
089100 4000-EVAL-GROUP.
089200     IF WS-GRP-SCHEME-ID (WS-GRP-IX) NOT = S-SCHEME-ID
089300         GO TO 4000-EXIT
089400     END-IF.
089500     ADD 1 TO WS-EVAL-GRP-PASS-CNT.
089600*
089700*    05/05/1999  RG  TCK-0125 - an AND group starts passed and
089800*    fails only on a rule in default (4560) ; an OR group
089900*    starts failed and is retained as passed only once a
090000*    rule actually passes (4570) - see WS-OR-RULE-HIT-SW
090100     IF WS-GRP-IS-OR (WS-GRP-IX)
090200         SET WS-GROUP-FAILED TO TRUE
090300         SET WS-OR-RULE-NOT-HIT TO TRUE
090400     ELSE
090500         SET WS-GROUP-PASSED TO TRUE
090600     END-IF.
090700     MOVE ZERO TO WS-EVAL-OR-OUTRIGHT-FAIL.
090800     MOVE ZERO TO WS-EVAL-OR-DISC-MISSING.
090900     PERFORM 4500-EVAL-RULE THRU 4500-EXIT
091000         VARYING WS-RUL-IX FROM 1 BY 1
091100         UNTIL WS-RUL-IX > WS-RUL-COUNT.
091200*    05/05/1999  RG  TCK-0125 - OR group: if no rule comes
091300*    out true but at least one was set aside for a missing
091400*    value (DISCOVER mode) and none failed outright, the
091500*    group is deemed satisfied
091600     IF WS-GRP-IS-OR (WS-GRP-IX)
091700         IF WS-GROUP-FAILED
091800             IF WS-EVAL-OR-DISC-MISSING > ZERO
091900                 AND WS-EVAL-OR-OUTRIGHT-FAIL = ZERO
092000                 SET WS-GROUP-PASSED TO TRUE
092100             END-IF
092200         END-IF
092300     END-IF.
092400     PERFORM 4900-COMBINE-GROUPS THRU 4900-EXIT.
092500 4000-EXIT.
092600     EXIT.
092700
092800******************************************************************
092900* LOOK UP THE FARMER FIELD MATCHING THE FIELD NAME OF THE
093000* CURRENT RULE, IN TABLE WS-FMAP-ROW
093100******************************************************************
093200 4400-FIND-FIELD.
093300*        WS-FMAP-ROW HOLDS ONE ENTRY PER FARMFLD FIELD LOADED
093400*        BY 3200-LOAD-FMAP FOR THE CURRENT FARMER'S RECORD
093500     SET WS-FIELD-NOT-FOUND TO TRUE.
093600     PERFORM 4410-COMPARE-ONE-FIELD THRU 4410-EXIT
093700         VARYING WS-FMAP-IX FROM 1 BY 1
093800         UNTIL WS-FMAP-IX > WS-FMAP-COUNT
093900         OR WS-FIELD-FOUND.
094000 4400-EXIT.
094100     EXIT.
094200
094300 4410-COMPARE-ONE-FIELD.
094400     IF WS-FMAP-NAME (WS-FMAP-IX) =
094500             WS-RUL-FIELD-NAME (WS-RUL-IX)
094600         SET WS-FIELD-FOUND TO TRUE
094700     END-IF.
094800 4410-EXIT.
094900     EXIT.
095000
095100******************************************************************
095200* EVALUATE A UNIT RULE - branch on the field type, then
095300* account for the result according to the group operator
095400* (AND/OR) and the DISCOVER/VERIFY mode (TCK-0037)
095500* ------------------------------------------------------------
095600* OPERATOR VOCABULARY BY FIELD TYPE (SEE ALSO 6150 FOR THE
095700* MATCHING HINT-TEXT PHRASE PER OPERATOR):
095800*   NUMBER   =  != >  >= <  <=            (4650-EVAL-NUMBER-RULE)
095900*   STRING   =  != IN                     (4720-EVAL-STRING-RULE)
096000*   BOOLEAN  =  !=                         (4700-EVAL-BOOLEAN)
096100* AN OPERATOR OUTSIDE A FIELD TYPE'S VOCABULARY IS NOT REJECTED
096200* AT LOAD TIME - IT SIMPLY FAILS THE RULE (WHEN OTHER, CONTINUE)
096300* WHEN THE RULE IS EVALUATED.
096400******************************************************************
096500 4500-EVAL-RULE.
096600     MOVE SPACE TO WS-RULE-STATUS.
096700     IF WS-RUL-GROUP-ID (WS-RUL-IX) NOT =
096800             WS-GRP-ID (WS-GRP-IX)
096900         GO TO 4500-EXIT
097000     END-IF.
097100     ADD 1 TO WS-EVAL-TOTAL-RULES.
097200     IF WS-GRP-IS-OR (WS-GRP-IX) AND WS-OR-RULE-HIT
097300         GO TO 4500-EXIT
097400     END-IF.
097500     PERFORM 4400-FIND-FIELD THRU 4400-EXIT.
097600     IF WS-FIELD-NOT-FOUND
097700         SET WS-RULE-IS-MISSING TO TRUE
097800     ELSE
097900         IF WS-RUL-FIELD-TYPE (WS-RUL-IX) = "NUMBER "
098000             PERFORM 4650-EVAL-NUMBER-RULE THRU 4650-EXIT
098100         ELSE
098200             IF WS-RUL-FIELD-TYPE (WS-RUL-IX) = "STRING "
098300                 PERFORM 4720-EVAL-STRING-RULE THRU 4720-EXIT
098400             ELSE
098500                 IF WS-RUL-FIELD-TYPE (WS-RUL-IX) = "BOOLEAN"
098600                     PERFORM 4700-EVAL-BOOLEAN THRU 4700-EXIT
098700                 ELSE
098800                     SET WS-RULE-IS-FAIL TO TRUE
098900                 END-IF
099000             END-IF
099100         END-IF
099200     END-IF.
099300     IF WS-GRP-IS-AND (WS-GRP-IX)
099400         PERFORM 4560-ACCOUNT-AND-RESULT THRU 4560-EXIT
099500     ELSE
099600         PERFORM 4570-ACCOUNT-OR-RESULT THRU 4570-EXIT
099700     END-IF.
099800 4500-EXIT.
099900     EXIT.
100000
100100******************************************************************
100200* ACCOUNT FOR AN AND-GROUP RESULT (TCK-0037/TCK-0125) -
100300* any rule that fails, or (in VERIFY mode) is missing,
100400* fails the group ; in DISCOVER mode a missing field is
100500* left alone (neither pass nor fail is recorded for it)
100600* ------------------------------------------------------------
100700* AND-GROUP DECISION TABLE (PER RULE, ACCUMULATING OVER
100800* THE WHOLE GROUP - ANY ONE "FAILS GROUP" ROW DOES SO):
100900*   RULE RESULT   DISCOVER MODE      VERIFY MODE
101000*   PASS          NO EFFECT          NO EFFECT
101100*   FAIL          FAILS GROUP        FAILS GROUP
101200*   MISSING       NO EFFECT          FAILS GROUP
101300******************************************************************
101400 4560-ACCOUNT-AND-RESULT.
101500     EVALUATE TRUE
101600*        AN OUTRIGHT FAIL ALWAYS FAILS AN AND GROUP
101700         WHEN WS-RULE-IS-FAIL
101800             SET WS-GROUP-FAILED TO TRUE
101900             ADD 1 TO WS-EVAL-FAILED-CNT
102000             PERFORM 4580-STORE-HINT THRU 4580-EXIT
102100         WHEN WS-RULE-IS-MISSING
102200*            RULE 4/5 - MISSING ONLY FAILS THE GROUP IN VERIFY
102300             ADD 1 TO WS-EVAL-MISSING-CNT
102400             IF WS-MODE-IS-VERIFY
102500                 SET WS-GROUP-FAILED TO TRUE
102600                 ADD 1 TO WS-EVAL-FAILED-CNT
102700                 PERFORM 4580-STORE-HINT THRU 4580-EXIT
102800             END-IF
102900         WHEN OTHER
103000             CONTINUE
103100     END-EVALUATE.
103200 4560-EXIT.
103300     EXIT.
103400
103500******************************************************************
103600* ACCOUNT FOR AN OR-GROUP RESULT (TCK-0037/TCK-0125) - one
103700* rule passing is enough ; a missing field in DISCOVER mode
103800* is set aside (neither failed nor passed) and is picked
103900* up by the leniency applied at the end of 4000-EVAL-GROUP
104000* ------------------------------------------------------------
104100* OR-GROUP DECISION TABLE (PER RULE - ONE PASS ANYWHERE IN
104200* THE GROUP OVERRIDES EVERYTHING ELSE):
104300*   RULE RESULT   DISCOVER MODE          VERIFY MODE
104400*   PASS          GROUP PASSES           GROUP PASSES
104500*   FAIL          COUNTS AS OUTRIGHT     COUNTS AS OUTRIGHT
104600*                 FAIL FOR 4000'S TEST   FAIL
104700*   MISSING       SET ASIDE (NEITHER)    COUNTS AS OUTRIGHT
104800*                                        FAIL
104900******************************************************************
105000 4570-ACCOUNT-OR-RESULT.
105100     EVALUATE TRUE
105200*        ONE PASS ANYWHERE IN THE GROUP WINS OUTRIGHT
105300         WHEN WS-RULE-IS-PASS
105400             SET WS-GROUP-PASSED TO TRUE
105500             SET WS-OR-RULE-HIT TO TRUE
105600         WHEN WS-RULE-IS-FAIL
105700             ADD 1 TO WS-EVAL-FAILED-CNT
105800             ADD 1 TO WS-EVAL-OR-OUTRIGHT-FAIL
105900             PERFORM 4580-STORE-HINT THRU 4580-EXIT
106000         WHEN WS-RULE-IS-MISSING
106100*            DISCOVER MODE SETS THIS ASIDE - SEE THE LENIENCY
106200*            TEST AT THE FOOT OF 4000-EVAL-GROUP
106300             ADD 1 TO WS-EVAL-MISSING-CNT
106400             IF WS-MODE-IS-VERIFY
106500                 ADD 1 TO WS-EVAL-FAILED-CNT
106600                 ADD 1 TO WS-EVAL-OR-OUTRIGHT-FAIL
106700                 PERFORM 4580-STORE-HINT THRU 4580-EXIT
106800             ELSE
106900                 ADD 1 TO WS-EVAL-OR-DISC-MISSING
107000             END-IF
107100     END-EVALUATE.
107200 4570-EXIT.
107300     EXIT.
107400
107500******************************************************************
107600* STORE A HINT FOR THE FAILED RULE, CAPPED AT 20 PER
107700* SCHEME (TCK-0207)
107800******************************************************************
107900 4580-STORE-HINT.
108000*        HINTS BEYOND THE 20TH ARE SILENTLY DROPPED - A
108100*        SCHEME WITH THAT MANY FAILED RULES IS AN OUTLIER
108200     IF WS-HINT-COUNT < 20
108300         ADD 1 TO WS-HINT-COUNT
108400         MOVE WS-RUL-FIELD-NAME (WS-RUL-IX)
108500             TO WS-HINT-FIELD-NAME
108600         MOVE WS-RUL-OPERATOR (WS-RUL-IX)
108700             TO WS-HINT-OPERATOR
108800         MOVE WS-RUL-VALUE (WS-RUL-IX)
108900             TO WS-HINT-RULE-VALUE
109000         MOVE WS-RUL-FIELD-TYPE (WS-RUL-IX)
109100             TO WS-HINT-FIELD-TYPE
109200         PERFORM 6100-BUILD-HINT THRU 6100-EXIT
109300         MOVE WS-HINT-TEXT TO WS-HINT-ROW (WS-HINT-COUNT)
109400     END-IF.
109500 4580-EXIT.
109600     EXIT.
109700
109800******************************************************************
109900* EVALUATE A NUMBER-TYPE RULE - convert both text zones to
110000* decimal, then compare them arithmetically
110100******************************************************************
110200 4650-EVAL-NUMBER-RULE.
110300*    BOTH SIDES MUST PARSE CLEAN BEFORE A COMPARISON IS EVEN
110400*    ATTEMPTED - AN UNPARSEABLE FARMER VALUE OR RULE CONSTANT
110500*    FAILS THE RULE OUTRIGHT RATHER THAN ABENDING ON A
110600*    NON-NUMERIC COMPARE
110700     MOVE WS-FMAP-VALUE (WS-FMAP-IX) TO WS-PARSE-TEXT.
110800     PERFORM 8100-PARSE-NUMBER THRU 8100-EXIT.
110900     IF WS-PARSE-INVALID
111000         SET WS-RULE-IS-FAIL TO TRUE
111100         GO TO 4650-EXIT
111200     END-IF.
111300     MOVE WS-PARSE-RESULT TO WS-FIELD-NUM.
111400     MOVE WS-RUL-VALUE (WS-RUL-IX) TO WS-PARSE-TEXT.
111500     PERFORM 8100-PARSE-NUMBER THRU 8100-EXIT.
111600     IF WS-PARSE-INVALID
111700         SET WS-RULE-IS-FAIL TO TRUE
111800         GO TO 4650-EXIT
111900     END-IF.
112000     MOVE WS-PARSE-RESULT TO WS-RULE-NUM.
112100*    DEFAULT TO FAIL, THEN PROMOTE TO PASS ON A MATCHING
112200*    COMPARISON - MATCHES THE STRING/BOOLEAN EVALUATORS BELOW
112300     SET WS-RULE-IS-FAIL TO TRUE.
112400     EVALUATE WS-RUL-OPERATOR (WS-RUL-IX)
112500         WHEN "= "
112600*            EQUAL - E.G. LANDHOLDING TYPE CODE MUST MATCH
112700             IF WS-FIELD-NUM = WS-RULE-NUM
112800                 SET WS-RULE-IS-PASS TO TRUE
112900             END-IF
113000         WHEN "> "
113100*            STRICTLY GREATER - E.G. AGE OVER A THRESHOLD
113200             IF WS-FIELD-NUM > WS-RULE-NUM
113300                 SET WS-RULE-IS-PASS TO TRUE
113400             END-IF
113500         WHEN "< "
113600*            STRICTLY LESS - E.G. LANDHOLDING UNDER A CEILING
113700             IF WS-FIELD-NUM < WS-RULE-NUM
113800                 SET WS-RULE-IS-PASS TO TRUE
113900             END-IF
114000         WHEN ">="
114100*            AT LEAST - E.G. MINIMUM INCOME REQUIREMENT
114200             IF WS-FIELD-NUM >= WS-RULE-NUM
114300                 SET WS-RULE-IS-PASS TO TRUE
114400             END-IF
114500         WHEN "<="
114600*            AT MOST - E.G. MAXIMUM LANDHOLDING CEILING
114700             IF WS-FIELD-NUM <= WS-RULE-NUM
114800                 SET WS-RULE-IS-PASS TO TRUE
114900             END-IF
115000         WHEN "!="
115100*            NOT EQUAL - LESS COMMON, BUT SEEN IN EXCLUSION
115200*            RULES ("NOT THIS CATEGORY CODE")
115300             IF WS-FIELD-NUM NOT = WS-RULE-NUM
115400                 SET WS-RULE-IS-PASS TO TRUE
115500             END-IF
115600         WHEN OTHER
115700*            AN UNRECOGNIZED OPERATOR ON A NUMBER-TYPE RULE
115800*            LEAVES THE RULE FAILED - THERE IS NO IN OPERATOR
115900*            ON THIS FIELD TYPE (SEE 4720 FOR STRING)
116000             CONTINUE
116100     END-EVALUATE.
116200 4650-EXIT.
116300     EXIT.
116400
116500******************************************************************
116600* EVALUATE A BOOLEAN-TYPE RULE - both sides are parsed into
116700* a TRUE/FALSE indicator (8150) before being compared ; a
116800* text compare on the raw values is wrong here, since "no"
116900* and "maybe" must both parse to FALSE and therefore match
117000* (TCK-0125, boolean parsing corrected by TCK-0515)
117100******************************************************************
117200 4700-EVAL-BOOLEAN.
117300*    UPPER-CASE BOTH SIDES BEFORE PARSING - "true", "True" AND
117400*    "TRUE" MUST ALL PARSE THE SAME WAY
117500     MOVE WS-FMAP-VALUE (WS-FMAP-IX) TO WS-BOOL-FIELD-TEXT.
117600     MOVE WS-RUL-VALUE (WS-RUL-IX) TO WS-BOOL-RULE-TEXT.
117700     INSPECT WS-BOOL-FIELD-TEXT
117800         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
117900     INSPECT WS-BOOL-RULE-TEXT
118000         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
118100     PERFORM 8150-PARSE-BOOLEAN THRU 8150-EXIT.
118200*    DEFAULT TO FAIL, PROMOTE ON A MATCHING/NOT-MATCHING
118300*    INDICATOR COMPARE - ONLY = AND != ARE MEANINGFUL FOR A
118400*    TWO-VALUED FIELD, THERE IS NO BOOLEAN >/</IN
118500     SET WS-RULE-IS-FAIL TO TRUE.
118600     EVALUATE WS-RUL-OPERATOR (WS-RUL-IX)
118700         WHEN "= "
118800             IF WS-BOOL-FIELD-IND = WS-BOOL-RULE-IND
118900                 SET WS-RULE-IS-PASS TO TRUE
119000             END-IF
119100         WHEN "!="
119200             IF WS-BOOL-FIELD-IND NOT = WS-BOOL-RULE-IND
119300                 SET WS-RULE-IS-PASS TO TRUE
119400             END-IF
119500         WHEN OTHER
119600*            AN OPERATOR OTHER THAN =/!= ON A BOOLEAN-TYPE
119700*            RULE HAS NO DEFINED MEANING - LEAVE IT FAILED
119800             CONTINUE
119900     END-EVALUATE.
120000 4700-EXIT.
120100     EXIT.
120200
120300******************************************************************
120400* EVALUATE A STRING-TYPE RULE - equal, not equal, or
120500* membership in a list (IN operator, TCK-0125)
120600******************************************************************
120700 4720-EVAL-STRING-RULE.
120800*    WS-BOOL-FIELD-TEXT/WS-BOOL-RULE-TEXT ARE THE HOUSE'S
120900*    SHARED SCRATCH FIELDS FOR "TEXT BEING COMPARED", REUSED
121000*    HERE AND IN 4700 RATHER THAN DECLARING A SECOND PAIR
121100     MOVE WS-FMAP-VALUE (WS-FMAP-IX) TO WS-BOOL-FIELD-TEXT.
121200     MOVE WS-RUL-VALUE (WS-RUL-IX) TO WS-BOOL-RULE-TEXT.
121300     INSPECT WS-BOOL-FIELD-TEXT
121400         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
121500     INSPECT WS-BOOL-RULE-TEXT
121600         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
121700     SET WS-RULE-IS-FAIL TO TRUE.
121800     EVALUATE WS-RUL-OPERATOR (WS-RUL-IX)
121900         WHEN "= "
122000             IF WS-BOOL-FIELD-TEXT = WS-BOOL-RULE-TEXT
122100                 SET WS-RULE-IS-PASS TO TRUE
122200             END-IF
122300         WHEN "!="
122400             IF WS-BOOL-FIELD-TEXT NOT = WS-BOOL-RULE-TEXT
122500                 SET WS-RULE-IS-PASS TO TRUE
122600             END-IF
122700         WHEN "IN"
122800*            15/06/2022  PL  TCK-0521 - both lists are
122900*            split, then matched any-token-vs-any-token
123000             PERFORM 4730-SPLIT-CSV THRU 4730-EXIT
123100             PERFORM 4735-SPLIT-FIELD-CSV THRU 4735-EXIT
123200             PERFORM 4740-SEARCH-TOKEN THRU 4740-EXIT
123300             IF WS-CSV-MATCH-FOUND
123400                 SET WS-RULE-IS-PASS TO TRUE
123500             END-IF
123600         WHEN OTHER
123700             CONTINUE
123800     END-EVALUATE.
123900 4720-EXIT.
124000     EXIT.
124100
124200******************************************************************
124300* SPLIT THE COMMA LIST (WS-BOOL-RULE-TEXT) INTO TOKENS -
124400* the usual UNSTRING WITH POINTER technique, with a
124500* sentinel comma appended at the end so the last token is
124600* handled the same way as the others
124700******************************************************************
124800 4730-SPLIT-CSV.
124900*    SPLITS THE RULE'S OWN COMMA LIST (THE IN-OPERATOR VALUE) -
125000*    4735-4737 BELOW DO THE SAME JOB FOR THE FARMER'S FIELD
125100     MOVE SPACE TO WS-CSV-TEXT.
125200     MOVE WS-BOOL-RULE-TEXT TO WS-TRIM-SRC.
125300     MOVE 40 TO WS-TRIM-MAXLEN.
125400     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
125500     PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT.
125600     IF WS-TRIM-START > WS-TRIM-ENDP
125700         MOVE ZERO TO WS-CSV-TOK-COUNT
125800         GO TO 4730-EXIT
125900     END-IF.
126000*    A TRAILING COMMA IS APPENDED SO 4731 CAN ALWAYS SCAN FOR A
126100*    COMMA DELIMITER, EVEN AFTER THE LAST TOKEN IN THE LIST
126200     MOVE WS-TRIM-SRC (WS-TRIM-START : WS-TRIM-ENDP -
126300         WS-TRIM-START + 1) TO WS-CSV-TEXT (1 :
126400         WS-TRIM-ENDP - WS-TRIM-START + 1).
126500     COMPUTE WS-CSV-LEN = WS-TRIM-ENDP - WS-TRIM-START + 2.
126600     MOVE "," TO WS-CSV-TEXT (WS-CSV-LEN : 1).
126700     MOVE 1 TO WS-CSV-PTR.
126800     MOVE ZERO TO WS-CSV-TOK-COUNT.
126900     PERFORM 4731-EXTRACT-TOKEN THRU 4731-EXIT
127000         UNTIL WS-CSV-PTR > WS-CSV-LEN.
127100 4730-EXIT.
127200     EXIT.
127300
127400 4731-EXTRACT-TOKEN.
127500*        ONE PASS OF THE UNSTRING/POINTER LOOP - RULE-SIDE
127600*        TOKENS GO INTO WS-CSV-TOK-TAB (SEE 4732)
127700     MOVE SPACE TO WS-CSV-RAW-TOKEN.
127800     UNSTRING WS-CSV-TEXT DELIMITED BY ","
127900         INTO WS-CSV-RAW-TOKEN
128000         WITH POINTER WS-CSV-PTR.
128100     PERFORM 4732-TRIM-STORE-TOKEN THRU 4732-EXIT.
128200 4731-EXIT.
128300     EXIT.
128400
128500 4732-TRIM-STORE-TOKEN.
128600*        CAPPED AT 10 RULE-SIDE TOKENS - AN IN-LIST WITH MORE
128700*        VALUES THAN THAT IS BEYOND ANYTHING SEEN IN PRODUCTION
128800     MOVE SPACE TO WS-TRIM-SRC.
128900     MOVE WS-CSV-RAW-TOKEN TO WS-TRIM-SRC (1 : 20).
129000     MOVE 20 TO WS-TRIM-MAXLEN.
129100     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
129200     PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT.
129300     IF WS-TRIM-START > WS-TRIM-ENDP
129400         GO TO 4732-EXIT
129500     END-IF.
129600     IF WS-CSV-TOK-COUNT < 10
129700         ADD 1 TO WS-CSV-TOK-COUNT
129800         MOVE SPACE TO WS-CSV-TOK-TAB (WS-CSV-TOK-COUNT)
129900         MOVE WS-TRIM-SRC (WS-TRIM-START : WS-TRIM-ENDP -
130000             WS-TRIM-START + 1)
130100             TO WS-CSV-TOK-TAB (WS-CSV-TOK-COUNT)
130200         INSPECT WS-CSV-TOK-TAB (WS-CSV-TOK-COUNT)
130300             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA
130400     END-IF.
130500 4732-EXIT.
130600     EXIT.
130700
130800******************************************************************
130900* SPLIT THE FARMER'S OWN COMMA LIST (WS-BOOL-FIELD-TEXT) INTO
131000* TOKENS - CROPTYPE ("Paddy,Wheat") IS THE TEXTBOOK CASE ;
131100* same UNSTRING WITH POINTER technique as 4730, storing into
131200* the field-side token table instead of the rule-side one
131300* (TCK-0521)
131400******************************************************************
131500 4735-SPLIT-FIELD-CSV.
131600*    REUSES WS-CSV-TEXT/WS-CSV-LEN/WS-CSV-PTR - SAFE, SINCE
131700*    4730 AND 4735 ARE NEVER IN FLIGHT AT THE SAME TIME
131800     MOVE SPACE TO WS-CSV-TEXT.
131900     MOVE WS-BOOL-FIELD-TEXT TO WS-TRIM-SRC.
132000     MOVE 40 TO WS-TRIM-MAXLEN.
132100     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
132200     PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT.
132300     IF WS-TRIM-START > WS-TRIM-ENDP
132400         MOVE ZERO TO WS-CSV-FLD-TOK-COUNT
132500         GO TO 4735-EXIT
132600     END-IF.
132700     MOVE WS-TRIM-SRC (WS-TRIM-START : WS-TRIM-ENDP -
132800         WS-TRIM-START + 1) TO WS-CSV-TEXT (1 :
132900         WS-TRIM-ENDP - WS-TRIM-START + 1).
133000     COMPUTE WS-CSV-LEN = WS-TRIM-ENDP - WS-TRIM-START + 2.
133100     MOVE "," TO WS-CSV-TEXT (WS-CSV-LEN : 1).
133200     MOVE 1 TO WS-CSV-PTR.
133300     MOVE ZERO TO WS-CSV-FLD-TOK-COUNT.
133400     PERFORM 4736-EXTRACT-FIELD-TOKEN THRU 4736-EXIT
133500         UNTIL WS-CSV-PTR > WS-CSV-LEN.
133600 4735-EXIT.
133700     EXIT.
133800
133900 4736-EXTRACT-FIELD-TOKEN.
134000*        MIRROR OF 4731, FEEDING WS-CSV-FLD-TOK-TAB INSTEAD
134100     MOVE SPACE TO WS-CSV-RAW-TOKEN.
134200     UNSTRING WS-CSV-TEXT DELIMITED BY ","
134300         INTO WS-CSV-RAW-TOKEN
134400         WITH POINTER WS-CSV-PTR.
134500     PERFORM 4737-TRIM-STORE-FIELD-TOKEN THRU 4737-EXIT.
134600 4736-EXIT.
134700     EXIT.
134800
134900 4737-TRIM-STORE-FIELD-TOKEN.
135000*    MIRROR OF 4732-TRIM-STORE-TOKEN, AGAINST THE FIELD-SIDE
135100*    TOKEN TABLE - SAME 10-TOKEN CAP, SAME SILENT-DROP ON OVERFLOW
135200     MOVE SPACE TO WS-TRIM-SRC.
135300     MOVE WS-CSV-RAW-TOKEN TO WS-TRIM-SRC (1 : 20).
135400     MOVE 20 TO WS-TRIM-MAXLEN.
135500     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
135600     PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT.
135700     IF WS-TRIM-START > WS-TRIM-ENDP
135800         GO TO 4737-EXIT
135900     END-IF.
136000     IF WS-CSV-FLD-TOK-COUNT < 10
136100         ADD 1 TO WS-CSV-FLD-TOK-COUNT
136200         MOVE SPACE TO WS-CSV-FLD-TOK-TAB (WS-CSV-FLD-TOK-COUNT)
136300         MOVE WS-TRIM-SRC (WS-TRIM-START : WS-TRIM-ENDP -
136400             WS-TRIM-START + 1)
136500             TO WS-CSV-FLD-TOK-TAB (WS-CSV-FLD-TOK-COUNT)
136600         INSPECT WS-CSV-FLD-TOK-TAB (WS-CSV-FLD-TOK-COUNT)
136700             CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA
136800     END-IF.
136900 4737-EXIT.
137000     EXIT.
137100
137200******************************************************************
137300* LOOK UP THE FARMER'S FIELD TOKENS AGAINST THE RULE'S
137400* TOKENS (IN OPERATOR) - BUSINESS RULE 3/STRING CALLS FOR A
137500* SET INTERSECTION, NOT A ONE-SIDED SEARCH : ANY FIELD TOKEN
137600* MATCHING ANY RULE TOKEN IS A HIT (TCK-0521)
137700******************************************************************
137800 4740-SEARCH-TOKEN.
137900*        OUTER LOOP OVER THE FARMER'S TOKENS - 4741 DRIVES THE
138000*        INNER LOOP OVER THE RULE'S TOKENS FOR EACH ONE
138100     MOVE SPACE TO WS-CSV-MATCH-SW.
138200     PERFORM 4741-COMPARE-ONE-TOKEN THRU 4741-EXIT
138300         VARYING WS-CSV-FLD-TOK-IX FROM 1 BY 1
138400         UNTIL WS-CSV-FLD-TOK-IX > WS-CSV-FLD-TOK-COUNT
138500         OR WS-CSV-MATCH-FOUND.
138600 4740-EXIT.
138700     EXIT.
138800
138900 4741-COMPARE-ONE-TOKEN.
139000     PERFORM 4742-COMPARE-INNER-TOKEN THRU 4742-EXIT
139100         VARYING WS-CSV-TOK-IX FROM 1 BY 1
139200         UNTIL WS-CSV-TOK-IX > WS-CSV-TOK-COUNT
139300         OR WS-CSV-MATCH-FOUND.
139400 4741-EXIT.
139500     EXIT.
139600
139700 4742-COMPARE-INNER-TOKEN.
139800     IF WS-CSV-FLD-TOK-TAB (WS-CSV-FLD-TOK-IX) =
139900         WS-CSV-TOK-TAB (WS-CSV-TOK-IX)
140000         SET WS-CSV-MATCH-FOUND TO TRUE
140100     END-IF.
140200 4742-EXIT.
140300     EXIT.
140400
140500******************************************************************
140600* ROLL UP THE SCHEME'S OVERALL ELIGIBILITY - logical AND of
140700* every group encountered (business rule TCK-0015)
140800******************************************************************
140900 4900-COMBINE-GROUPS.
141000*    CALLED ONCE PER GROUP FROM THE VARYING PERFORM IN
141100*    4000-EVAL-GROUP - THE SCHEME PASSES ONLY IF EVERY GROUP
141200*    PASSED (LOGICAL AND ACROSS GROUPS, REGARDLESS OF WHETHER
141300*    A GIVEN GROUP ITSELF IS AND OR OR)
141400     IF WS-GROUP-FAILED
141500         SET WS-SCHEME-FAILED TO TRUE
141600         ADD 1 TO WS-EVAL-GRP-FAIL-CNT
141700     END-IF.
141800 4900-EXIT.
141900     EXIT.
142000
142100******************************************************************
142200* CLASSIFY THE SCHEME - ELIGIBLE / ALMOST / INELIGIBLE
142300* (TCK-0089 : a single rule failing across the whole scheme
142400* brings the classification down to ALMOST)
142500******************************************************************
142600 4950-CLASSIFY-SCHEME.
142700*        BUSINESS RULE 6 - EXACTLY ONE OUTSTANDING RULE DROPS
142800*        THE SCHEME TO ALMOST RATHER THAN INELIGIBLE ; TWO OR
142900*        MORE IS A STRAIGHT INELIGIBLE
143000     IF WS-SCHEME-PASSED
143100         SET D-CLASS-ELIGIBLE TO TRUE
143200         ADD 1 TO WS-ELIG-CNT
143300     ELSE
143400         IF WS-EVAL-FAILED-CNT = 1
143500             SET D-CLASS-ALMOST TO TRUE
143600             ADD 1 TO WS-ALMOST-CNT
143700         ELSE
143800             SET D-CLASS-INELIGIBLE TO TRUE
143900             ADD 1 TO WS-INELIG-CNT
144000         END-IF
144100     END-IF.
144200 4950-EXIT.
144300     EXIT.
144400
144500******************************************************************
144600* EMIT THE ELIGIBILITY-RESULT RECORD
144700******************************************************************
144800 5000-EMIT-RESULT.
144900*    ONE OUTPUT ROW PER SCHEME PER FARMER, REGARDLESS OF
145000*    CLASSIFICATION - GVK900-SUMRPT SORTS ELIGIBLE FIRST
145100*    BUT EVERY DETERMINATION IS WRITTEN
145200     MOVE WS-RUN-FARMER-ID TO D-FARMER-ID.
145300     MOVE S-SCHEME-ID TO D-SCHEME-ID.
145400     MOVE S-SCHEME-NAME TO D-SCHEME-NAME.
145500     MOVE WS-RUN-MODE TO D-MODE.
145600     MOVE WS-EVAL-TOTAL-RULES TO D-TOTAL-RULES.
145700     MOVE WS-EVAL-FAILED-CNT TO D-FAILED-RULE-COUNT.
145800     MOVE WS-EVAL-MISSING-CNT TO D-MISSING-FIELD-COUNT.
145900     WRITE D-ELIGIBILITY-RESULT-REC.
146000 5000-EXIT.
146100     EXIT.
146200
146300******************************************************************
146400* ASSEMBLE THE HELP MESSAGE (REASON-MESSAGE) - full sentence
146500* built according to how many rules have failed (TCK-0207)
146600* ------------------------------------------------------------
146700* THREE-WAY SHAPE OF THIS PARAGRAPH:
146800*   ZERO FAILED RULES  - FIXED "FULLY ELIGIBLE" SENTENCE
146900*   ONE FAILED RULE    - NAMES THE SCHEME, "COULD ALSO QUALIFY
147000*                        FOR X IF Y" - SINGLE-HINT CASE, NO
147100*                        JOINING NEEDED (SEE 6050 FOR 2+ HINTS)
147200*   TWO+ FAILED RULES  - "YOU NEED A AND B AND C TO QUALIFY",
147300*                        HINTS JOINED BY 6050-JOIN-HINTS
147400* THE INDIVIDUAL HINT SENTENCES THEMSELVES WERE BUILT EARLIER,
147500* ONE PER FAILED RULE, BY 6100-BUILD-HINT AT 4580-STORE-HINT
147600******************************************************************
147700 6000-BUILD-REASON.
147800*    PASSED SCHEMES GET THE FIXED "FULLY ELIGIBLE" SENTENCE -
147900*    NO HINT TEXT IS NEEDED WHEN THERE IS NOTHING TO FIX
148000     IF WS-SCHEME-PASSED
148100         MOVE "You are fully eligible for this scheme."
148200             TO D-REASON-MESSAGE
148300     ELSE
148400*        WS-EVAL-FAILED-CNT = 1 IS THE ALMOST-ELIGIBLE CASE
148500*        (BUSINESS RULE 6) - THE ONE OUTSTANDING RULE IS TRIMMED
148600*        AND SPLICED INTO A ONE-SENTENCE PROMPT
148700         IF WS-EVAL-FAILED-CNT = 1
148800             MOVE SPACE TO WS-JOINED-TEXT
148900             MOVE WS-HINT-ROW (1) TO WS-JOINED-TEXT
149000             MOVE WS-JOINED-TEXT TO WS-TRIM-SRC
149100             MOVE 40 TO WS-TRIM-MAXLEN
149200             PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT
149300             PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT
149400             STRING "You could also qualify for "
149500                     DELIMITED BY SIZE
149600                 S-SCHEME-NAME (1 : 60) DELIMITED BY SIZE
149700                 " if " DELIMITED BY SIZE
149800                 WS-TRIM-SRC (WS-TRIM-START :
149900                     WS-TRIM-ENDP - WS-TRIM-START + 1)
150000                     DELIMITED BY SIZE
150100                 "." DELIMITED BY SIZE
150200                 INTO D-REASON-MESSAGE
150300         ELSE
150400*            TWO OR MORE OUTSTANDING RULES - JOIN ALL THE
150500*            HINTS TOGETHER WITH " and " (TCK-0207) RATHER
150600*            THAN NAMING A SINGLE SCHEME
150700             PERFORM 6050-JOIN-HINTS THRU 6050-EXIT
150800             STRING "You need " DELIMITED BY SIZE
150900                 WS-JOINED-TEXT DELIMITED BY SIZE
151000                 " to qualify." DELIMITED BY SIZE
151100                 INTO D-REASON-MESSAGE
151200         END-IF
151300     END-IF.
151400 6000-EXIT.
151500     EXIT.
151600
151700******************************************************************
151800* ASSEMBLE ALL THE HINTS FOR ONE SCHEME, SEPARATED BY
151900* ' and ' - TCK-0207
152000******************************************************************
152100 6050-JOIN-HINTS.
152200*    WS-HINT-COUNT WAS SET BY 4580-STORE-HINT DURING THE
152300*    GROUP EVALUATION PASS - ONE ROW PER FAILED OR MISSING RULE
152400     MOVE SPACE TO WS-JOINED-TEXT.
152500     MOVE ZERO TO WS-JOIN-LEN.
152600     PERFORM 6060-APPEND-ONE-HINT THRU 6060-EXIT
152700         VARYING WS-HINT-IX FROM 1 BY 1
152800         UNTIL WS-HINT-IX > WS-HINT-COUNT.
152900 6050-EXIT.
153000     EXIT.
153100
153200*    TRIM ONE HINT ROW AND SPLICE IT ONTO THE JOINED TEXT,
153300*    PREFIXING " and " ON EVERY ENTRY AFTER THE FIRST
153400 6060-APPEND-ONE-HINT.
153500     MOVE WS-HINT-ROW (WS-HINT-IX) TO WS-TRIM-SRC (1 : 40).
153600     MOVE 40 TO WS-TRIM-MAXLEN.
153700     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
153800     PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT.
153900*        A BLANK HINT ROW (SHOULD NOT HAPPEN, BUT THE TABLE IS
154000*        NOT ZERO-FILLED BETWEEN SCHEMES) IS SKIPPED OUTRIGHT
154100     IF WS-TRIM-START > WS-TRIM-ENDP
154200         GO TO 6060-EXIT
154300     END-IF.
154400     IF WS-JOIN-LEN > ZERO
154500         MOVE " and " TO
154600             WS-JOINED-TEXT (WS-JOIN-LEN + 1 : 5)
154700         ADD 5 TO WS-JOIN-LEN
154800     END-IF.
154900     COMPUTE WS-HINT-SEG-LEN =
155000         WS-TRIM-ENDP - WS-TRIM-START + 1.
155100     MOVE WS-TRIM-SRC (WS-TRIM-START : WS-HINT-SEG-LEN)
155200         TO WS-JOINED-TEXT (WS-JOIN-LEN + 1 : WS-HINT-SEG-LEN).
155300     ADD WS-HINT-SEG-LEN TO WS-JOIN-LEN.
155400 6060-EXIT.
155500     EXIT.
155600
155700******************************************************************
155800* BUILD ONE HINT FOR A FAILED RULE - humanized field name +
155900* sentence built from the rule operator (TCK-0207)
156000******************************************************************
156100 6100-BUILD-HINT.
156200*        IN-OPERATOR VALUE LISTS ARE SHOWN VERBATIM (COMMA
156300*        SEPARATED) RATHER THAN LAKH/THOUSAND FORMATTED - THEY
156400*        ARE CODES, NOT AMOUNTS - SEE 4740 SERIES (TCK-0521)
156500     PERFORM 6200-HUMANIZE-FIELD THRU 6200-EXIT.
156600     IF WS-HINT-OPERATOR = "IN"
156700         MOVE WS-HINT-RULE-VALUE TO WS-HINT-VALUE-TEXT
156800     ELSE
156900         IF WS-HINT-FIELD-TYPE = "NUMBER "
157000             MOVE WS-HINT-RULE-VALUE TO WS-FMT-TEXT
157100             PERFORM 6300-FORMAT-VALUE THRU 6300-EXIT
157200             MOVE WS-FMT-RESULT TO WS-HINT-VALUE-TEXT
157300         ELSE
157400             MOVE WS-HINT-RULE-VALUE TO WS-HINT-VALUE-TEXT
157500         END-IF
157600     END-IF.
157700     PERFORM 6150-ASSEMBLE-HINT-TEXT THRU 6150-EXIT.
157800 6100-EXIT.
157900     EXIT.
158000
158100******************************************************************
158200* ASSEMBLE THE HINT SENTENCE ACCORDING TO THE RULE OPERATOR
158300******************************************************************
158400 6150-ASSEMBLE-HINT-TEXT.
158500     MOVE WS-HUMANIZED-TEXT TO WS-TRIM-SRC (1 : 20).
158600     MOVE SPACE TO WS-TRIM-SRC (21 : 20).
158700     MOVE 20 TO WS-TRIM-MAXLEN.
158800     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
158900     PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT.
159000     MOVE WS-TRIM-START TO WS-HUM-START.
159100     MOVE WS-TRIM-ENDP TO WS-HUM-ENDP.
159200     MOVE WS-HINT-VALUE-TEXT TO WS-TRIM-SRC.
159300     MOVE 40 TO WS-TRIM-MAXLEN.
159400     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
159500     PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT.
159600     MOVE WS-TRIM-START TO WS-VAL-START.
159700     MOVE WS-TRIM-ENDP TO WS-VAL-ENDP.
159800     MOVE SPACE TO WS-HINT-TEXT.
159900*        ONE STRING PER OPERATOR, EACH BUILDING A DIFFERENT
160000*        ENGLISH PHRASE AROUND THE SAME HUMANIZED FIELD NAME
160100*        AND FORMATTED VALUE - TCK-0207 CALLED FOR PLAIN
160200*        LANGUAGE RATHER THAN "FIELD OP VALUE" NOTATION
160300     EVALUATE WS-HINT-OPERATOR
160400*        "<FIELD> TO BE <VALUE>"
160500         WHEN "= "
160600             STRING WS-HUMANIZED-TEXT (WS-HUM-START :
160700                     WS-HUM-ENDP - WS-HUM-START + 1)
160800                     DELIMITED BY SIZE
160900                 " to be " DELIMITED BY SIZE
161000                 WS-HINT-VALUE-TEXT (WS-VAL-START :
161100                     WS-VAL-ENDP - WS-VAL-START + 1)
161200                     DELIMITED BY SIZE
161300                 INTO WS-HINT-TEXT
161400*        "<FIELD> NOT EQUAL TO <VALUE>"
161500         WHEN "!="
161600             STRING WS-HUMANIZED-TEXT (WS-HUM-START :
161700                     WS-HUM-ENDP - WS-HUM-START + 1)
161800                     DELIMITED BY SIZE
161900                 " not equal to " DELIMITED BY SIZE
162000                 WS-HINT-VALUE-TEXT (WS-VAL-START :
162100                     WS-VAL-ENDP - WS-VAL-START + 1)
162200                     DELIMITED BY SIZE
162300                 INTO WS-HINT-TEXT
162400*        "<FIELD> GREATER THAN <VALUE>"
162500         WHEN "> "
162600             STRING WS-HUMANIZED-TEXT (WS-HUM-START :
162700                     WS-HUM-ENDP - WS-HUM-START + 1)
162800                     DELIMITED BY SIZE
162900                 " greater than " DELIMITED BY SIZE
163000                 WS-HINT-VALUE-TEXT (WS-VAL-START :
163100                     WS-VAL-ENDP - WS-VAL-START + 1)
163200                     DELIMITED BY SIZE
163300                 INTO WS-HINT-TEXT
163400*        "<FIELD> OF AT LEAST <VALUE>"
163500         WHEN ">="
163600             STRING WS-HUMANIZED-TEXT (WS-HUM-START :
163700                     WS-HUM-ENDP - WS-HUM-START + 1)
163800                     DELIMITED BY SIZE
163900                 " of at least " DELIMITED BY SIZE
164000                 WS-HINT-VALUE-TEXT (WS-VAL-START :
164100                     WS-VAL-ENDP - WS-VAL-START + 1)
164200                     DELIMITED BY SIZE
164300                 INTO WS-HINT-TEXT
164400*        "<FIELD> LESS THAN <VALUE>"
164500         WHEN "< "
164600             STRING WS-HUMANIZED-TEXT (WS-HUM-START :
164700                     WS-HUM-ENDP - WS-HUM-START + 1)
164800                     DELIMITED BY SIZE
164900                 " less than " DELIMITED BY SIZE
165000                 WS-HINT-VALUE-TEXT (WS-VAL-START :
165100                     WS-VAL-ENDP - WS-VAL-START + 1)
165200                     DELIMITED BY SIZE
165300                 INTO WS-HINT-TEXT
165400*        "<FIELD> OF AT MOST <VALUE>"
165500         WHEN "<="
165600             STRING WS-HUMANIZED-TEXT (WS-HUM-START :
165700                     WS-HUM-ENDP - WS-HUM-START + 1)
165800                     DELIMITED BY SIZE
165900                 " of at most " DELIMITED BY SIZE
166000                 WS-HINT-VALUE-TEXT (WS-VAL-START :
166100                     WS-VAL-ENDP - WS-VAL-START + 1)
166200                     DELIMITED BY SIZE
166300                 INTO WS-HINT-TEXT
166400*        "<FIELD> TO BE ONE OF: <VALUE-LIST>"
166500         WHEN "IN"
166600             STRING WS-HUMANIZED-TEXT (WS-HUM-START :
166700                     WS-HUM-ENDP - WS-HUM-START + 1)
166800                     DELIMITED BY SIZE
166900                 " to be one of: " DELIMITED BY SIZE
167000                 WS-HINT-VALUE-TEXT (WS-VAL-START :
167100                     WS-VAL-ENDP - WS-VAL-START + 1)
167200                     DELIMITED BY SIZE
167300                 INTO WS-HINT-TEXT
167400         WHEN OTHER
167500*            15/06/2022  PL  TCK-0522 - business rule 7's
167600*            fallback: an operator we don't have a phrase
167700*            for still gets a hint, just an unpolished one
167800             STRING WS-HUMANIZED-TEXT (WS-HUM-START :
167900                     WS-HUM-ENDP - WS-HUM-START + 1)
168000                     DELIMITED BY SIZE
168100                 " " DELIMITED BY SIZE
168200                 WS-HINT-OPERATOR DELIMITED BY SIZE
168300                 " " DELIMITED BY SIZE
168400                 WS-HINT-VALUE-TEXT (WS-VAL-START :
168500                     WS-VAL-ENDP - WS-VAL-START + 1)
168600                     DELIMITED BY SIZE
168700                 INTO WS-HINT-TEXT
168800     END-EVALUATE.
168900 6150-EXIT.
169000     EXIT.
169100
169200******************************************************************
169300* HUMANIZE THE FIELD NAME - looked up in table
169400* WS-HUMANIZE-TABLE, loaded via VALUE/REDEFINES (TCK-0455)
169500******************************************************************
169600 6200-HUMANIZE-FIELD.
169700*        DEFAULT TO THE RAW FIELD NAME - IF NO TABLE ENTRY
169800*        MATCHES, THE FARMER SEES THE FMAP CODE AS-IS RATHER
169900*        THAN A BLANK HINT
170000     MOVE WS-HINT-FIELD-NAME TO WS-HUMANIZED-TEXT.
170100     PERFORM 6210-COMPARE-ONE-HUM THRU 6210-EXIT
170200         VARYING WS-HUM-IX FROM 1 BY 1
170300         UNTIL WS-HUM-IX > 9.
170400 6200-EXIT.
170500     EXIT.
170600
170700*    NINE-ROW TABLE IS SCANNED IN FULL EVERY TIME (NO SEARCH
170800*    ALL) - LAST MATCH WINS, BUT THE TABLE IS NOT EXPECTED TO
170900*    HAVE DUPLICATE RAW NAMES
171000 6210-COMPARE-ONE-HUM.
171100     IF WS-HUM-RAW-NAME (WS-HUM-IX) = WS-HINT-FIELD-NAME
171200         MOVE WS-HUM-TEXT (WS-HUM-IX) TO WS-HUMANIZED-TEXT
171300     END-IF.
171400 6210-EXIT.
171500     EXIT.
171600
171700******************************************************************
171800* FORMAT A NUMBER-TYPE VALUE FOR THE HELP MESSAGE (TCK-0311)
171900* - Lakh notation above 100000, rounded thousands above
172000* 1000, raw value below that
172100******************************************************************
172200 6300-FORMAT-VALUE.
172300*        A RULE VALUE THAT WON'T PARSE AS A NUMBER (SHOULD NOT
172400*        HAPPEN FOR A NUMBER-TYPE FIELD, BUT THE FMAP TABLE IS
172500*        MANUALLY MAINTAINED) IS SHOWN VERBATIM RATHER THAN
172600*        ABENDING THE RUN
172700     MOVE WS-FMT-TEXT TO WS-PARSE-TEXT.
172800     PERFORM 8100-PARSE-NUMBER THRU 8100-EXIT.
172900     IF WS-PARSE-INVALID
173000         MOVE WS-FMT-TEXT TO WS-FMT-RESULT
173100         GO TO 6300-EXIT
173200     END-IF.
173300     IF WS-PARSE-RESULT >= 100000
173400         PERFORM 6310-FORMAT-LAKH THRU 6310-EXIT
173500     ELSE
173600         IF WS-PARSE-RESULT >= 1000
173700             PERFORM 6320-FORMAT-THOUSANDS THRU 6320-EXIT
173800         ELSE
173900             MOVE WS-FMT-TEXT TO WS-FMT-RESULT
174000         END-IF
174100     END-IF.
174200 6300-EXIT.
174300     EXIT.
174400
174500 6310-FORMAT-LAKH.
174600*        100000 AND ABOVE - DIVIDE DOWN TO LAKHS, ROUND TO TWO
174700*        DECIMALS, SUFFIX WITH "L" (E.G. RS.12.50L)
174800     COMPUTE WS-FMT-LAKH ROUNDED = WS-PARSE-RESULT / 100000.
174900     MOVE WS-FMT-LAKH TO WS-FMT-LAKH-DISP.
175000     MOVE SPACE TO WS-TRIM-SRC.
175100     MOVE WS-FMT-LAKH-DISP TO WS-TRIM-SRC (1 : 7).
175200     MOVE 7 TO WS-TRIM-MAXLEN.
175300     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
175400     MOVE SPACE TO WS-FMT-RESULT.
175500     STRING WS-RUPEE-SIGN DELIMITED BY SIZE
175600             WS-TRIM-SRC (WS-TRIM-START : 7 - WS-TRIM-START
175700                 + 1) DELIMITED BY SIZE
175800             "L" DELIMITED BY SIZE
175900         INTO WS-FMT-RESULT.
176000 6310-EXIT.
176100     EXIT.
176200
176300 6320-FORMAT-THOUSANDS.
176400*        1000 TO 99999 - ROUNDED TO THE NEAREST WHOLE RUPEE,
176500*        NO "L" SUFFIX (TCK-0311 ONLY DEFINED THE LAKH SUFFIX
176600*        ABOVE 100000)
176700     COMPUTE WS-FMT-THOU ROUNDED = WS-PARSE-RESULT.
176800     MOVE WS-FMT-THOU TO WS-FMT-THOU-DISP.
176900     MOVE SPACE TO WS-TRIM-SRC.
177000     MOVE WS-FMT-THOU-DISP TO WS-TRIM-SRC (1 : 5).
177100     MOVE 5 TO WS-TRIM-MAXLEN.
177200     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
177300     MOVE SPACE TO WS-FMT-RESULT.
177400     STRING WS-RUPEE-SIGN DELIMITED BY SIZE
177500             WS-TRIM-SRC (WS-TRIM-START : 5 - WS-TRIM-START
177600                 + 1) DELIMITED BY SIZE
177700         INTO WS-FMT-RESULT.
177800 6320-EXIT.
177900     EXIT.
178000
178100******************************************************************
178200* GENERIC TRIM ROUTINES - no FUNCTION TRIM available on
178300* this compiler ; scans WS-TRIM-SRC character by character,
178400* bounded by WS-TRIM-MAXLEN
178500******************************************************************
178600 8000-FIND-FIRST-NONBLANK.
178700*        IF THE WHOLE FIELD IS BLANK, WS-TRIM-START ENDS UP AT
178800*        WS-TRIM-MAXLEN + 1 - CALLERS MUST TEST WS-TRIM-START
178900*        AGAINST WS-TRIM-ENDP BEFORE TRUSTING THE SUBSTRING
179000     MOVE 1 TO WS-TRIM-START.
179100     PERFORM 8010-SCAN-BLANK THRU 8010-EXIT
179200         UNTIL WS-TRIM-START > WS-TRIM-MAXLEN
179300         OR WS-TRIM-SRC (WS-TRIM-START : 1) NOT = SPACE.
179400 8000-EXIT.
179500     EXIT.
179600
179700 8010-SCAN-BLANK.
179800     IF WS-TRIM-SRC (WS-TRIM-START : 1) = SPACE
179900         ADD 1 TO WS-TRIM-START
180000     END-IF.
180100 8010-EXIT.
180200     EXIT.
180300
180400 8020-FIND-LAST-NONBLANK.
180500*        MIRROR OF 8000, SCANNING FROM THE TAIL END OF THE
180600*        FIELD BACKWARD
180700     MOVE WS-TRIM-MAXLEN TO WS-TRIM-ENDP.
180800     PERFORM 8030-SCAN-BLANK-BACK THRU 8030-EXIT
180900         UNTIL WS-TRIM-ENDP < WS-TRIM-START
181000         OR WS-TRIM-SRC (WS-TRIM-ENDP : 1) NOT = SPACE.
181100 8020-EXIT.
181200     EXIT.
181300
181400 8030-SCAN-BLANK-BACK.
181500     IF WS-TRIM-SRC (WS-TRIM-ENDP : 1) = SPACE
181600         SUBTRACT 1 FROM WS-TRIM-ENDP
181700     END-IF.
181800 8030-EXIT.
181900     EXIT.
182000
182100******************************************************************
182200* GENERIC TEXT-TO-NUMERIC CONVERSION ROUTINE (no FUNCTION
182300* NUMVAL available) - WS-PARSE-TEXT in, split on the
182400* decimal point, each part checked NUMERIC, then rebuilt
182500* into WS-PARSE-RESULT (TCK-0311)
182600* ------------------------------------------------------------
182700* CALLED FROM TWO PLACES - 4650-EVAL-NUMBER-RULE (COMPARING A
182800* FARMER FIELD AGAINST A RULE VALUE) AND 6300-FORMAT-VALUE
182900* (FORMATTING A NUMBER FOR THE HELP MESSAGE). BOTH CALLERS
183000* MUST CHECK WS-PARSE-INVALID BEFORE TRUSTING WS-PARSE-RESULT -
183100* THIS PARAGRAPH NEVER ABENDS ON BAD INPUT, IT JUST FLAGS IT.
183200******************************************************************
183300 8100-PARSE-NUMBER.
183400     MOVE SPACE TO WS-PARSE-SIGN.
183500     MOVE ZERO TO WS-PARSE-RESULT.
183600     SET WS-PARSE-VALID TO TRUE.
183700     MOVE WS-PARSE-TEXT TO WS-TRIM-SRC.
183800     MOVE 40 TO WS-TRIM-MAXLEN.
183900     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
184000     PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT.
184100     IF WS-TRIM-START > WS-TRIM-ENDP
184200*        AN ALL-BLANK VALUE HAS NOTHING TO PARSE
184300         SET WS-PARSE-INVALID TO TRUE
184400         GO TO 8100-EXIT
184500     END-IF.
184600     MOVE SPACE TO WS-PARSE-UNSIGNED.
184700     MOVE WS-TRIM-SRC (WS-TRIM-START :
184800         WS-TRIM-ENDP - WS-TRIM-START + 1) TO WS-PARSE-UNSIGNED.
184900     IF WS-PARSE-UNSIGNED (1 : 1) = "-"
185000*        SIGN IS PEELED OFF BEFORE THE SPLIT ON THE DECIMAL
185100*        POINT AND RE-APPLIED AT THE END, BELOW
185200         MOVE "-" TO WS-PARSE-SIGN
185300         MOVE WS-PARSE-UNSIGNED (2 : 39) TO WS-PARSE-UNSIGNED
185400     END-IF.
185500     MOVE SPACE TO WS-PARSE-INT-TEXT.
185600     MOVE SPACE TO WS-PARSE-FRAC-TEXT.
185700     UNSTRING WS-PARSE-UNSIGNED DELIMITED BY "."
185800         INTO WS-PARSE-INT-TEXT WS-PARSE-FRAC-TEXT.
185900     PERFORM 8110-VALIDATE-FRACTION THRU 8110-EXIT.
186000     IF WS-PARSE-INVALID
186100         GO TO 8100-EXIT
186200     END-IF.
186300     PERFORM 8111-COUNT-FRAC-DIGIT THRU 8111-EXIT.
186400     PERFORM 8112-PAD-FRACTION THRU 8112-EXIT.
186500     IF WS-PARSE-INT-TEXT NOT NUMERIC
186600         SET WS-PARSE-INVALID TO TRUE
186700         GO TO 8100-EXIT
186800     END-IF.
186900     MOVE WS-PARSE-INT-TEXT TO WS-PARSE-INT-NUM.
187000     MOVE WS-PARSE-FRAC-DIGITS TO WS-PARSE-FRAC-NUM.
187100     COMPUTE WS-PARSE-RESULT ROUNDED =
187200         WS-PARSE-INT-NUM + (WS-PARSE-FRAC-NUM / 1000000000).
187300     IF WS-PARSE-SIGN = "-"
187400         COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
187500     END-IF.
187600 8100-EXIT.
187700     EXIT.
187800
187900* VALIDATE THE DECIMAL PART - ABSENT (WHOLE NUMBER) OR MADE
188000* UP OF DIGITS ONLY
188100*    A BLANK FRACTION MEANS THE UNSTRING FOUND NO "." AT ALL -
188200*    THAT IS A WHOLE NUMBER, NOT AN ERROR, SO IT IS FORCED TO
188300*    ZERO RATHER THAN FLAGGED
188400 8110-VALIDATE-FRACTION.
188500     IF WS-PARSE-FRAC-TEXT = SPACE
188600         MOVE ZERO TO WS-PARSE-FRAC-TEXT
188700     ELSE
188800         MOVE WS-PARSE-FRAC-TEXT TO WS-TRIM-SRC (1 : 20)
188900         MOVE SPACE TO WS-TRIM-SRC (21 : 20)
189000         MOVE 20 TO WS-TRIM-MAXLEN
189100         PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT
189200         PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT
189300         IF WS-TRIM-SRC (WS-TRIM-START :
189400             WS-TRIM-ENDP - WS-TRIM-START + 1) NOT NUMERIC
189500             SET WS-PARSE-INVALID TO TRUE
189600         END-IF
189700     END-IF.
189800 8110-EXIT.
189900     EXIT.
190000
190100* COUNT THE SIGNIFICANT DECIMAL DIGITS (UP TO 9 POSITIONS)
190200*    FEEDS 8112-PAD-FRACTION, WHICH RIGHT-PADS THE FRACTION
190300*    OUT TO A FIXED 9 DIGITS BEFORE THE FINAL COMPUTE IN 8100
190400 8111-COUNT-FRAC-DIGIT.
190500     MOVE WS-PARSE-FRAC-TEXT TO WS-TRIM-SRC (1 : 20).
190600     MOVE SPACE TO WS-TRIM-SRC (21 : 20).
190700     MOVE 20 TO WS-TRIM-MAXLEN.
190800     PERFORM 8000-FIND-FIRST-NONBLANK THRU 8000-EXIT.
190900     PERFORM 8020-FIND-LAST-NONBLANK THRU 8020-EXIT.
191000     COMPUTE WS-PARSE-FRAC-LEN =
191100         WS-TRIM-ENDP - WS-TRIM-START + 1.
191200     IF WS-PARSE-FRAC-LEN > 9
191300         MOVE 9 TO WS-PARSE-FRAC-LEN
191400     END-IF.
191500 8111-EXIT.
191600     EXIT.
191700
191800* LEFT-JUSTIFY AND PAD OUT TO 9 DECIMAL PLACES WITH ZEROS
191900 8112-PAD-FRACTION.
192000     MOVE ZERO TO WS-PARSE-FRAC-DIGITS.
192100     IF WS-PARSE-FRAC-LEN > ZERO
192200         MOVE WS-TRIM-SRC (WS-TRIM-START : WS-PARSE-FRAC-LEN)
192300             TO WS-PARSE-FRAC-DIGITS (1 : WS-PARSE-FRAC-LEN)
192400     END-IF.
192500 8112-EXIT.
192600     EXIT.
192700
192800******************************************************************
192900* PARSE A NORMALIZED BOOLEAN VALUE (WS-BOOL-FIELD-TEXT /
193000* WS-BOOL-RULE-TEXT, both already upper-cased) INTO A TRUE/
193100* FALSE INDICATOR - only the literal text TRUE is truthy ;
193200* blank or any other text (e.g. NO, MAYBE, YES) parses to
193300* FALSE (TCK-0515)
193400******************************************************************
193500 8150-PARSE-BOOLEAN.
193600*        BOTH SIDES ARE TESTED INDEPENDENTLY - THE CALLER
193700*        (4700-EVAL-BOOLEAN) COMPARES THE TWO 88-LEVELS AFTER
193800*        THIS PARAGRAPH RETURNS
193900     IF WS-BOOL-FIELD-TEXT (1 : 4) = "TRUE"
194000         SET WS-BOOL-FIELD-IS-TRUE TO TRUE
194100     ELSE
194200         SET WS-BOOL-FIELD-IS-FALSE TO TRUE
194300     END-IF.
194400     IF WS-BOOL-RULE-TEXT (1 : 4) = "TRUE"
194500         SET WS-BOOL-RULE-IS-TRUE TO TRUE
194600     ELSE
194700         SET WS-BOOL-RULE-IS-FALSE TO TRUE
194800     END-IF.
194900 8150-EXIT.
195000     EXIT.
195100
195200******************************************************************
195300* END OF RUN - CLOSE THE FILES
195400* ------------------------------------------------------------
195500* RESTART NOTE: THIS PROGRAM TAKES NO CHECKPOINT.  A RUN THAT
195600* ABENDS PARTWAY THROUGH THE SCHEME SWEEP MUST BE RESTARTED
195700* FROM STEP ONE OF THE JCL - D-RESULT-FILE FROM THE FAILED
195800* ATTEMPT IS DISCARDED, NOT MERGED, SINCE A PARTIAL SET OF
195900* ELIGIBILITY-RESULT ROWS FOR ONE FARMER WOULD MISLEAD
196000* GVK900-SUMRPT'S CONTROL TOTALS.  THIS IS ACCEPTABLE ONLY
196100* BECAUSE THE JOB PROCESSES ONE FARMER PER RUN (SEE THE
196200* RUN-CONTROL-CARD LAYOUT ABOVE) - A MULTI-FARMER RUN WOULD
196300* NEED A PROPER CHECKPOINT/RESTART DESIGN, WHICH IS OUT OF
196400* SCOPE FOR THIS PROGRAM.
196500******************************************************************
196600 9000-TERMINATE.
196700*        TCK-0523 - WS-77-NO-ACTIVE-SCHEME IS SET (OR LEFT
196800*        CLEAR) BY 2000-SCHEME-SWEEP AS EACH SCHEME-MASTER ROW
196900*        IS READ ; IF THE MASTER WAS EMPTY OR HAD NO ACTIVE ROW
197000*        THE OPERATOR NEEDS TO KNOW BEFORE TRUSTING D-RESULT-FILE
197100     CLOSE S-SCHEME-MASTER
197200           S-GROUP-FILE
197300           S-RULE-FILE
197400           S-FMAP-FILE
197500           D-RESULT-FILE.
197600     IF WS-77-NO-ACTIVE-SCHEME
197700         DISPLAY "GVK100-ENGRUN - WARNING - NO ACTIVE SCHEMES "
197800                 "WERE FOUND ON SCHEME-MASTER"
197900     END-IF.
198000 9000-EXIT.
198100     EXIT.
198200******************************************************************
198300* END OF GVK100-ENGRUN - EVERY D-ELIGIBILITY-RESULT-REC WRITTEN
198400* BY 5000-EMIT-RESULT IS PICKED UP BY GVK900-SUMRPT FOR THE
198500* FARMER-FACING LISTING AND THE CONTROL TOTALS PAGE
198600******************************************************************
198700
