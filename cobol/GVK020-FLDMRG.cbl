000100******************************************************************
000200* PROGRAM:    GVK020-FLDMRG
000300* PURPOSE:    Merges a farmer's known-fields table (base profile
000400*             fields + stored known fields + additional fields
000500*             supplied by the caller) into a single NAME=VALUE
000600*             table, each source overwriting the previous one
000700*             on a matching field name.
000800*
000900*             THIS IS THE SECOND STEP OF THE BATCH FLOW - IT
001000*             SITS BETWEEN GVK010-FLDBLD (WHICH DERIVES THE
001100*             BASE PROFILE FIELDS) AND GVK100-ENGRUN (WHICH
001200*             RUNS THE ELIGIBILITY RULES AGAINST WHATEVER
001300*             COMES OUT OF THIS MERGE).  PRECEDENCE, LOWEST
001400*             TO HIGHEST, IS BASE PROFILE, THEN STORED KNOWN
001500*             FIELDS, THEN CALLER-SUPPLIED ADDITIONAL FIELDS -
001600*             A LATER SOURCE ALWAYS OVERWRITES AN EARLIER ONE
001700*             ON A MATCHING FIELD NAME.
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    GVK020-FLDMRG.
002100 AUTHOR.        D. PATIL.
002200 INSTALLATION.  GRAMVIKASH DATA CENTRE, PUNE.
002300 DATE-WRITTEN.  19/06/1992.
002400 DATE-COMPILED.
002500 SECURITY.      DEPARTMENTAL USE ONLY.
002600*
002700*    THE MERGED TABLE THIS PROGRAM WRITES CARRIES A FARMER'S
002800*    FULL FIELD SET IN ONE PLACE - TREAT THE OUTPUT FILE WITH
002900*    THE SAME CARE AS THE INPUTS IT WAS BUILT FROM
003000******************************************************************
003100*    CHANGE LOG
003200*    ------------------------------------------------------------
003300*    19/06/1992  DP  TCK-0038  Creation - merge profile + stored
003400*    19/06/1992  DP  TCK-0038  fields (search/append in table)
003500*    14/01/1994  DP  TCK-0091  Added 3rd source (additional
003600*    14/01/1994  DP  TCK-0091  fields supplied by the caller)
003700*    03/09/1998  RG  TCK-0119  Y2K - no date zone in this
003800*    03/09/1998  RG  TCK-0119  program, nothing to change
003900*    22/01/2004  SN  TCK-0208  Enlarged WS-FMAP-TAB to 50 rows
004000*    22/01/2004  SN  TCK-0208  (was 30 - saturation seen on
004100*    22/01/2004  SN  TCK-0208  complex farmer records)
004200*    17/08/2009  MK  TCK-0312  Stamp the source (P/K/A) on
004300*    17/08/2009  MK  TCK-0312  every row of the merged table
004400*    01/03/2014  AT  TCK-0403  Merge counters in COMP
004500*    01/03/2014  AT  TCK-0403  WS-FMAP-VALUE-NUM redefine added
004600*    01/03/2014  AT  TCK-0403  for future numeric edit checks
004700*    11/05/2020  DP  TCK-0480  Confirmed 50-row table is still
004800*    11/05/2020  DP  TCK-0480  ample - largest farmer record on
004900*    11/05/2020  DP  TCK-0480  file carries 27 distinct fields
005000*    15/06/2022  PL  TCK-0523  Standalone 77-level run flags -
005100*    15/06/2022  PL  TCK-0523  empty-base warning and a blank-
005200*    15/06/2022  PL  TCK-0523  field-name skip warning
005300*    15/06/2022  PL  TCK-0524  Comment pass only - no logic
005400*    15/06/2022  PL  TCK-0524  changed, expanded rationale notes
005500*    15/06/2022  PL  TCK-0524  across all four divisions
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800******************************************************************
005900* SPECIAL-NAMES - UPSI-0 TEST-MODE SWITCH, SAME HOUSE PATTERN AS
006000* THE OTHER THREE PROGRAMS IN THE SUITE
006100******************************************************************
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS INDIAN-DIGIT IS "0" THRU "9"
006600     UPSI-0 ON STATUS IS GVK020-TEST-MODE.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100*    THREE INPUTS, LOWEST PRECEDENCE FIRST - EACH SELECT BELOW
007200*    IS READ BY A DIFFERENT STEP OF THE PROCEDURE DIVISION
007300     SELECT V-FARMER-FIELD-IN ASSIGN TO "FARMFLD1"
007400         ORGANIZATION LINE SEQUENTIAL.
007500
007600     SELECT V-KNOWN-FIELD-IN ASSIGN TO "FARMKNWN"
007700         ORGANIZATION LINE SEQUENTIAL.
007800
007900     SELECT V-ADDL-FIELD-IN ASSIGN TO "FARMADDL"
008000         ORGANIZATION LINE SEQUENTIAL.
008100
008200*    THE MERGED OUTPUT - PICKED UP BY GVK100-ENGRUN
008300     SELECT V-FARMER-FIELD-OUT ASSIGN TO "FARMFLD2"
008400         ORGANIZATION LINE SEQUENTIAL.
008500
008600******************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000*    FOUR FILES, ONE SHARED COPYBOOK - REPLACING BY A DIFFERENT
009100*    LEADING PREFIX ON EACH GIVES US FOUR DISTINCT RECORD NAMES
009200*    (V-, K-, A-, M-) FROM ONE COPYBOOK SOURCE MAINTAINED IN ONE
009300*    PLACE
009400 FD  V-FARMER-FIELD-IN.
009500     COPY GVKFLD.
009600
009700*    THE FARMER'S STORED KNOWN FIELDS - LAND HOLDING, CATEGORY,
009800*    INCOME AND ANY OTHER FIELD PREVIOUSLY CAPTURED FOR THIS
009900*    FARMER AND HELD ON FILE BETWEEN RUNS
010000 FD  V-KNOWN-FIELD-IN.
010100     COPY GVKFLD REPLACING LEADING ==V-== BY ==K-==.
010200
010300*    FIELDS SUPPLIED BY WHATEVER CALLS THIS BATCH STEP FOR THIS
010400*    PARTICULAR RUN - HIGHEST PRECEDENCE OF THE THREE SOURCES
010500 FD  V-ADDL-FIELD-IN.
010600     COPY GVKFLD REPLACING LEADING ==V-== BY ==A-==.
010700
010800*    THE FINISHED MERGE - RECORD PREFIX M- FOR "MERGED", TO
010900*    KEEP IT VISUALLY DISTINCT FROM THE THREE INPUT PREFIXES
011000 FD  V-FARMER-FIELD-OUT.
011100     COPY GVKFLD REPLACING LEADING ==V-== BY ==M-==.
011200
011300******************************************************************
011400* WORKING-STORAGE SECTION NOTES
011500*
011600* THE 77-LEVEL ITEMS BELOW FOLLOW THE SAME HOUSE CONVENTION AS
011700* GVK010-FLDBLD - STANDALONE RUN-CONDITION FLAGS AT THE 77
011800* LEVEL, RELATED WORKING FIELDS GROUPED UNDER 01
011900******************************************************************
012000 WORKING-STORAGE SECTION.
012100
012200*    15/06/2022  PL  TCK-0523 - standalone run flags, house
012300*    convention (kept at 77-level, not folded into a group)
012400 77  WS-77-EMPTY-BASE-SW      PIC X(01) VALUE "N".
012500     88  WS-77-EMPTY-BASE         VALUE "Y".
012600 77  WS-77-EDIT-OK-SW         PIC X(01) VALUE "Y".
012700     88  WS-77-EDIT-OK            VALUE "Y".
012800
012900*    THREE EOF FLAGS, ONE PER INPUT FILE - EACH IS SET BY ITS
013000*    OWN READ PARAGRAPH (1100/1200/1300) AND TESTED BY THE
013100*    MATCHING PERFORM UNTIL IN 0000-MAIN
013200 01  WS-SWITCHES.
013300     05  WS-EOF-BASE              PIC X(01) VALUE SPACE.
013400         88  BASE-EOF-YES             VALUE "Y".
013500     05  WS-EOF-KNOWN             PIC X(01) VALUE SPACE.
013600         88  KNOWN-EOF-YES            VALUE "Y".
013700     05  WS-EOF-ADDL              PIC X(01) VALUE SPACE.
013800         88  ADDL-EOF-YES             VALUE "Y".
013900*
014000*        SET BY 3100/4100-FIND-FIELD-NAME, TESTED BY THE
014100*        CALLING MERGE PARAGRAPH TO DECIDE OVERWRITE-VS-APPEND
014200     05  WS-MATCH-FOUND           PIC X(01) VALUE SPACE.
014300         88  MATCH-WAS-FOUND          VALUE "Y".
014400         88  MATCH-NOT-FOUND          VALUE "N".
014500*
014600*    17/08/2009  MK  TCK-0312 - numeric view of the switch for
014700*    the end-of-run merge report edit
014800     05  WS-MATCH-FOUND-NUM REDEFINES WS-MATCH-FOUND
014900                              PIC 9(01).
015000     05  FILLER                   PIC X(01) VALUE SPACE.
015100
015200*    THE IN-MEMORY MERGED TABLE - ONE ROW PER DISTINCT FIELD
015300*    NAME SEEN ACROSS ALL THREE INPUT FILES FOR THE CURRENT
015400*    FARMER.  A LATER SOURCE OVERWRITES AN EXISTING ROW IN
015500*    PLACE RATHER THAN APPENDING A DUPLICATE
015600*    22/01/2004  SN  TCK-0208 - table widened to 50 rows
015700 01  WS-FMAP-TABLE.
015800*
015900*        HOW MANY OF THE 50 ROWS BELOW ARE CURRENTLY IN USE -
016000*        ALSO DOUBLES AS THE NEXT-FREE-SLOT INDEX WHEN A NEW
016100*        FIELD NAME IS APPENDED
016200     05  WS-FMAP-COUNT            PIC 9(3) COMP VALUE ZERO.
016300     05  WS-FMAP-ROW OCCURS 50 TIMES
016400                     INDEXED BY WS-FMAP-IDX.
016500*
016600*            KEY FIELDS COPIED STRAIGHT FROM WHICHEVER SOURCE
016700*            RECORD LAST TOUCHED THIS ROW
016800         10  WS-FMAP-FARMER-ID    PIC 9(7).
016900         10  WS-FMAP-FIELD-NAME   PIC X(20).
017000         10  WS-FMAP-FIELD-VALUE  PIC X(40).
017100         10  WS-FMAP-FIELD-TYPE   PIC X(7).
017200*
017300*            P = BASE PROFILE, K = STORED KNOWN FIELD,
017400*            A = CALLER-SUPPLIED ADDITIONAL FIELD - WHICHEVER
017500*            SOURCE MOST RECENTLY WROTE THIS ROW
017600         10  WS-FMAP-SOURCE-CODE  PIC X(01).
017700*
017800*        17/08/2009  MK  TCK-0312 - numeric view for internal
017900*        plausibility checks on the field value
018000         10  WS-FMAP-VALUE-NUM REDEFINES WS-FMAP-FIELD-VALUE
018100                              PIC S9(9)V9(9).
018200         10  FILLER               PIC X(05).
018300*
018400*    01/03/2014  AT  TCK-0403 - flat character view of one row,
018500*    kept for a whole-row compare that was never actually wired
018600*    into the procedure division but is retained per DP's memo
018700*    on not deleting REDEFINES views without a change request
018800     05  WS-FMAP-ROW-FLAT REDEFINES WS-FMAP-ROW
018900                     OCCURS 50 TIMES
019000                     PIC X(80).
019100
019200*    RUN TOTALS PRINTED BY 9000-TERMINATE - ADDED VS OVERWRITTEN
019300*    GIVES AN OPERATOR A QUICK SENSE OF HOW MUCH OF A FARMER'S
019400*    DATA CAME FROM STORED/SUPPLIED FIELDS RATHER THAN THE BASE
019500*    PROFILE
019600 01  WS-COUNTERS COMP.
019700     05  WS-SCAN-IDX              PIC 9(3)  VALUE ZERO.
019800     05  WS-ROWS-ADDED            PIC 9(3)  VALUE ZERO.
019900     05  WS-ROWS-OVERWRITTEN      PIC 9(3)  VALUE ZERO.
020000     05  FILLER                   PIC 9(1)  VALUE ZERO.
020100
020200******************************************************************
020300* PROCEDURE DIVISION NOTES
020400*
020500* HOUSE NUMBERING CONVENTION FOLLOWED IN THIS PROGRAM -
020600*   0000  MAIN-LINE - THE THREE MERGE STEPS PLUS WRITE-BACK
020700*   1000  OPEN THE FOUR FILES, PRIME ALL THREE READS
020800*   1100/1200/1300  ONE SHARED READ PARAGRAPH PER INPUT FILE
020900*   2000  STEP 1 - LOAD THE BASE PROFILE FIELDS UNCONDITIONALLY
021000*   3000/3100/3110  STEP 2 - OVERLAY STORED KNOWN FIELDS
021100*   4000/4100/4110  STEP 3 - OVERLAY CALLER-SUPPLIED FIELDS
021200*   5000/5100  WRITE THE FINISHED TABLE, ONE ROW PER FIELD
021300*   9000  CLOSE FILES, PRINT THE MERGE RECAP
021400*
021500* STEPS 2 AND 3 ARE STRUCTURALLY IDENTICAL - SEARCH THE TABLE
021600* FOR A MATCHING FIELD NAME, OVERWRITE IN PLACE IF FOUND, ELSE
021700* APPEND A NEW ROW - THE ONLY DIFFERENCE IS WHICH INPUT RECORD
021800* AND SOURCE-CODE LETTER (K VS A) EACH STEP USES
021900******************************************************************
022000 PROCEDURE DIVISION.
022100
022200*    FOUR STEPS, LOWEST-PRECEDENCE SOURCE FIRST, THEN WRITE-BACK
022300 0000-MAIN.
022400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
022500     PERFORM 2000-LOAD-BASE-FIELDS THRU 2000-EXIT
022600         UNTIL BASE-EOF-YES.
022700     PERFORM 3000-MERGE-KNOWN-FIELDS THRU 3000-EXIT
022800         UNTIL KNOWN-EOF-YES.
022900     PERFORM 4000-MERGE-ADDL-FIELDS THRU 4000-EXIT
023000         UNTIL ADDL-EOF-YES.
023100     PERFORM 5000-WRITE-MERGED-TABLE THRU 5000-EXIT.
023200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
023300     STOP RUN.
023400
023500*----------------------------------------------------------------
023600*    INITIALIZATION
023700*----------------------------------------------------------------
023800 1000-INITIALIZE.
023900     OPEN INPUT  V-FARMER-FIELD-IN.
024000     OPEN INPUT  V-KNOWN-FIELD-IN.
024100     OPEN INPUT  V-ADDL-FIELD-IN.
024200     OPEN OUTPUT V-FARMER-FIELD-OUT.
024300     PERFORM 1100-READ-BASE THRU 1100-EXIT.
024400*    15/06/2022  PL  TCK-0523 - flag a base file with no farmer
024500*    rows at all so the operator recap can call it out
024600     IF BASE-EOF-YES
024700         SET WS-77-EMPTY-BASE TO TRUE
024800     END-IF.
024900     PERFORM 1200-READ-KNOWN THRU 1200-EXIT.
025000     PERFORM 1300-READ-ADDL THRU 1300-EXIT.
025100 1000-EXIT.
025200     EXIT.
025300
025400*    ONE READ PARAGRAPH PER FILE, EACH SETTING ITS OWN EOF FLAG -
025500*    NO SHARED READ PARAGRAPH HERE BECAUSE THE THREE FILES ARE
025600*    READ ON THREE INDEPENDENT SCHEDULES (STEPS 1, 2 AND 3)
025700 1100-READ-BASE.
025800     READ V-FARMER-FIELD-IN
025900         AT END
026000             SET BASE-EOF-YES TO TRUE
026100     END-READ.
026200 1100-EXIT.
026300     EXIT.
026400
026500 1200-READ-KNOWN.
026600     READ V-KNOWN-FIELD-IN
026700         AT END
026800             SET KNOWN-EOF-YES TO TRUE
026900     END-READ.
027000 1200-EXIT.
027100     EXIT.
027200
027300 1300-READ-ADDL.
027400     READ V-ADDL-FIELD-IN
027500         AT END
027600             SET ADDL-EOF-YES TO TRUE
027700     END-READ.
027800 1300-EXIT.
027900     EXIT.
028000
028100*----------------------------------------------------------------
028200*    STEP 1 - LOAD BASE FIELDS (FARMER PROFILE)
028300*----------------------------------------------------------------
028400*    EVERY BASE-PROFILE FIELD ROW IS APPENDED UNCONDITIONALLY -
028500*    THIS IS THE ONLY ONE OF THE THREE STEPS WITH NO SEARCH,
028600*    SINCE THE TABLE IS EMPTY WHEN THIS STEP BEGINS
028700 2000-LOAD-BASE-FIELDS.
028800     ADD 1 TO WS-FMAP-COUNT.
028900     SET WS-FMAP-IDX TO WS-FMAP-COUNT.
029000     MOVE V-FARMER-ID     TO WS-FMAP-FARMER-ID (WS-FMAP-IDX).
029100     MOVE V-FIELD-NAME    TO WS-FMAP-FIELD-NAME (WS-FMAP-IDX).
029200     MOVE V-FIELD-VALUE   TO WS-FMAP-FIELD-VALUE (WS-FMAP-IDX).
029300     MOVE V-FIELD-TYPE    TO WS-FMAP-FIELD-TYPE (WS-FMAP-IDX).
029400     MOVE "P"             TO WS-FMAP-SOURCE-CODE (WS-FMAP-IDX).
029500     PERFORM 1100-READ-BASE THRU 1100-EXIT.
029600 2000-EXIT.
029700     EXIT.
029800
029900*----------------------------------------------------------------
030000*    STEP 2 - OVERLAY WITH THE FARMER'S STORED KNOWN FIELDS
030100*    (same idea as step 3: search for the field name, replace
030200*    the value when found, else append a new row at the end of
030300*    the table - a plain linear array search-or-append)
030400*----------------------------------------------------------------
030500*    15/06/2022  PL  TCK-0523 - a blank field name on a known-
030600*    field row cannot be searched or stored - skip the row and
030700*    remember that it happened for the end-of-run warning
030800 3000-MERGE-KNOWN-FIELDS.
030900     IF K-FIELD-NAME = SPACE
031000         MOVE "N" TO WS-77-EDIT-OK-SW
031100         GO TO 3000-EXIT
031200     END-IF.
031300*    SEARCH-OR-APPEND - IF THE FIELD NAME IS ALREADY IN THE
031400*    TABLE (FROM THE BASE PROFILE LOAD), OVERWRITE ITS VALUE;
031500*    OTHERWISE THIS IS A FIELD THE PROFILE NEVER SUPPLIED
031600     PERFORM 3100-FIND-FIELD-NAME THRU 3100-EXIT.
031700     IF MATCH-WAS-FOUND
031800         MOVE K-FIELD-VALUE TO WS-FMAP-FIELD-VALUE (WS-FMAP-IDX)
031900         MOVE K-FIELD-TYPE  TO WS-FMAP-FIELD-TYPE (WS-FMAP-IDX)
032000         MOVE "K"           TO WS-FMAP-SOURCE-CODE (WS-FMAP-IDX)
032100         ADD 1 TO WS-ROWS-OVERWRITTEN
032200     ELSE
032300         ADD 1 TO WS-FMAP-COUNT
032400         SET WS-FMAP-IDX TO WS-FMAP-COUNT
032500         MOVE K-FARMER-ID   TO WS-FMAP-FARMER-ID (WS-FMAP-IDX)
032600         MOVE K-FIELD-NAME  TO WS-FMAP-FIELD-NAME (WS-FMAP-IDX)
032700         MOVE K-FIELD-VALUE TO WS-FMAP-FIELD-VALUE (WS-FMAP-IDX)
032800         MOVE K-FIELD-TYPE  TO WS-FMAP-FIELD-TYPE (WS-FMAP-IDX)
032900         MOVE "K"           TO WS-FMAP-SOURCE-CODE (WS-FMAP-IDX)
033000         ADD 1 TO WS-ROWS-ADDED
033100     END-IF.
033200     PERFORM 1200-READ-KNOWN THRU 1200-EXIT.
033300 3000-EXIT.
033400     EXIT.
033500
033600*    LINEAR SCAN OF THE TABLE BUILT SO FAR, LOOKING FOR A ROW
033700*    WHOSE FIELD NAME MATCHES THE CURRENT KNOWN-FIELD RECORD
033800 3100-FIND-FIELD-NAME.
033900     SET MATCH-NOT-FOUND TO TRUE.
034000     SET WS-FMAP-IDX TO 1.
034100     PERFORM 3110-COMPARE-ONE-ROW THRU 3110-EXIT
034200         UNTIL MATCH-WAS-FOUND
034300         OR WS-FMAP-IDX > WS-FMAP-COUNT.
034400 3100-EXIT.
034500     EXIT.
034600
034700*    ONE STEP OF THE LINEAR SCAN - ADVANCE THE INDEX UNLESS A
034800*    MATCH WAS JUST FOUND
034900 3110-COMPARE-ONE-ROW.
035000     IF WS-FMAP-FIELD-NAME (WS-FMAP-IDX) = K-FIELD-NAME
035100         SET MATCH-WAS-FOUND TO TRUE
035200     ELSE
035300         SET WS-FMAP-IDX UP BY 1
035400     END-IF.
035500 3110-EXIT.
035600     EXIT.
035700
035800*----------------------------------------------------------------
035900*    STEP 3 - FINAL OVERLAY WITH THE ADDITIONAL FIELDS SUPPLIED
036000*    BY THE CALLER (highest precedence)
036100*----------------------------------------------------------------
036200*    NO BLANK-NAME GUARD HERE UNLIKE STEP 2 - THE CALLER-
036300*    SUPPLIED ADDITIONAL-FIELDS FILE IS TRUSTED INPUT, NOT A
036400*    FARMER-DERIVED FILE THAT CAN CARRY AN INCOMPLETE ROW
036500 4000-MERGE-ADDL-FIELDS.
036600     PERFORM 4100-FIND-FIELD-NAME THRU 4100-EXIT.
036700     IF MATCH-WAS-FOUND
036800         MOVE A-FIELD-VALUE TO WS-FMAP-FIELD-VALUE (WS-FMAP-IDX)
036900         MOVE A-FIELD-TYPE  TO WS-FMAP-FIELD-TYPE (WS-FMAP-IDX)
037000         MOVE "A"           TO WS-FMAP-SOURCE-CODE (WS-FMAP-IDX)
037100         ADD 1 TO WS-ROWS-OVERWRITTEN
037200     ELSE
037300         ADD 1 TO WS-FMAP-COUNT
037400         SET WS-FMAP-IDX TO WS-FMAP-COUNT
037500         MOVE A-FARMER-ID   TO WS-FMAP-FARMER-ID (WS-FMAP-IDX)
037600         MOVE A-FIELD-NAME  TO WS-FMAP-FIELD-NAME (WS-FMAP-IDX)
037700         MOVE A-FIELD-VALUE TO WS-FMAP-FIELD-VALUE (WS-FMAP-IDX)
037800         MOVE A-FIELD-TYPE  TO WS-FMAP-FIELD-TYPE (WS-FMAP-IDX)
037900         MOVE "A"           TO WS-FMAP-SOURCE-CODE (WS-FMAP-IDX)
038000         ADD 1 TO WS-ROWS-ADDED
038100     END-IF.
038200     PERFORM 1300-READ-ADDL THRU 1300-EXIT.
038300 4000-EXIT.
038400     EXIT.
038500
038600*    SAME LINEAR-SCAN SHAPE AS 3100 ABOVE, COMPARED AGAINST THE
038700*    ADDITIONAL-FIELDS RECORD INSTEAD OF THE KNOWN-FIELD RECORD
038800 4100-FIND-FIELD-NAME.
038900     SET MATCH-NOT-FOUND TO TRUE.
039000     SET WS-FMAP-IDX TO 1.
039100     PERFORM 4110-COMPARE-ONE-ROW THRU 4110-EXIT
039200         UNTIL MATCH-WAS-FOUND
039300         OR WS-FMAP-IDX > WS-FMAP-COUNT.
039400 4100-EXIT.
039500     EXIT.
039600
039700*    NOT SHARED WITH 3110 ABOVE - EACH STEP COMPARES AGAINST
039800*    ITS OWN INPUT RECORD'S FIELD-NAME, SO THE HOUSE STYLE
039900*    KEEPS ONE COMPARE PARAGRAPH PER CALLING STEP
040000 4110-COMPARE-ONE-ROW.
040100     IF WS-FMAP-FIELD-NAME (WS-FMAP-IDX) = A-FIELD-NAME
040200         SET MATCH-WAS-FOUND TO TRUE
040300     ELSE
040400         SET WS-FMAP-IDX UP BY 1
040500     END-IF.
040600 4110-EXIT.
040700     EXIT.
040800
040900*----------------------------------------------------------------
041000*    WRITE THE MERGED TABLE
041100*----------------------------------------------------------------
041200*    ONE OUTPUT ROW PER TABLE ENTRY, IN THE ORDER THE FIELD
041300*    NAMES WERE FIRST SEEN (BASE PROFILE ORDER, THEN ANY NEW
041400*    NAMES INTRODUCED BY STEPS 2 OR 3)
041500 5000-WRITE-MERGED-TABLE.
041600     SET WS-FMAP-IDX TO 1.
041700     PERFORM 5100-WRITE-ONE-ROW THRU 5100-EXIT
041800         VARYING WS-SCAN-IDX FROM 1 BY 1
041900         UNTIL WS-SCAN-IDX > WS-FMAP-COUNT.
042000 5000-EXIT.
042100     EXIT.
042200
042300*    WS-SCAN-IDX DRIVES THE VARYING ABOVE ; WS-FMAP-IDX IS RESET
042400*    TO IT HERE SO THE SAME SUBSCRIPTED FIELDS USED THROUGHOUT
042500*    THIS PROGRAM CAN BE REUSED FOR THE OUTPUT MOVE
042600 5100-WRITE-ONE-ROW.
042700     SET WS-FMAP-IDX TO WS-SCAN-IDX.
042800     MOVE WS-FMAP-FARMER-ID (WS-FMAP-IDX)   TO M-FARMER-ID.
042900     MOVE WS-FMAP-FIELD-NAME (WS-FMAP-IDX)  TO M-FIELD-NAME.
043000     MOVE WS-FMAP-FIELD-VALUE (WS-FMAP-IDX) TO M-FIELD-VALUE.
043100     MOVE WS-FMAP-FIELD-TYPE (WS-FMAP-IDX)  TO M-FIELD-TYPE.
043200     MOVE WS-FMAP-SOURCE-CODE (WS-FMAP-IDX) TO M-SOURCE-CODE.
043300     WRITE M-FARMER-FIELD-REC.
043400 5100-EXIT.
043500     EXIT.
043600
043700*----------------------------------------------------------------
043800*    END OF RUN
043900*----------------------------------------------------------------
044000 9000-TERMINATE.
044100     CLOSE V-FARMER-FIELD-IN V-KNOWN-FIELD-IN
044200           V-ADDL-FIELD-IN V-FARMER-FIELD-OUT.
044300*    RUN RECAP - HOW MUCH OF THE MERGED TABLE CAME FROM STORED
044400*    OR SUPPLIED FIELDS RATHER THAN THE BASE PROFILE
044500     DISPLAY "GVK020-FLDMRG - ROWS ADDED:     " WS-ROWS-ADDED.
044600     DISPLAY "GVK020-FLDMRG - ROWS OVERWRITTEN:"
044700             WS-ROWS-OVERWRITTEN.
044800*    15/06/2022  PL  TCK-0523 - the two run-condition warnings
044900*    driven by the 77-level flags set earlier in the run
045000     IF WS-77-EMPTY-BASE
045100         DISPLAY "GVK020-FLDMRG - WARNING - BASE FILE WAS EMPTY"
045200     END-IF.
045300     IF NOT WS-77-EDIT-OK
045400         DISPLAY "GVK020-FLDMRG - WARNING - BLANK FIELD NAME "
045500                 "SKIPPED ON A KNOWN-FIELD ROW"
045600     END-IF.
045700 9000-EXIT.
045800     EXIT.
045900*
046000*    END OF GVK020-FLDMRG - THE MERGED FIELD FILE THIS PROGRAM
046100*    WRITES IS THE INPUT GVK100-ENGRUN READS AT THE START OF
046200*    THE SCHEME SWEEP
046300******************************************************************
