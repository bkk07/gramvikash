000100******************************************************************
000200* PROGRAM:    GVK900-SUMRPT
000300* PURPOSE:    Prints the list of eligibility determinations
000400*             produced by GVK100-ENGRUN (one line per scheme
000500*             processed for the farmer) and the control-count
000600*             recap at the end of the listing.
000700*
000800*             THIS PROGRAM DOES NOT RE-EVALUATE ANY RULE - IT IS
000900*             A PURE LISTING PROGRAM.  IT READS THE RESULT FILE
001000*             GVK100-ENGRUN ALREADY WROTE (D-RESULT-FILE, LAYOUT
001100*             GVKRES) AND FORMATS IT ONE LINE AT A TIME.  IF THE
001200*             LISTING LOOKS WRONG THE FAULT IS ALMOST ALWAYS IN
001300*             THE ENGINE, NOT HERE - CHECK GVK100-ENGRUN FIRST.
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    GVK900-SUMRPT.
001700 AUTHOR.        R. GAIKWAD.
001800 INSTALLATION.  GRAMVIKASH DATA CENTRE, PUNE.
001900 DATE-WRITTEN.  14/02/1990.
002000 DATE-COMPILED.
002100 SECURITY.      DEPARTMENTAL USE ONLY.
002200*
002300*    THE RESULT FILE READ BY THIS PROGRAM CARRIES FARMER-ID
002400*    AND SCHEME DETERMINATIONS - TREAT PRINTED OUTPUT AS
002500*    DEPARTMENTAL RECORDS, NOT FOR GENERAL CIRCULATION
002600******************************************************************
002700*    CHANGE LOG
002800*    ------------------------------------------------------------
002900*    14/02/1990  RG  TCK-0023  Creation - listing of eligibility
003000*    14/02/1990  RG  TCK-0023  determinations
003100*    22/01/2004  SN  TCK-0207  Widened the scheme-name column
003200*    22/01/2004  SN  TCK-0207  on the detail line (60 chars)
003300*    17/08/2009  MK  TCK-0311  Added the missing-field counter
003400*    17/08/2009  MK  TCK-0311  to the recap
003500*    01/03/2014  AT  TCK-0402  COMP control counters, box/bar
003600*    01/03/2014  AT  TCK-0402  listing template carried over
003700*    01/03/2014  AT  TCK-0402  from the older section listings
003800*    14/07/2018  RG  TCK-0455  MODE column added to the detail
003900*    14/07/2018  RG  TCK-0455  line (DISCOVER / VERIFY)
004000*    15/06/2022  PL  TCK-0523  Standalone 77-level run flags for
004100*    15/06/2022  PL  TCK-0523  the first-detail banner and the
004200*    15/06/2022  PL  TCK-0523  empty-input warning
004300*    15/06/2022  PL  TCK-0524  Renamed the listing-template data
004400*    15/06/2022  PL  TCK-0524  names off the old French wording
004500*    15/06/2022  PL  TCK-0524  (WS-LIGNE-xxx) left by a earlier
004600*    15/06/2022  PL  TCK-0524  hand - no functional change
004700******************************************************************
004800* OUTPUT DISTRIBUTION
004900* -----------------------------------------------------------
005000* THE LISTING PRODUCED HERE (E-REPORT-OUT) GOES TO THE
005100* DISTRICT ELIGIBILITY CELL FOR MANUAL CROSS-CHECKING BEFORE
005200* THE BENEFIT-DISBURSEMENT RUN IS RELEASED.  RETAIN THE
005300* PRINTED LISTING FOR THE CURRENT AND PRIOR RUN ONLY - THE
005400* RESULT FILE ITSELF (D-RESULT-FILE) IS THE RECORD OF TRUTH
005500* AND IS KEPT ON THE GENERATION DATA GROUP FOR SEVEN CYCLES.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800******************************************************************
005900* CONFIGURATION SECTION - UPSI-0 GIVES US A TEST-MODE SWITCH
006000* THE SAME WAY EVERY OTHER PROGRAM IN THIS SUITE USES ONE ; IT
006100* IS NOT CURRENTLY TESTED BY THIS PROGRAM'S OWN LOGIC BUT IS
006200* CARRIED FOR CONSISTENCY WITH THE JCL THAT INVOKES THE SUITE
006300******************************************************************
006400 CONFIGURATION SECTION.
006500*    C01 GIVES THE PRINT SPOOLER A CHANNEL-1 SKIP-TO-TOP-OF-
006600*    PAGE INSTRUCTION - NOT USED TODAY (THIS LISTING NEVER
006700*    PAGE-BREAKS) BUT DECLARED FOR CONSISTENCY WITH THE OTHER
006800*    PROGRAMS IN THE SUITE
006900 SPECIAL-NAMES.
007000    C01 IS TOP-OF-FORM
007100    CLASS INDIAN-DIGIT IS "0" THRU "9"
007200    UPSI-0 ON STATUS IS GVK900-TEST-MODE.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700*    RESULT FILE - ONE ROW PER (FARMER, SCHEME) DETERMINATION,
007800*    WRITTEN BY GVK100-ENGRUN'S 8000-WRITE-RESULT PARAGRAPH
007900    SELECT D-RESULT-FILE ASSIGN TO "ELIGRSLT"
008000        ORGANIZATION LINE SEQUENTIAL.
008100
008200*    PRINT-STYLE OUTPUT LISTING - 133 COLUMNS SO A CARRIAGE
008300*    CONTROL BYTE FITS ALONGSIDE THE WIDEST DETAIL LINE
008400    SELECT E-REPORT-OUT ASSIGN TO "ENGRPT01"
008500        ORGANIZATION LINE SEQUENTIAL.
008600
008700******************************************************************
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100*    ONE-CARD RECORDS, LINE SEQUENTIAL - NO BLOCKING FACTOR
009200*    OR RECORD-FORMAT CLAUSES NEEDED FOR EITHER FILE BELOW
009300*    RESULT RECORD LAYOUT LIVES IN THE GVKRES COPYBOOK, SHARED
009400*    WITH GVK100-ENGRUN SO A LAYOUT CHANGE ONLY HAPPENS ONCE
009500 FD  D-RESULT-FILE.
009600    COPY GVKRES.
009700
009800*    THE PRINT LINE ITSELF - NO INTERNAL STRUCTURE, JUST A
009900*    RECEIVING AREA FOR WHICHEVER WS-REPORT-AREA LINE IS DUE.
010000*    133 CHARACTERS IS WIDE ENOUGH FOR THE 87-CHARACTER
010100*    DETAIL LINE (SEE WS-RPT-DETAIL-LINE-ALT) WITH ROOM TO
010200*    SPARE FOR A CARRIAGE-CONTROL BYTE ON THE OLDER PRINTERS
010300 FD  E-REPORT-OUT.
010400 01  E-REPORT-LINE            PIC X(133).
010500
010600******************************************************************
010700 WORKING-STORAGE SECTION.
010800
010900*    15/06/2022  PL  TCK-0523 - standalone run flags, house
011000*    convention (kept at 77-level, not folded into a group).
011100*    WS-77-FIRST-DETAIL-SW drives the one-time "first record"
011200*    banner ; WS-77-NO-DETAIL-SW starts YES and is knocked down
011300*    the moment a result record is actually read, so a run
011400*    against an empty result file gets an explicit warning
011500*    instead of a silently empty listing
011600 77  WS-77-FIRST-DETAIL-SW    PIC X(01) VALUE "Y".
011700     88  WS-77-FIRST-DETAIL       VALUE "Y".
011800 77  WS-77-NO-DETAIL-SW       PIC X(01) VALUE "Y".
011900     88  WS-77-NO-DETAIL-LINES    VALUE "Y".
012000
012100*    END-OF-FILE SWITCH FOR THE RESULT FILE
012200 01  WS-SWITCHES.
012300*        SET BY 1100-READ-RESULT ON THE AT END CONDITION,
012400*        TESTED BY THE MAIN-LINE PERFORM UNTIL
012500    05  WS-EOF-SWITCH            PIC X(01) VALUE SPACE.
012600        88  RESULT-EOF-YES           VALUE "Y".
012700        88  RESULT-EOF-NO            VALUE "N", SPACE.
012800    05  FILLER                   PIC X(01) VALUE SPACE.
012900
013000*    CONTROL COUNTERS FOR THE TRAILER RECAP - ALL COMP, ALL
013100*    ACCUMULATED ONE RESULT RECORD AT A TIME IN
013200*    2000-PROCESS-ONE-RESULT (TCK-0402 MADE THESE COMP)
013300 01  WS-COUNTERS COMP.
013400*        HOW MANY RESULT RECORDS WERE LISTED
013500    05  WS-DETAIL-CNT            PIC 9(7)  VALUE ZERO.
013600*        THE THREE-WAY BUSINESS-RULE-6 CLASSIFICATION TALLIES
013700    05  WS-ELIG-CNT              PIC 9(7)  VALUE ZERO.
013800    05  WS-ALMOST-CNT            PIC 9(7)  VALUE ZERO.
013900    05  WS-INELIG-CNT            PIC 9(7)  VALUE ZERO.
014000*        RUNNING TOTALS OF THE PER-RECORD MISSING-FIELD AND
014100*        FAILED-RULE COUNTS CARRIED ON EACH D-ELIGIBILITY-
014200*        RESULT-REC
014300    05  WS-MISSING-FLD-TOTAL     PIC 9(9)  VALUE ZERO.
014400    05  WS-FAILED-RULE-TOTAL     PIC 9(9)  VALUE ZERO.
014500    05  FILLER                   PIC X(05) USAGE DISPLAY.
014600
014700*    WORK AREA FOR SCHEME-NAME TRIMMING (same trim routines
014800*    as used in GVK100-ENGRUN) - the scheme name is stored
014900*    60 characters wide on the result record but the listing
015000*    column is only 30 characters, so we trim leading and
015100*    trailing spaces before truncating to fit
015200 01  WS-TRIM-WORK.
015300    05  WS-TRIM-SRC              PIC X(60).
015400    05  WS-TRIM-START            PIC 9(2) COMP VALUE 1.
015500    05  WS-TRIM-ENDP             PIC 9(2) COMP VALUE 0.
015600    05  WS-TRIM-MAXLEN           PIC 9(2) COMP VALUE 60.
015700    05  FILLER                   PIC X(05).
015800
015900* LISTING TEMPLATE - box and bars, same convention as the
016000* department's older control listings (cf. TCK-0402).  Every
016100* line the program can print lives here as a separate 05-level
016200* group ; 0000-MAIN-PROCEDURE and 8000-WRITE-TRAILER simply
016300* MOVE the group they need into E-REPORT-LINE and WRITE it
016400*
016500* COLUMN MAP OF THE DETAIL LINE (SEE WS-RPT-DETAIL-LINE BELOW) -
016600* KEPT HERE SO A CHANGE TO ONE FIELD'S WIDTH CAN BE CHECKED
016700* AGAINST THE OTHERS WITHOUT COUNTING FILLER BYTES BY EYE :
016800*
016900*    COL 01      BOX RULE "|"
017000*    COL 02-10   FARMER-ID              (9 DIGITS, WD-FARMER-ID)
017100*    COL 11      BOX RULE "|"
017200*    COL 12-18   SCHEME-ID              (5 DIGITS, WD-SCHEME-ID)
017300*    COL 19      BOX RULE "|"
017400*    COL 20-49   SCHEME NAME, TRIMMED   (30 CHARS)
017500*    COL 50      BOX RULE "|"
017600*    COL 51-60   MODE (DISCOVER/VERIFY) (8 CHARS, WD-MODE)
017700*    COL 61      BOX RULE "|"
017800*    COL 62-72   CLASSIFICATION         (9 CHARS)
017900*    COL 73      BOX RULE "|"
018000*    COL 74-79   RULES FAILED           (3 DIGITS)
018100*    COL 80      BOX RULE "|"
018200*    COL 81-86   FIELDS MISSING         (3 DIGITS)
018300*    COL 87      BOX RULE "|"
018400*
018500* THE HEADING LINE (WS-RPT-HEADER-LINE) AND THE HORIZONTAL RULE
018600* (WS-RPT-RULE-LINE) ARE BUILT TO THE SAME COLUMN WIDTHS SO THE
018700* THREE LINES STACK UP UNDER ONE ANOTHER ON THE PRINTED PAGE
018800 01  WS-REPORT-AREA.
018900
019000*        BANNER LINE PRINTED ONCE AT THE TOP OF THE LISTING
019100     05  WS-RPT-TITLE-LINE           PIC X(60) VALUE
019200        "Eligibility Determinations - GVK100-ENGRUN".
019300
019400*        HORIZONTAL RULE - PRINTED ABOVE AND BELOW THE HEADING
019500*        AND AGAIN AS THE CLOSING BAR BEFORE THE TRAILER
019600     05  WS-RPT-RULE-LINE.
019700*            LEFT-HAND CORNER OF THE BOX
019800        10  FILLER               PIC X VALUE "+".
019900*            UNDER THE FARMER-ID COLUMN
020000        10  FILLER               PIC X(9) VALUE ALL "-".
020100        10  FILLER               PIC X VALUE "+".
020200*            UNDER THE SCHEME-ID COLUMN
020300        10  FILLER               PIC X(7) VALUE ALL "-".
020400        10  FILLER               PIC X VALUE "+".
020500*            UNDER THE SCHEME NAME COLUMN
020600        10  FILLER               PIC X(30) VALUE ALL "-".
020700        10  FILLER               PIC X VALUE "+".
020800*            UNDER THE MODE COLUMN
020900        10  FILLER               PIC X(10) VALUE ALL "-".
021000        10  FILLER               PIC X VALUE "+".
021100*            UNDER THE CLASSIFICATION COLUMN
021200        10  FILLER               PIC X(11) VALUE ALL "-".
021300        10  FILLER               PIC X VALUE "+".
021400*            UNDER THE FAILED-RULE-COUNT COLUMN
021500        10  FILLER               PIC X(6) VALUE ALL "-".
021600        10  FILLER               PIC X VALUE "+".
021700*            UNDER THE MISSING-FIELD-COUNT COLUMN
021800        10  FILLER               PIC X(6) VALUE ALL "-".
021900*            RIGHT-HAND CORNER OF THE BOX
022000        10  FILLER               PIC X VALUE "+".
022100*
022200*    01/03/2014  AT  TCK-0402
022300*    FLAT VIEW OF THE BAR LINE FOR A FAST COMPARISON AGAINST
022400*    OLDER-GENERATION LISTINGS (87 CHARS)
022500     05  WS-RPT-RULE-LINE-ALT REDEFINES WS-RPT-RULE-LINE
022600                                  PIC X(87).
022700
022800*        COLUMN HEADINGS - ONE FILLER PER BOX COLUMN, MATCHING
022900*        THE WIDTHS DECLARED ON WS-RPT-RULE-LINE ABOVE
023000     05  WS-RPT-HEADER-LINE.
023100        10  FILLER               PIC X VALUE "|".
023200        10  FILLER               PIC X(9) VALUE "FARMER-ID".
023300        10  FILLER               PIC X VALUE "|".
023400        10  FILLER               PIC X(7) VALUE "SCHEME".
023500        10  FILLER               PIC X VALUE "|".
023600        10  FILLER               PIC X(30) VALUE "SCHEME NAME".
023700        10  FILLER               PIC X VALUE "|".
023800*            "CLASSIFICN" IS SPELLED SHORT ON PURPOSE SO IT
023900*            FITS THE 11-CHARACTER COLUMN WIDTH BELOW
024000        10  FILLER               PIC X(10) VALUE "MODE".
024100        10  FILLER               PIC X VALUE "|".
024200        10  FILLER               PIC X(11) VALUE "CLASSIFICN".
024300        10  FILLER               PIC X VALUE "|".
024400*            "FAILED" AND "MISSNG" ARE ALSO SHORTENED TO FIT
024500        10  FILLER               PIC X(6) VALUE "FAILED".
024600        10  FILLER               PIC X VALUE "|".
024700        10  FILLER               PIC X(6) VALUE "MISSNG".
024800        10  FILLER               PIC X VALUE "|".
024900
025000*        ONE DETAIL LINE PER RESULT RECORD - BUILT FIELD BY
025100*        FIELD BY 2100-BUILD-DETAIL-LINE
025200     05  WS-RPT-DETAIL-LINE.
025300        10  FILLER               PIC X VALUE "|".
025400*            FARMER-ID CARRIED STRAIGHT ACROSS FROM D-FARMER-ID
025500        10  WD-FARMER-ID         PIC 9(7).
025600        10  FILLER               PIC X(02) VALUE SPACE.
025700        10  FILLER               PIC X VALUE "|".
025800*            SCHEME-ID CARRIED STRAIGHT ACROSS FROM D-SCHEME-ID
025900        10  WD-SCHEME-ID         PIC 9(5).
026000        10  FILLER               PIC X(02) VALUE SPACE.
026100        10  FILLER               PIC X VALUE "|".
026200*            SCHEME NAME, TRIMMED AND TRUNCATED TO 30 CHARS BY
026300*            2100-BUILD-DETAIL-LINE
026400        10  WD-SCHEME-NAME       PIC X(30).
026500        10  FILLER               PIC X VALUE "|".
026600*            DISCOVER / VERIFY - CARRIED FROM D-MODE (TCK-0455)
026700        10  WD-MODE              PIC X(08).
026800        10  FILLER               PIC X(02) VALUE SPACE.
026900        10  FILLER               PIC X VALUE "|".
027000*            BUSINESS RULE 6 CLASSIFICATION - ELIGIBLE, ALMOST
027100*            OR INELIGIBLE (SEE NOTE ON D-CLASSIFICATION IN
027200*            GVKRES)
027300        10  WD-CLASSIFICATION    PIC X(09).
027400        10  FILLER               PIC X(02) VALUE SPACE.
027500        10  FILLER               PIC X VALUE "|".
027600*            HOW MANY RULES FAILED FOR THIS SCHEME
027700        10  WD-FAILED-CNT        PIC ZZ9.
027800        10  FILLER               PIC X(03) VALUE SPACE.
027900        10  FILLER               PIC X VALUE "|".
028000*            HOW MANY RULES COULD NOT BE TESTED FOR WANT OF A
028100*            FARMER FIELD VALUE (DISCOVER-MODE LENIENCY)
028200        10  WD-MISSING-CNT       PIC ZZ9.
028300        10  FILLER               PIC X(03) VALUE SPACE.
028400        10  FILLER               PIC X VALUE "|".
028500*
028600*    01/03/2014  AT  TCK-0402
028700*    FLAT VIEW OF THE DETAIL LINE (87 CHARS, SAME USAGE AS
028800*    WS-RPT-RULE-LINE-ALT ABOVE)
028900     05  WS-RPT-DETAIL-LINE-ALT REDEFINES WS-RPT-DETAIL-LINE
029000                                  PIC X(87).
029100
029200*    TRAILER AREA - RECAP OF THE CONTROL COUNTERS, ONE LINE PER
029300*    COUNTER, PRINTED IN 8000-WRITE-TRAILER AFTER THE LAST
029400*    DETAIL LINE HAS GONE OUT
029500*        LINE 1 OF 6 - HOW MANY DETAIL LINES WERE LISTED
029600     05  WS-RPT-TOTAL-LINE-1.
029700        10  FILLER               PIC X(20)
029800            VALUE "Schemes processed  :".
029900        10  WT-DETAIL-CNT        PIC ZZZ,ZZ9.
030000
030100*        LINE 2 OF 6 - BUSINESS RULE 6 CLASS "ELIGIBLE"
030200     05  WS-RPT-TOTAL-LINE-2.
030300        10  FILLER               PIC X(20)
030400            VALUE "Count ELIGIBLE     :".
030500        10  WT-ELIG-CNT          PIC ZZZ,ZZ9.
030600
030700*        LINE 3 OF 6 - BUSINESS RULE 6 CLASS "ALMOST"
030800     05  WS-RPT-TOTAL-LINE-3.
030900        10  FILLER               PIC X(20)
031000            VALUE "Count ALMOST       :".
031100        10  WT-ALMOST-CNT        PIC ZZZ,ZZ9.
031200
031300*        LINE 4 OF 6 - BUSINESS RULE 6 CLASS "INELIGIBLE"
031400     05  WS-RPT-TOTAL-LINE-4.
031500        10  FILLER               PIC X(20)
031600            VALUE "Count INELIGIBLE   :".
031700        10  WT-INELIG-CNT        PIC ZZZ,ZZ9.
031800
031900*        LINE 5 OF 6 - RUNNING TOTAL OF D-FAILED-RULE-COUNT
032000     05  WS-RPT-TOTAL-LINE-5.
032100        10  FILLER               PIC X(20)
032200            VALUE "Total rules failed :".
032300        10  WT-FAILED-RULE-TOT   PIC ZZZ,ZZ9.
032400
032500*        LINE 6 OF 6 - RUNNING TOTAL OF D-MISSING-FIELD-COUNT
032600     05  WS-RPT-TOTAL-LINE-6.
032700        10  FILLER               PIC X(20)
032800            VALUE "Total fields missng:".
032900        10  WT-MISSING-FLD-TOT   PIC ZZZ,ZZ9.
033000
033100*    REDEFINED VIEW OF THE TOTALS BOX FOR EDITING IN ONE
033200*    SINGLE FIELD (TCK-0402) - USED BY NO PARAGRAPH TODAY BUT
033300*    LEFT IN PLACE SINCE AT LEAST ONE PRIOR VERSION OF THE
033400*    TRAILER PRINTED A CONSOLIDATED FIRST LINE THIS WAY
033500     05  WS-TOTAL-BLOCK REDEFINES WS-RPT-TOTAL-LINE-1
033600                                 PIC X(27).
033700
033800******************************************************************
033900* PROCEDURE DIVISION NOTES
034000* -----------------------------------------------------------
034100* PARAGRAPHS ARE NUMBERED IN THE HOUSE CONVENTION :
034200*
034300*    0000    MAIN LINE
034400*    1000    OPEN / HEADING / PRIMING READ
034500*    1100    READ (SHARED BY THE PRIMING READ AND THE LOOP)
034600*    2000    ONE DETAIL LINE, PLUS COUNTER ACCUMULATION
034700*    2100    BUILD THE DETAIL LINE'S FIELDS
034800*    2110-2121  TRIM THE SCHEME NAME (FIRST/LAST NON-BLANK)
034900*    8000    TRAILER - CLOSING BAR AND SIX RECAP LINES
035000*    9000    CLOSE FILES, TERMINATE
035100*
035200* EVERY PARAGRAPH IS PERFORMED THRU ITS OWN xxxx-EXIT - NO
035300* PARAGRAPH FALLS THROUGH INTO THE NEXT ONE BY ACCIDENT
035400******************************************************************
035500 PROCEDURE DIVISION.
035600
035700******************************************************************
035800* MAIN LINE - OPEN, LIST EVERY RESULT RECORD, PRINT THE
035900* TRAILER, CLOSE.  NOTHING IN THIS PROGRAM RE-DERIVES AN
036000* ELIGIBILITY DECISION - IT ONLY FORMATS WHAT GVK100-ENGRUN
036100* ALREADY DECIDED.  THE THREE MAIN STEPS BELOW MAP STRAIGHT
036200* ONTO THE BATCH FLOW - HEADING, BODY, TRAILER - THE SAME
036300* SHAPE AS EVERY OTHER LISTING PROGRAM IN THE SUITE
036400*
036500*    14/02/1990  RG  TCK-0023 - original three-step shape,
036600*    unchanged since creation
036700******************************************************************
036800 0000-MAIN-PROCEDURE.
036900*        STEP 1 - OPEN FILES, PRINT THE HEADING, PRIME THE READ
037000    PERFORM 1000-INITIALIZE THRU 1000-EXIT.
037100*        STEP 2 - ONE DETAIL LINE PER RESULT RECORD
037200    PERFORM 2000-PROCESS-ONE-RESULT THRU 2000-EXIT
037300        UNTIL RESULT-EOF-YES.
037400*        STEP 3 - CLOSING BAR AND THE CONTROL-COUNT RECAP
037500    PERFORM 8000-WRITE-TRAILER THRU 8000-EXIT.
037600    PERFORM 9000-TERMINATE THRU 9000-EXIT.
037700    STOP RUN.
037800
037900*    INITIALIZATION - open the files and print the listing
038000*    heading (title, top bar, column headings, bottom bar) and
038100*    prime the first READ so 0000-MAIN-PROCEDURE's PERFORM
038200*    UNTIL has a record (or an EOF condition) waiting for it
038300 1000-INITIALIZE.
038400*        RESULT FILE COMES IN, THE PRINTED LISTING GOES OUT
038500    OPEN INPUT  D-RESULT-FILE.
038600    OPEN OUTPUT E-REPORT-OUT.
038700*        TITLE, TOP BAR, COLUMN HEADINGS, BOTTOM BAR - FOUR
038800*        LINES, WRITTEN IN THAT ORDER, ONCE PER RUN
038900    MOVE WS-RPT-TITLE-LINE TO E-REPORT-LINE.
039000    WRITE E-REPORT-LINE.
039100    MOVE WS-RPT-RULE-LINE TO E-REPORT-LINE.
039200    WRITE E-REPORT-LINE.
039300    MOVE WS-RPT-HEADER-LINE TO E-REPORT-LINE.
039400    WRITE E-REPORT-LINE.
039500    MOVE WS-RPT-RULE-LINE TO E-REPORT-LINE.
039600    WRITE E-REPORT-LINE.
039700    PERFORM 1100-READ-RESULT THRU 1100-EXIT.
039800 1000-EXIT.
039900    EXIT.
040000
040100*    READ THE NEXT RESULT RECORD, OR SET THE END-OF-FILE
040200*    SWITCH THAT DRIVES THE MAIN-LINE PERFORM UNTIL.  THIS
040300*    PARAGRAPH IS SHARED BY 1000-INITIALIZE (THE PRIMING READ)
040400*    AND 2000-PROCESS-ONE-RESULT (EVERY READ AFTER THAT)
040500 1100-READ-RESULT.
040600    READ D-RESULT-FILE
040700        AT END
040800            SET RESULT-EOF-YES TO TRUE
040900    END-READ.
041000 1100-EXIT.
041100    EXIT.
041200
041300******************************************************************
041400* ONE DETAIL LINE PER RESULT RECORD, PLUS ACCUMULATION OF THE
041500* CONTROL COUNTERS FOR THE TRAILER
041600******************************************************************
041700 2000-PROCESS-ONE-RESULT.
041800*        15/06/2022  PL  TCK-0523 - the first result record
041900*        knocks the "no detail lines seen" flag back down, and
042000*        (once only) prints a housekeeping banner to the JCL log
042100    MOVE "N" TO WS-77-NO-DETAIL-SW.
042200    IF WS-77-FIRST-DETAIL
042300        DISPLAY "GVK900-SUMRPT - FIRST RESULT RECORD LISTED"
042400        MOVE "N" TO WS-77-FIRST-DETAIL-SW
042500    END-IF.
042600*        HOW MANY RESULT RECORDS WERE LISTED, FOR THE FIRST
042700*        LINE OF THE TRAILER RECAP
042800    ADD 1 TO WS-DETAIL-CNT.
042900*        RUNNING TOTALS CARRIED ACROSS EVERY SCHEME FOR EVERY
043000*        FARMER ON THE RESULT FILE, NOT JUST THIS ONE RECORD
043100    ADD D-FAILED-RULE-COUNT TO WS-FAILED-RULE-TOTAL.
043200    ADD D-MISSING-FIELD-COUNT TO WS-MISSING-FLD-TOTAL.
043300*        TALLY THE BUSINESS-RULE-6 CLASSIFICATION FOR THE
043400*        RECAP LINES PRINTED BY 8000-WRITE-TRAILER.  ONLY ONE
043500*        OF THE THREE 88-LEVELS ON D-CLASSIFICATION CAN BE
043600*        TRUE FOR A GIVEN RECORD - 4950-CLASSIFY-SCHEME IN
043700*        GVK100-ENGRUN GUARANTEES THAT
043800    EVALUATE TRUE
043900        WHEN D-CLASS-ELIGIBLE
044000            ADD 1 TO WS-ELIG-CNT
044100        WHEN D-CLASS-ALMOST
044200            ADD 1 TO WS-ALMOST-CNT
044300        WHEN D-CLASS-INELIGIBLE
044400            ADD 1 TO WS-INELIG-CNT
044500    END-EVALUATE.
044600*        BUILD AND WRITE THE ONE DETAIL LINE FOR THIS RESULT
044700*        RECORD, THEN GO GET THE NEXT ONE
044800    PERFORM 2100-BUILD-DETAIL-LINE THRU 2100-EXIT.
044900    MOVE WS-RPT-DETAIL-LINE TO E-REPORT-LINE.
045000    WRITE E-REPORT-LINE.
045100    PERFORM 1100-READ-RESULT THRU 1100-EXIT.
045200 2000-EXIT.
045300    EXIT.
045400
045500*    MOVE EACH RESULT FIELD INTO ITS DETAIL-LINE COLUMN, THEN
045600*    TRIM THE SCHEME NAME (60 CHARS) TO THE 30 POSITIONS
045700*    AVAILABLE IN THE LISTING COLUMN
045800 2100-BUILD-DETAIL-LINE.
045900*        THE SIX FIXED-WIDTH FIELDS COPY ACROSS UNCHANGED -
046000*        ONLY THE SCHEME NAME (VARIABLE-LENGTH TEXT) NEEDS
046100*        ANY WORK, DONE BELOW
046200    MOVE D-FARMER-ID TO WD-FARMER-ID.
046300    MOVE D-SCHEME-ID TO WD-SCHEME-ID.
046400    MOVE D-MODE TO WD-MODE.
046500    MOVE D-CLASSIFICATION TO WD-CLASSIFICATION.
046600    MOVE D-FAILED-RULE-COUNT TO WD-FAILED-CNT.
046700    MOVE D-MISSING-FIELD-COUNT TO WD-MISSING-CNT.
046800*        LOAD THE 60-CHARACTER SCHEME NAME INTO THE SHARED
046900*        TRIM WORK AREA AND FIND ITS SIGNIFICANT BOUNDARIES
047000    MOVE D-SCHEME-NAME TO WS-TRIM-SRC.
047100    MOVE 60 TO WS-TRIM-MAXLEN.
047200    PERFORM 2110-SCAN-FIRST THRU 2110-EXIT.
047300    PERFORM 2120-SCAN-LAST THRU 2120-EXIT.
047400    MOVE SPACE TO WD-SCHEME-NAME.
047500*        AN ALL-SPACE SCHEME NAME LEAVES THE COLUMN BLANK
047600*        RATHER THAN ABENDING THE SUBSCRIPT CALCULATION BELOW
047700    IF WS-TRIM-START > WS-TRIM-ENDP
047800        GO TO 2100-EXIT
047900    END-IF.
048000*        LONGER THAN 30 SIGNIFICANT CHARACTERS - TRUNCATE, DO
048100*        NOT WRAP
048200    IF WS-TRIM-ENDP - WS-TRIM-START + 1 > 30
048300        COMPUTE WS-TRIM-ENDP = WS-TRIM-START + 29
048400    END-IF.
048500    MOVE WS-TRIM-SRC (WS-TRIM-START :
048600        WS-TRIM-ENDP - WS-TRIM-START + 1) TO WD-SCHEME-NAME.
048700 2100-EXIT.
048800    EXIT.
048900
049000*    ADVANCE WS-TRIM-START PAST ANY LEADING SPACES.  SAME
049100*    CHARACTER-AT-A-TIME SCAN AS THE TRIM ROUTINE IN
049200*    GVK100-ENGRUN - KEPT SEPARATE HERE RATHER THAN SHARED
049300*    BECAUSE THIS PROGRAM HAS NO CALLED SUBPROGRAMS
049400 2110-SCAN-FIRST.
049500    MOVE 1 TO WS-TRIM-START.
049600    PERFORM 2111-STEP-FIRST THRU 2111-EXIT
049700        UNTIL WS-TRIM-START > WS-TRIM-MAXLEN
049800        OR WS-TRIM-SRC (WS-TRIM-START : 1) NOT = SPACE.
049900 2110-EXIT.
050000    EXIT.
050100
050200*        ONE CHARACTER PER PERFORM - THE LOOP TEST LIVES ON
050300*        THE PERFORM STATEMENT ABOVE, NOT HERE
050400 2111-STEP-FIRST.
050500    IF WS-TRIM-SRC (WS-TRIM-START : 1) = SPACE
050600        ADD 1 TO WS-TRIM-START
050700    END-IF.
050800 2111-EXIT.
050900    EXIT.
051000
051100*    BACK WS-TRIM-ENDP OFF ANY TRAILING SPACES - SAME IDEA AS
051200*    2110-SCAN-FIRST ABOVE, WORKING FROM THE END OF THE FIELD
051300*    BACKWARDS INSTEAD OF FROM THE START FORWARDS
051400 2120-SCAN-LAST.
051500    MOVE WS-TRIM-MAXLEN TO WS-TRIM-ENDP.
051600    PERFORM 2121-STEP-LAST THRU 2121-EXIT
051700        UNTIL WS-TRIM-ENDP < WS-TRIM-START
051800        OR WS-TRIM-SRC (WS-TRIM-ENDP : 1) NOT = SPACE.
051900 2120-EXIT.
052000    EXIT.
052100
052200*        ONE CHARACTER PER PERFORM, WORKING BACKWARDS
052300 2121-STEP-LAST.
052400    IF WS-TRIM-SRC (WS-TRIM-ENDP : 1) = SPACE
052500        SUBTRACT 1 FROM WS-TRIM-ENDP
052600    END-IF.
052700 2121-EXIT.
052800    EXIT.
052900
053000******************************************************************
053100* TRAILER - CLOSING BAR AND RECAP OF THE CONTROL COUNTERS.  EACH
053200* RECAP LINE IS BUILT BY MOVING THE RUNNING COUNTER INTO ITS
053300* EDITED FIELD, THEN MOVING THE WHOLE GROUP TO E-REPORT-LINE
053400******************************************************************
053500 8000-WRITE-TRAILER.
053600*        CLOSING BAR, THEN SIX RECAP LINES, ONE COUNTER
053700*        PER LINE - THE SAME MOVE-THEN-WRITE PATTERN
053800*        REPEATED SIX TIMES
053900    MOVE WS-RPT-RULE-LINE TO E-REPORT-LINE.
054000    WRITE E-REPORT-LINE.
054100*        SCHEMES PROCESSED (= NUMBER OF DETAIL LINES LISTED)
054200    MOVE WS-DETAIL-CNT TO WT-DETAIL-CNT.
054300    MOVE WS-RPT-TOTAL-LINE-1 TO E-REPORT-LINE.
054400    WRITE E-REPORT-LINE.
054500*        COUNT ELIGIBLE
054600    MOVE WS-ELIG-CNT TO WT-ELIG-CNT.
054700    MOVE WS-RPT-TOTAL-LINE-2 TO E-REPORT-LINE.
054800    WRITE E-REPORT-LINE.
054900*        COUNT ALMOST (BUSINESS RULE 6, EXACTLY ONE RULE
055000*        FAILED)
055100    MOVE WS-ALMOST-CNT TO WT-ALMOST-CNT.
055200    MOVE WS-RPT-TOTAL-LINE-3 TO E-REPORT-LINE.
055300    WRITE E-REPORT-LINE.
055400*        COUNT INELIGIBLE
055500    MOVE WS-INELIG-CNT TO WT-INELIG-CNT.
055600    MOVE WS-RPT-TOTAL-LINE-4 TO E-REPORT-LINE.
055700    WRITE E-REPORT-LINE.
055800*        TOTAL RULES FAILED, ACROSS EVERY SCHEME AND FARMER
055900    MOVE WS-FAILED-RULE-TOTAL TO WT-FAILED-RULE-TOT.
056000    MOVE WS-RPT-TOTAL-LINE-5 TO E-REPORT-LINE.
056100    WRITE E-REPORT-LINE.
056200*        TOTAL FIELDS MISSING (DISCOVER-MODE LENIENCY COUNT)
056300    MOVE WS-MISSING-FLD-TOTAL TO WT-MISSING-FLD-TOT.
056400    MOVE WS-RPT-TOTAL-LINE-6 TO E-REPORT-LINE.
056500    WRITE E-REPORT-LINE.
056600 8000-EXIT.
056700    EXIT.
056800
056900*    END OF RUN - CLOSE THE FILES.  A RUN AGAINST AN EMPTY
057000*    RESULT FILE IS NOT AN ERROR CONDITION IN ITSELF, BUT IT
057100*    ALMOST ALWAYS MEANS GVK100-ENGRUN FOUND NO ACTIVE SCHEMES
057200*    OR NO FARMER PROFILES, SO WE SAY SO ON THE JCL LOG
057300*    (TCK-0523)
057400 9000-TERMINATE.
057500    CLOSE D-RESULT-FILE
057600          E-REPORT-OUT.
057700    IF WS-77-NO-DETAIL-LINES
057800        DISPLAY "GVK900-SUMRPT - WARNING - NO RESULT RECORDS "
057900                "WERE FOUND ON D-RESULT-FILE"
058000    END-IF.
058100 9000-EXIT.
058200    EXIT.
